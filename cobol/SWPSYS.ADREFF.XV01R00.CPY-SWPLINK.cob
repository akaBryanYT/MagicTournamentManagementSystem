000010*----------------------------------------------------------------*
000020* SWPLINK   -  LINKAGE AREA BETWEEN THE RESULT-POSTING PROGRAM
000030*             (SWP0711) AND THE TIEBREAKER SUBPROGRAM (SWP0811).
000040*             REPLACES THE OLD CICS COMMAREA IDEA - THIS ONE IS
000050*             PASSED BY CALL ... USING BETWEEN TWO BATCH
000060*             PROGRAMS.
000070*----------------------------------------------------------------*
000080*
000090 01  LS-TBRK-PARM.
000100     05  LS-TBRK-STD-COUNT        PIC S9(4) COMP.
000110     05  LS-TBRK-STD-TABLE OCCURS 512 TIMES
000120                           INDEXED BY TBK-SX.
000130         10  LS-STD-PLAYER-ID     PIC 9(5).
000140         10  LS-STD-MATCHES-PLYD  PIC 9(2).
000150         10  LS-STD-MATCH-PTS     PIC 9(3).
000160         10  LS-STD-GAME-PTS      PIC 9(3).
000170         10  LS-STD-MWP           PIC V9(4).
000180         10  LS-STD-GWP           PIC V9(4).
000190         10  LS-STD-OMWP          PIC V9(4).
000200         10  LS-STD-OGWP          PIC V9(4).
000210     05  LS-TBRK-MTCH-COUNT       PIC S9(4) COMP.
000220     05  LS-TBRK-MTCH-TABLE OCCURS 1024 TIMES
000230                            INDEXED BY TBK-MX.
000240         10  LS-MTCH-P1-ID        PIC 9(5).
000250         10  LS-MTCH-P2-ID        PIC 9(5).
000260         10  LS-MTCH-P1-WINS      PIC 9(2).
000270         10  LS-MTCH-P2-WINS      PIC 9(2).
000280         10  LS-MTCH-DRAWS        PIC 9(2).
000290         10  LS-MTCH-STATUS       PIC X(1).
000300     05  LS-TBRK-RETURN-CD        PIC S9(4) COMP.
000310         88  LS-TBRK-OK               VALUE ZERO.
000320         88  LS-TBRK-ERROR            VALUE 8.
