000010*=================================================================*
000020*--                GENERAL INFORMATION                        --*
000030*-----------------------------------------------------------------*
000040*  PROGRAM NAME     : SWP0811                                  *
000050*  WRITTEN BY       : M. FERRAND                               *
000060*  INSTALLATION     : CARDHAVEN LEAGUE DATA CENTER             *
000070*  DATE WRITTEN     : 02/06/1995                               *
000080*-----------------------------------------------------------------*
000090*--                PROGRAM OBJECTIVE                          --*
000100*-----------------------------------------------------------------*
000110* SUBPROGRAM CALLED BY SWP0711 AFTER EACH MATCH RESULT IS
000120* POSTED.  RECOMPUTES MATCH-WIN PERCENTAGE, GAME-WIN
000130* PERCENTAGE, AND THE OPPONENTS' AVERAGES OF BOTH, FOR
000140* EVERY PLAYER IN THE STANDINGS TABLE PASSED BY THE CALLER.
000150* A PLAYER'S OWN MWP/GWP MUST BE FINAL BEFORE ANY OPPONENT
000160* CAN AVERAGE IT IN, SO THIS RUNS AS TWO FULL TABLE PASSES.
000170*-----------------------------------------------------------------*
000180*--                MAINTENANCE HISTORY                        --*
000190*-----------------------------------------------------------------*
000200* DATE      BY    REQUEST     DESCRIPTION                      *
000210*-----------------------------------------------------------------*
000220* 02/06/95 MXF INIT-0002 ORIGINAL SUBPROGRAM - MWP/GWP ONLY       INIT-000
000230* 07/11/95 MXF CR-0061   ADDED OMWP/OGWP SECOND-PASS LOGIC        CR-0061 
000240* 12/02/95 DTO CR-0074   MWP FLOORED AT 33.33 PCT PER RULE        CR-0074 
000250* 05/18/96 DTO CR-0091   GWP NOW EXCLUDES BYE GAMES ENTIRELY      CR-0091 
000260* 10/09/96 PSZ CR-0105   TRUNCATION TO 4 DECIMALS, NOT ROUND      CR-0105 
000270* 03/25/97 PSZ CR-0120   RETURN-CODE 8 WHEN TABLE COUNT ZERO      CR-0120 
000280* 09/14/97 LAA CR-0128   OMWP ALSO FLOORED AT 33.33 PCT           CR-0128 
000290* 02/02/98 LAA CR-0142   FIXED DIVIDE-BY-ZERO ON BYE-ONLY ROW     CR-0142 
000300* 08/19/98 KBR CR-0148   Y2K - RUN DATE NOW 4-DIGIT YEAR          CR-0148 
000310* 12/29/98 KBR Y2K-0004  Y2K REVIEW - NO OTHER 2-DIGIT YEARS      Y2K-0004
000320* 06/07/99 KBR CR-0157   SINGLE-MATCH PLAYERS NO LONGER SKIP      CR-0157 
000330* 11/30/00 RMM CR-0165   COMMENTED DECIMAL MATH PER AUDIT         CR-0165 
000340* 03/08/02 RMM CR-0179   FLOOR LOGIC REMOVED, GWP DENOM NOW       CR-0179 
000350* 03/08/02 RMM CR-0179   ACTUAL GAMES PLAYED PER RULEBOOK AUDIT   CR-0179 
000360* 04/02/02 RMM CR-0182   OPPONENT SCAN NOW SKIPS UNPOSTED ROWS    CR-0182 
000370* 04/02/02 RMM CR-0182   (OMWP/OGWP WERE PULLING IN PENDING RES)  CR-0182 
000380*=================================================================*
000390*
000400**************************
000410 IDENTIFICATION DIVISION.
000420**************************
000430 PROGRAM-ID.      SWP0811.
000440 AUTHOR.          M. FERRAND.
000450 INSTALLATION.    CARDHAVEN LEAGUE DATA CENTER.
000460 DATE-WRITTEN.    02/06/1995.
000470 DATE-COMPILED.
000480 SECURITY.        NONE.
000490*
000500*                  ==============================               *
000510*=================<  ENVIRONMENT      DIVISION   >==============*
000520*                  ==============================               *
000530*-----------------------------------------------------------------*
000540***********************
000550 ENVIRONMENT DIVISION.
000560***********************
000570*
000580*========================
000590 CONFIGURATION SECTION.
000600*========================
000610*
000620*--------------
000630 SPECIAL-NAMES.
000640*--------------
000650     C01 IS TOP-OF-FORM
000660     CLASS PAIR-DIGIT IS '0' THRU '9'
000670     UPSI-0 ON STATUS IS SWP0811-RERUN-FLAG.
000680*
000690*                  ==============================               *
000700*=================<       DATA        DIVISION   >==============*
000710*                  ==============================               *
000720*-----------------------------------------------------------------*
000730****************
000740 DATA DIVISION.
000750****************
000760*
000770*========================
000780 WORKING-STORAGE SECTION.
000790*========================
000800*
000810*-----------------------------------------------------------------*
000820* WORKING COUNTERS AND TEMPORARIES                               *
000830*-----------------------------------------------------------------*
000840 77  WS-SX                        PIC S9(4) COMP VALUE ZERO.
000850 77  WS-OX                        PIC S9(4) COMP VALUE ZERO.
000860 77  WS-MX                        PIC S9(4) COMP VALUE ZERO.
000870 77  WS-OPP-ID                    PIC 9(5)  VALUE ZERO.
000880 77  WS-OPP-ID-ALPHA REDEFINES WS-OPP-ID
000890                                  PIC X(5).
000900 77  WS-OPP-SX                    PIC S9(4) COMP VALUE ZERO.
000910 77  WS-OPP-FOUND                 PIC X(1)  VALUE 'N'.
000920     88  WS-OPP-WAS-FOUND             VALUE 'Y'.
000930 77  WS-MWP-SUM                   PIC 9(3)V9(4) VALUE ZERO.
000940 77  WS-GWP-SUM                   PIC 9(3)V9(4) VALUE ZERO.
000950 77  WS-OPP-COUNT                 PIC S9(4) COMP VALUE ZERO.
000960 77  WS-GAMES-PLAYED              PIC S9(4) COMP VALUE ZERO.
000970 77  WS-GAMES-PLAYED-ALPHA REDEFINES WS-GAMES-PLAYED
000980                                  PIC X(4).
000990 77  WS-TRUNC-WORK                PIC 9(1)V9(8) VALUE ZERO.
001000 77  WS-TRUNC-WORK-X REDEFINES WS-TRUNC-WORK
001010                                  PIC X(9).
001020 77  WS-TRUNC-4                   PIC 9(1)V9(4) VALUE ZERO.
001030*
001040*-----------------------------------------------------------------*
001050* LINKAGE SECTION - PASSED FROM SWP0711 BY CALL ... USING        *
001060*-----------------------------------------------------------------*
001070 LINKAGE SECTION.
001080     COPY SWPLINK.
001090*
001100*                  ==============================               *
001110*=================<   PROCEDURE       DIVISION   >==============*
001120*                  ==============================               *
001130*-----------------------------------------------------------------*
001140*********************
001150 PROCEDURE           DIVISION USING LS-TBRK-PARM.
001160*********************
001170*
001180*=================================================================*
001190* PARAGRAPH STRUCTURE OF THIS PROGRAM                            *
001200*-----------------------------------------------------------------*
001210*  0000-  : MAIN LINE                                            *
001220*  1XXX-  : ITERATIVE / CONTROL-BREAK PROCESSING                 *
001230*  2XXX-  : TRANSACTION-CODE PROCESSING                          *
001240*  6XXX-  : FILE OPEN / READ / WRITE / CLOSE                     *
001250*  7XXX-  : CALCULATIONS AND EDITS                               *
001260*  8XXX-  : REPORT / PRINT LINE HANDLING                         *
001270*  9XXX-  : SUBPROGRAM CALLS / PROGRAM TERMINATION                *
001280*=================================================================*
001290*
001300 0000-MAIN-DEB.
001310*
001320     IF LS-TBRK-STD-COUNT = ZERO
001330         MOVE 8 TO LS-TBRK-RETURN-CD
001340         GOBACK
001350     END-IF.
001360     MOVE ZERO TO LS-TBRK-RETURN-CD.
001370*
001380*    ** CR-0061 - PASS 1 MUST COMPLETE FOR ALL PLAYERS BEFORE
001390*    ** PASS 2 BEGINS, SINCE OMWP/OGWP AVERAGE OTHER PLAYERS'
001400*    ** OWN MWP/GWP, WHICH MUST ALREADY BE FINAL.
001410     PERFORM 1000-CALC-MWP-GWP-DEB THRU 1000-CALC-MWP-GWP-FIN
001420             VARYING WS-SX FROM 1 BY 1
001430             UNTIL WS-SX > LS-TBRK-STD-COUNT.
001440*
001450     PERFORM 2000-CALC-OMWP-OGWP-DEB THRU 2000-CALC-OMWP-OGWP-FIN
001460             VARYING WS-SX FROM 1 BY 1
001470             UNTIL WS-SX > LS-TBRK-STD-COUNT.
001480*
001490 0000-MAIN-FIN.
001500     GOBACK.
001510*
001520*=================================================================*
001530* 1XXX - MATCH-WIN PCT AND GAME-WIN PCT, ONE PLAYER AT A TIME    *
001540*=================================================================*
001550*
001560 1000-CALC-MWP-GWP-DEB.
001570*
001580*    ** CR-0179 - MWP IS ZERO, FLAT, WHEN THE PLAYER HAS NOT YET
001590*    ** PLAYED A MATCH.  (THE OLD 33.33 PCT FLOOR FROM CR-0074 WAS
001600*    ** REMOVED - RULEBOOK HAS NO SUCH FLOOR FOR ANY TIEBREAKER.)
001610     IF LS-STD-MATCHES-PLYD(WS-SX) = ZERO
001620         MOVE ZERO TO LS-STD-MWP(WS-SX)
001630     ELSE
001640         COMPUTE WS-TRUNC-WORK ROUNDED =
001650                 LS-STD-MATCH-PTS(WS-SX) /
001660                 (LS-STD-MATCHES-PLYD(WS-SX) * 3)
001670         PERFORM 7000-TRUNC-4-DEB THRU 7000-TRUNC-4-FIN
001680         MOVE WS-TRUNC-WORK TO LS-STD-MWP(WS-SX)
001690     END-IF.
001700*
001710*    ** CR-0179 - GWP DENOMINATOR IS THE PLAYER'S ACTUAL TOTAL
001720*    ** GAMES ACROSS THEIR COMPLETED MATCHES (P1-WINS + P2-WINS +
001730*    ** DRAWS, MATCH BY MATCH), NOT MATCHES-PLYD * 3 - A MATCH MAY
001740*    ** END 2-0, 2-1, OR AS A COMPLETED 0-0/1-1 DRAW, AND A BYE IS
001750*    ** STORED AS A COMPLETED 2-0 MATCH (2 GAMES, NOT 3).  ZERO
001760*    ** GAMES GIVES A FLAT ZERO, NO FLOOR (CR-0091/CR-0128 FLOOR
001770*    ** LOGIC REMOVED).
001780     MOVE ZERO TO WS-GAMES-PLAYED.
001790     PERFORM 1010-CALC-GAMES-DEB THRU 1010-CALC-GAMES-FIN
001800             VARYING WS-MX FROM 1 BY 1
001810             UNTIL WS-MX > LS-TBRK-MTCH-COUNT.
001820     IF WS-GAMES-PLAYED = ZERO
001830         MOVE ZERO TO LS-STD-GWP(WS-SX)
001840     ELSE
001850         COMPUTE WS-TRUNC-WORK ROUNDED =
001860                 LS-STD-GAME-PTS(WS-SX) / WS-GAMES-PLAYED
001870         PERFORM 7000-TRUNC-4-DEB THRU 7000-TRUNC-4-FIN
001880         MOVE WS-TRUNC-WORK TO LS-STD-GWP(WS-SX)
001890     END-IF.
001900*
001910 1000-CALC-MWP-GWP-FIN.
001920     EXIT.
001930*
001940 1010-CALC-GAMES-DEB.
001950*
001960*    ** CR-0179 - ADD THIS MATCH'S TOTAL GAMES IF THE PLAYER IN
001970*    ** WS-SX WAS EITHER SIDE OF IT AND IT IS RECORDED COMPLETE
001980*    ** (A BYE ROW HAS P2-ID ZERO BUT STILL COUNTS - P1-ID IS THE
001990*    ** PLAYER AND THE MATCH IS STORED COMPLETE 2-0).
002000     IF LS-MTCH-STATUS(WS-MX) = 'C'
002010        AND (LS-MTCH-P1-ID(WS-MX) = LS-STD-PLAYER-ID(WS-SX)
002020        OR   LS-MTCH-P2-ID(WS-MX) = LS-STD-PLAYER-ID(WS-SX))
002030         ADD LS-MTCH-P1-WINS(WS-MX) TO WS-GAMES-PLAYED
002040         ADD LS-MTCH-P2-WINS(WS-MX) TO WS-GAMES-PLAYED
002050         ADD LS-MTCH-DRAWS(WS-MX)   TO WS-GAMES-PLAYED
002060     END-IF.
002070*
002080 1010-CALC-GAMES-FIN.
002090     EXIT.
002100*
002110*=================================================================*
002120* 2XXX - OPPONENTS' MATCH-WIN / GAME-WIN PCT AVERAGES            *
002130*=================================================================*
002140*
002150 2000-CALC-OMWP-OGWP-DEB.
002160*
002170*    ** CR-0179 - NO OPPONENTS YET LEAVES OMWP/OGWP AT ZERO,
002180*    ** UNCHANGED (THE OLD CR-0128 FLOOR IS REMOVED).
002190     MOVE ZERO TO WS-MWP-SUM WS-GWP-SUM WS-OPP-COUNT.
002200     PERFORM 2010-SCAN-MATCH-DEB THRU 2010-SCAN-MATCH-FIN
002210             VARYING WS-MX FROM 1 BY 1
002220             UNTIL WS-MX > LS-TBRK-MTCH-COUNT.
002230     IF WS-OPP-COUNT = ZERO
002240         MOVE ZERO TO LS-STD-OMWP(WS-SX)
002250         MOVE ZERO TO LS-STD-OGWP(WS-SX)
002260     ELSE
002270         DIVIDE WS-MWP-SUM BY WS-OPP-COUNT
002280                 GIVING WS-TRUNC-WORK ROUNDED
002290         PERFORM 7000-TRUNC-4-DEB THRU 7000-TRUNC-4-FIN.
002300         MOVE WS-TRUNC-WORK TO LS-STD-OMWP(WS-SX)
002310         DIVIDE WS-GWP-SUM BY WS-OPP-COUNT
002320                 GIVING WS-TRUNC-WORK ROUNDED
002330         PERFORM 7000-TRUNC-4-DEB THRU 7000-TRUNC-4-FIN.
002340         MOVE WS-TRUNC-WORK TO LS-STD-OGWP(WS-SX)
002350     END-IF.
002360*
002370 2000-CALC-OMWP-OGWP-FIN.
002380     EXIT.
002390*
002400 2010-SCAN-MATCH-DEB.
002410*
002420*    ** CR-0182 - A MATCH ROW NOT YET POSTED (STATUS OTHER THAN
002430*    ** 'C') HAS NO FINAL OPPONENT TO AVERAGE IN, SO IT MUST NOT
002440*    ** COUNT HERE - LS-TBRK-MTCH-TABLE CARRIES PENDING ROWS TOO,
002450*    ** NOT JUST COMPLETED ONES.  BYE ROWS (OPPONENT SIDE ZERO)
002460*    ** STILL EXCLUDED AS BEFORE.
002470     MOVE 'N' TO WS-OPP-FOUND.
002480     MOVE LS-STD-PLAYER-ID(WS-SX) TO WS-OPP-ID.
002490     IF LS-MTCH-STATUS(WS-MX) = 'C'
002500        AND LS-MTCH-P1-ID(WS-MX) = WS-OPP-ID
002510        AND LS-MTCH-P2-ID(WS-MX) NOT = ZERO
002520         MOVE LS-MTCH-P2-ID(WS-MX) TO WS-OPP-ID
002530         MOVE 'Y' TO WS-OPP-FOUND
002540     END-IF.
002550     IF LS-MTCH-STATUS(WS-MX) = 'C'
002560        AND LS-MTCH-P2-ID(WS-MX) = WS-OPP-ID
002570        AND LS-MTCH-P1-ID(WS-MX) NOT = ZERO
002580        AND LS-MTCH-P2-ID(WS-MX) NOT = ZERO
002590         MOVE LS-MTCH-P1-ID(WS-MX) TO WS-OPP-ID
002600         MOVE 'Y' TO WS-OPP-FOUND
002610     END-IF.
002620     IF WS-OPP-WAS-FOUND
002630         PERFORM 2020-FIND-OPP-ROW-DEB THRU 2020-FIND-OPP-ROW-FIN
002640         IF WS-OPP-SX NOT = ZERO
002650             ADD 1 TO WS-OPP-COUNT
002660             ADD LS-STD-MWP(WS-OPP-SX) TO WS-MWP-SUM
002670             ADD LS-STD-GWP(WS-OPP-SX) TO WS-GWP-SUM
002680         END-IF
002690     END-IF.
002700*
002710 2010-SCAN-MATCH-FIN.
002720     EXIT.
002730*
002740 2020-FIND-OPP-ROW-DEB.
002750*
002760     MOVE ZERO TO WS-OPP-SX.
002770     PERFORM 2025-SCAN-ROW-DEB THRU 2025-SCAN-ROW-FIN
002780             VARYING WS-OX FROM 1 BY 1
002790             UNTIL WS-OX > LS-TBRK-STD-COUNT OR WS-OPP-SX NOT = ZERO.
002800*
002810 2020-FIND-OPP-ROW-FIN.
002820     EXIT.
002830*
002840 2025-SCAN-ROW-DEB.
002850*
002860     IF LS-STD-PLAYER-ID(WS-OX) = WS-OPP-ID
002870         MOVE WS-OX TO WS-OPP-SX
002880     END-IF.
002890*
002900 2025-SCAN-ROW-FIN.
002910     EXIT.
002920*
002930*=================================================================*
002940* 7XXX - DECIMAL TRUNCATION TO FOUR PLACES                       *
002950*=================================================================*
002960*
002970 7000-TRUNC-4-DEB.
002980*
002990*    ** CR-0105 - TIEBREAKERS ARE TRUNCATED, NOT ROUNDED, PER THE
003000*    ** SANCTIONING BODY'S PUBLISHED RULE.  MOVING INTO A 4-PLACE
003010*    ** FIELD WITHOUT THE ROUNDED CLAUSE DROPS THE LOW-ORDER
003020*    ** DIGITS, THEN WE MOVE BACK INTO THE WORKING FIELD.
003030     MOVE WS-TRUNC-WORK TO WS-TRUNC-4.
003040     MOVE WS-TRUNC-4    TO WS-TRUNC-WORK.
003050*
003060 7000-TRUNC-4-FIN.
003070     EXIT.
