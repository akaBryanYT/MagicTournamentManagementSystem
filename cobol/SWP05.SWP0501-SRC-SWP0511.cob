000010*=================================================================*
000020*--                GENERAL INFORMATION                        --*
000030*-----------------------------------------------------------------*
000040*  PROGRAM NAME     : SWP0511                                  *
000050*  WRITTEN BY       : D. TOURNIER                              *
000060*  INSTALLATION     : CARDHAVEN LEAGUE DATA CENTER             *
000070*  DATE WRITTEN     : 11/08/1995                               *
000080*-----------------------------------------------------------------*
000090*--                PROGRAM OBJECTIVE                          --*
000100*-----------------------------------------------------------------*
000110* TOURNAMENT LIFECYCLE CONTROLLER.  READS ONE OR MORE SYSIN
000120* COMMAND CARDS - S=START, N=NEXT ROUND, D=DROP, R=REINSTATE,
000130* E=END, X=END OF JOB - AND DRIVES THE TOURNAMENT CONTROL
000140* RECORD, THE STANDINGS FILE AND THE PLAYER/MATCH FILES
000150* ACCORDINGLY.  STOPS READING SYSIN ON THE X SENTINEL CARD.
000160*-----------------------------------------------------------------*
000170*--                MAINTENANCE HISTORY                        --*
000180*-----------------------------------------------------------------*
000190* DATE      BY    REQUEST     DESCRIPTION                      *
000200*-----------------------------------------------------------------*
000210*
000220* 11/08/95 DTO INIT-0005 ORIGINAL PROGRAM - S/N/D/R/E CODES       INIT-000
000230* 04/19/96 DTO CR-0091   ROUND COUNT TABLE ADDED TO CODE-S        CR-0091 
000240* 10/30/96 LAA CR-0106   ROUND 0 EXEMPT FROM COMPLETION CHECK     CR-0106 
000250* 06/11/97 LAA CR-0119   ZERO-MATCH ROUND NOW TREATED INCOMPLETE  CR-0119 
000260* 01/22/98 PSZ CR-0129   DROP/REINSTATE REWRITE STANDINGS FILE    CR-0129 
000270* 08/14/98 MXF CR-0147   Y2K - CONTROL RECORD DATE REMOVED        CR-0147 
000280* 12/30/98 MXF Y2K-0006  Y2K REVIEW - NO OTHER DATE FIELDS HELD   Y2K-0006
000290* 07/19/99 KBR CR-0161   START REQUIRES 2 OR MORE PLAYERS         CR-0161 
000300* 02/08/00 KBR CR-0169   END CODE VALID ONLY FROM ACTIVE STATUS   CR-0169 
000310* 09/25/00 RMM CR-0177   X SENTINEL STOPS THE SYSIN READ LOOP     CR-0177 
000312* 05/14/02 RMM CR-0192   ZERO STANDING NOW WRITTEN FOR EVERY      CR-0192 
000314* 05/14/02 RMM CR-0192   REGISTERED PLAYER, ACTIVE OR NOT         CR-0192 
000320*=================================================================*
000330*
000340**************************
000350 IDENTIFICATION DIVISION.
000360**************************
000370 PROGRAM-ID.      SWP0511.
000380 AUTHOR.          D. TOURNIER.
000390 INSTALLATION.    CARDHAVEN LEAGUE DATA CENTER.
000400 DATE-WRITTEN.    11/08/1995.
000410 DATE-COMPILED.
000420 SECURITY.        NONE.
000430*
000440*                  ==============================               *
000450*=================<  ENVIRONMENT      DIVISION   >==============*
000460*                  ==============================               *
000470*-----------------------------------------------------------------*
000480***********************
000490 ENVIRONMENT DIVISION.
000500***********************
000510*
000520*========================
000530 CONFIGURATION SECTION.
000540*========================
000550*
000560*--------------
000570 SPECIAL-NAMES.
000580*--------------
000590     C01 IS TOP-OF-FORM
000600     CLASS PAIR-DIGIT IS '0' THRU '9'
000610     UPSI-0 ON STATUS IS SWP0511-RERUN-FLAG.
000620*
000630*=====================
000640 INPUT-OUTPUT SECTION.
000650*=====================
000660*
000670*-------------
000680 FILE-CONTROL.
000690*-------------
000700*
000710*                      ---------------------------------------------
000720*                      F-TOURNCTL : TOURNAMENT CONTROL, ONE RECORD
000730*                      ---------------------------------------------
000740     SELECT  F-TOURNCTL         ASSIGN TO TOURNCTL
000750             FILE STATUS       IS WS-FS-TOURNCTL.
000760*                      ---------------------------------------------
000770*                      F-PLAYER : PLAYER REGISTER, COUNTED AT START
000780*                      ---------------------------------------------
000790     SELECT  F-PLAYER           ASSIGN TO PLAYERS
000800             FILE STATUS       IS WS-FS-PLAYER.
000810*                      ---------------------------------------------
000820*                      F-STANDING : STANDING ROWS, REWRITTEN WHOLE
000830*                      ---------------------------------------------
000840     SELECT  F-STANDING         ASSIGN TO STANDING
000850             FILE STATUS       IS WS-FS-STANDING.
000860*                      ---------------------------------------------
000870*                      F-MATCH : MATCH HISTORY, ROUND COMPLETION CK
000880*                      ---------------------------------------------
000890     SELECT  F-MATCH            ASSIGN TO MATCHFIL
000900             FILE STATUS       IS WS-FS-MATCH.
000910*
000920*                  ==============================               *
000930*=================<       DATA        DIVISION   >==============*
000940*                  ==============================               *
000950*   DDNAME : TOURNCTL / PLAYERS / STANDING / MATCHFIL
000960*-----------------------------------------------------------------*
000970****************
000980 DATA DIVISION.
000990****************
001000*
001010*=============
001020 FILE SECTION.
001030*=============
001040*
001050 FD  F-TOURNCTL
001060     RECORD CONTAINS 40 CHARACTERS
001070     RECORDING MODE IS F.
001080 01  FS-TOURNCTL-REC              PIC X(40).
001090*
001100 FD  F-PLAYER
001110     RECORD CONTAINS 84 CHARACTERS
001120     RECORDING MODE IS F.
001130 01  FS-PLAYER-REC                PIC X(84).
001140*
001150 FD  F-STANDING
001160     RECORD CONTAINS 38 CHARACTERS
001170     RECORDING MODE IS F.
001180 01  FS-STANDING-REC              PIC X(38).
001190*
001200 FD  F-MATCH
001210     RECORD CONTAINS 29 CHARACTERS
001220     RECORDING MODE IS F.
001230 01  FS-MATCH-REC                 PIC X(29).
001240*
001250*========================
001260 WORKING-STORAGE SECTION.
001270*========================
001280*
001290*-----------------------------------------------------------------*
001300* COPY MEMBERS                                                   *
001310*-----------------------------------------------------------------*
001320     COPY SWPCTL.
001330     COPY SWPPLYR.
001340     COPY SWPSTND.
001350     COPY SWPMTCH.
001360*
001370*-----------------------------------------------------------------*
001380* FILE STATUS FIELDS                                             *
001390*-----------------------------------------------------------------*
001400 77  WS-FS-TOURNCTL              PIC X(2).
001410 77  WS-FS-PLAYER                PIC X(2).
001420     88  PLAYER-EOF                   VALUE '10'.
001430 77  WS-FS-STANDING              PIC X(2).
001440     88  STANDING-EOF                 VALUE '10'.
001450 77  WS-FS-MATCH                 PIC X(2).
001460     88  MATCH-EOF                    VALUE '10'.
001470*
001480*-----------------------------------------------------------------*
001490* SYSIN COMMAND CARD                                             *
001500*-----------------------------------------------------------------*
001510 01  WS-SYSIN-CARD.
001520     05  SY-COMMAND               PIC X(1).
001530         88  SY-CMD-START             VALUE 'S'.
001540         88  SY-CMD-NEXT              VALUE 'N'.
001550         88  SY-CMD-DROP              VALUE 'D'.
001560         88  SY-CMD-REINSTATE         VALUE 'R'.
001570         88  SY-CMD-END               VALUE 'E'.
001580         88  SY-CMD-EOJ               VALUE 'X'.
001590     05  SY-PLAYER-ID             PIC 9(5).
001600     05  SY-PLAYER-ID-ALPHA REDEFINES SY-PLAYER-ID
001610                                  PIC X(5).
001620     05  SY-TOURN-NAME            PIC X(20).
001630     05  SY-ROUND-COUNT           PIC 9(2).
001640     05  FILLER                   PIC X(12).
001650*
001660*-----------------------------------------------------------------*
001670* PLAYER TABLE (COUNT AT START), STANDING TABLE (DROP/REINSTATE) *
001680*-----------------------------------------------------------------*
001690 01  WS-PLYR-TABLE.
001700     05  WS-PLYR-COUNT            PIC S9(4) COMP VALUE ZERO.
001710     05  WS-PLYR-ENTRY OCCURS 500 TIMES.
001720         10  TBL-PLYR-ID            PIC 9(5).
001730         10  TBL-PLYR-ID-ALPHA REDEFINES TBL-PLYR-ID
001740                                PIC X(5).
001750         10  TBL-PLYR-ACTIVE        PIC X(1).
001760*
001770 01  WS-STD-TABLE.
001780     05  WS-STD-COUNT             PIC S9(4) COMP VALUE ZERO.
001790     05  WS-STD-ENTRY OCCURS 500 TIMES.
001800         10  TBL-STD-PLAYER-ID      PIC 9(5).
001810         10  TBL-STD-MATCHES-PLYD   PIC 9(2).
001820         10  TBL-STD-MATCH-PTS      PIC 9(3).
001830         10  TBL-STD-GAME-PTS       PIC 9(3).
001840         10  TBL-STD-MWP            PIC V9(4).
001850         10  TBL-STD-GWP            PIC V9(4).
001860         10  TBL-STD-OMWP           PIC V9(4).
001870         10  TBL-STD-OGWP           PIC V9(4).
001880         10  TBL-STD-RANK           PIC 9(3).
001890         10  TBL-STD-RANK-ALPHA REDEFINES TBL-STD-RANK
001900                                PIC X(3).
001910         10  TBL-STD-ACTIVE         PIC X(1).
001920         10  TBL-STD-HAD-BYE        PIC X(1).
001930*
001940*-----------------------------------------------------------------*
001950* WORKING COUNTERS AND SWITCHES                                  *
001960*-----------------------------------------------------------------*
001970 77  WS-IX                       PIC S9(4) COMP VALUE ZERO.
001980 77  WS-NB-DEM                   PIC S9(4) COMP VALUE ZERO.
001990 77  WS-NB-DEM-ERR               PIC S9(4) COMP VALUE ZERO.
002000 77  WS-MATCH-COUNT-RND          PIC S9(4) COMP VALUE ZERO.
002010 77  WS-MATCH-INCOMPLETE-CT       PIC S9(4) COMP VALUE ZERO.
002020 77  WS-ACTIVE-PLAYER-CT         PIC S9(4) COMP VALUE ZERO.
002030 77  WS-ERR-FLAG                 PIC X(1)  VALUE 'N'.
002040     88  WS-IN-ERROR                 VALUE 'Y'.
002050 77  WS-FOUND-FLAG                PIC X(1)  VALUE 'N'.
002060     88  WS-ROW-WAS-FOUND            VALUE 'Y'.
002070 77  WS-FOUND-IX                    PIC S9(4) COMP VALUE ZERO.
002080*
002090*                  ==============================               *
002100*=================<   PROCEDURE       DIVISION   >==============*
002110*                  ==============================               *
002120*-----------------------------------------------------------------*
002130*********************
002140 PROCEDURE           DIVISION.
002150*********************
002160*
002170*=================================================================*
002180* PARAGRAPH STRUCTURE OF THIS PROGRAM                            *
002190*-----------------------------------------------------------------*
002200*  0000-  : MAIN LINE                                            *
002210*  1XXX-  : ITERATIVE / CONTROL-BREAK PROCESSING                 *
002220*  2XXX-  : TRANSACTION-CODE PROCESSING                          *
002230*  6XXX-  : FILE OPEN / READ / WRITE / CLOSE                     *
002240*  7XXX-  : CALCULATIONS AND EDITS                               *
002250*  8XXX-  : REPORT / PRINT LINE HANDLING                         *
002260*  9XXX-  : SUBPROGRAM CALLS / PROGRAM TERMINATION                *
002270*=================================================================*
002280*
002290 0000-MAIN-DEB.
002300*
002310     ACCEPT WS-SYSIN-CARD FROM SYSIN.
002320     PERFORM 1000-TRT-SYSIN-DEB THRU 1000-TRT-SYSIN-FIN
002330             UNTIL SY-CMD-EOJ.
002340*
002350     PERFORM 8999-PROGRAM-STATISTICS-DEB
002360             THRU 8999-PROGRAM-STATISTICS-FIN.
002370     PERFORM 9999-END-OF-PROGRAM-DEB  THRU 9999-END-OF-PROGRAM-FIN.
002380*
002390 0000-MAIN-FIN.
002400     EXIT.
002410*
002420*=================================================================*
002430* 1XXX - SYSIN COMMAND DISPATCH                                  *
002440*=================================================================*
002450*
002460 1000-TRT-SYSIN-DEB.
002470*
002480     ADD 1 TO WS-NB-DEM.
002490     MOVE 'N' TO WS-ERR-FLAG.
002500*
002510     EVALUATE TRUE
002520         WHEN SY-CMD-START
002530             PERFORM 2000-CODE-S-DEB THRU 2000-CODE-S-FIN
002540         WHEN SY-CMD-NEXT
002550             PERFORM 2010-CODE-N-DEB THRU 2010-CODE-N-FIN
002560         WHEN SY-CMD-DROP
002570             PERFORM 2020-CODE-D-DEB THRU 2020-CODE-D-FIN
002580         WHEN SY-CMD-REINSTATE
002590             PERFORM 2030-CODE-R-DEB THRU 2030-CODE-R-FIN
002600         WHEN SY-CMD-END
002610             PERFORM 2040-CODE-E-DEB THRU 2040-CODE-E-FIN
002620         WHEN SY-CMD-EOJ
002630             CONTINUE
002640         WHEN OTHER
002650             PERFORM 7090-ERR-BAD-CODE-DEB THRU 7090-ERR-BAD-CODE-FIN
002660     END-EVALUATE.
002670*
002680     IF WS-IN-ERROR
002690         ADD 1 TO WS-NB-DEM-ERR
002700     END-IF.
002710*
002720     IF NOT SY-CMD-EOJ
002730         ACCEPT WS-SYSIN-CARD FROM SYSIN
002740     END-IF.
002750*
002760 1000-TRT-SYSIN-FIN.
002770     EXIT.
002780*
002790*=================================================================*
002800* 2XXX - COMMAND-CODE PROCESSING                                 *
002810*=================================================================*
002820*
002830 2000-CODE-S-DEB.
002840*
002850*    ** CR-0161 - TOURNAMENT MAY START ONLY FROM PLANNED STATUS
002860*    ** WITH AT LEAST 2 REGISTERED PLAYERS.
002870     PERFORM 6200-READ-CTL-DEB      THRU 6200-READ-CTL-FIN.
002880     PERFORM 1010-LOAD-PLAYER-DEB   THRU 1010-LOAD-PLAYER-FIN.
002890*
002900     EVALUATE TRUE
002910         WHEN NOT TCTL-PLANNED
002920             PERFORM 7060-ERR-ETAT-INVALIDE-DEB
002930                THRU 7060-ERR-ETAT-INVALIDE-FIN
002940         WHEN WS-PLYR-COUNT < 2
002950             PERFORM 7040-ERR-VIDE-DEB THRU 7040-ERR-VIDE-FIN
002960         WHEN OTHER
002970             PERFORM 3000-TRT-VALIDE-S-DEB
002980                THRU 3000-TRT-VALIDE-S-FIN
002990     END-EVALUATE.
003000*
003010 2000-CODE-S-FIN.
003020     EXIT.
003030*
003040 2010-CODE-N-DEB.
003050*
003060*    ** CR-0106/CR-0119 - NEXT ROUND ONLY WHEN ACTIVE AND THE
003070*    ** CURRENT ROUND IS FULLY COMPLETED (ROUND 0 IS EXEMPT,
003080*    ** A ROUND WITH ZERO MATCHES IS NOT CONSIDERED COMPLETE).
003090     PERFORM 6200-READ-CTL-DEB      THRU 6200-READ-CTL-FIN.
003100*
003110     EVALUATE TRUE
003120         WHEN NOT TCTL-ACTIVE
003130             PERFORM 7060-ERR-ETAT-INVALIDE-DEB
003140                THRU 7060-ERR-ETAT-INVALIDE-FIN
003150         WHEN TCTL-ROUND = ZERO
003160             PERFORM 3010-TRT-VALIDE-N-DEB
003170                THRU 3010-TRT-VALIDE-N-FIN
003180         WHEN OTHER
003190             PERFORM 7110-VERIF-ROUND-COMPLET-DEB
003200                THRU 7110-VERIF-ROUND-COMPLET-FIN
003210             IF WS-IN-ERROR
003220                 PERFORM 7080-ERR-ROUND-OPEN-DEB
003230                    THRU 7080-ERR-ROUND-OPEN-FIN
003240             ELSE
003250                 PERFORM 3010-TRT-VALIDE-N-DEB
003260                    THRU 3010-TRT-VALIDE-N-FIN
003270             END-IF
003280     END-EVALUATE.
003290*
003300 2010-CODE-N-FIN.
003310     EXIT.
003320*
003330 2020-CODE-D-DEB.
003340*
003350     PERFORM 1020-LOAD-STANDING-DEB THRU 1020-LOAD-STANDING-FIN.
003360     PERFORM 7070-FIND-STD-ROW-DEB  THRU 7070-FIND-STD-ROW-FIN.
003370*
003380     IF NOT WS-ROW-WAS-FOUND
003390         PERFORM 7100-ERR-NOT-FOUND-DEB THRU 7100-ERR-NOT-FOUND-FIN
003400     ELSE
003410         MOVE 'N' TO TBL-STD-ACTIVE(WS-FOUND-IX)
003420         PERFORM 6300-REWRITE-STANDING-DEB
003430            THRU 6300-REWRITE-STANDING-FIN
003440     END-IF.
003450*
003460 2020-CODE-D-FIN.
003470     EXIT.
003480*
003490 2030-CODE-R-DEB.
003500*
003510     PERFORM 1020-LOAD-STANDING-DEB THRU 1020-LOAD-STANDING-FIN.
003520     PERFORM 7070-FIND-STD-ROW-DEB  THRU 7070-FIND-STD-ROW-FIN.
003530*
003540     IF NOT WS-ROW-WAS-FOUND
003550         PERFORM 7100-ERR-NOT-FOUND-DEB THRU 7100-ERR-NOT-FOUND-FIN
003560     ELSE
003570         MOVE 'Y' TO TBL-STD-ACTIVE(WS-FOUND-IX)
003580         PERFORM 6300-REWRITE-STANDING-DEB
003590            THRU 6300-REWRITE-STANDING-FIN
003600     END-IF.
003610*
003620 2030-CODE-R-FIN.
003630     EXIT.
003640*
003650 2040-CODE-E-DEB.
003660*
003670*    ** CR-0169 - END CODE VALID ONLY WHEN THE TOURNAMENT IS
003680*    ** CURRENTLY ACTIVE.
003690     PERFORM 6200-READ-CTL-DEB      THRU 6200-READ-CTL-FIN.
003700*
003710     IF NOT TCTL-ACTIVE
003720         PERFORM 7060-ERR-ETAT-INVALIDE-DEB
003730            THRU 7060-ERR-ETAT-INVALIDE-FIN
003740     ELSE
003750         MOVE 'C' TO TCTL-STATUS
003760         PERFORM 6210-WRITE-CTL-DEB THRU 6210-WRITE-CTL-FIN
003770     END-IF.
003780*
003790 2040-CODE-E-FIN.
003800     EXIT.
003810*
003820*=================================================================*
003830* 3XXX - VALID-COMMAND PROCESSING                                *
003840*=================================================================*
003850*
003860 3000-TRT-VALIDE-S-DEB.
003870*
003880     MOVE SY-TOURN-NAME   TO TCTL-NAME.
003890     IF SY-ROUND-COUNT = ZERO
003900         PERFORM 7120-CALC-ROUND-COUNT-DEB
003910            THRU 7120-CALC-ROUND-COUNT-FIN
003920     ELSE
003930         MOVE SY-ROUND-COUNT  TO TCTL-ROUND-COUNT
003940     END-IF.
003950     MOVE ZERO            TO TCTL-ROUND.
003960     MOVE 'A'             TO TCTL-STATUS.
003970     PERFORM 6210-WRITE-CTL-DEB THRU 6210-WRITE-CTL-FIN.
003980*
003990     PERFORM 6310-WRITE-ZERO-STANDINGS-DEB
004000             THRU 6310-WRITE-ZERO-STANDINGS-FIN
004010             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PLYR-COUNT.
004020*
004030 3000-TRT-VALIDE-S-FIN.
004040     EXIT.
004050*
004060 3010-TRT-VALIDE-N-DEB.
004070*
004080     ADD 1 TO TCTL-ROUND.
004090     PERFORM 6210-WRITE-CTL-DEB THRU 6210-WRITE-CTL-FIN.
004100*
004110 3010-TRT-VALIDE-N-FIN.
004120     EXIT.
004130*
004140*=================================================================*
004150* 6XXX - FILE OPEN / READ / WRITE / CLOSE                        *
004160*=================================================================*
004170*
004180 6200-READ-CTL-DEB.
004190*
004200     OPEN INPUT F-TOURNCTL.
004210     READ F-TOURNCTL INTO WS-TOURN-CTL.
004220     CLOSE F-TOURNCTL.
004230*
004240 6200-READ-CTL-FIN.
004250     EXIT.
004260*
004270 6210-WRITE-CTL-DEB.
004280*
004290     OPEN OUTPUT F-TOURNCTL.
004300     WRITE FS-TOURNCTL-REC FROM WS-TOURN-CTL.
004310     CLOSE F-TOURNCTL.
004320*
004330 6210-WRITE-CTL-FIN.
004340     EXIT.
004350*
004360 6300-REWRITE-STANDING-DEB.
004370*
004380     OPEN OUTPUT F-STANDING.
004390     PERFORM 6310-WRITE-STANDING-ROW-DEB
004400             THRU 6310-WRITE-STANDING-ROW-FIN
004410             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
004420     CLOSE F-STANDING.
004430*
004440 6300-REWRITE-STANDING-FIN.
004450     EXIT.
004460*
004470 6310-WRITE-STANDING-ROW-DEB.
004480*
004490     MOVE TBL-STD-PLAYER-ID(WS-IX)    TO STD-PLAYER-ID.
004500     MOVE TBL-STD-MATCHES-PLYD(WS-IX) TO STD-MATCHES-PLYD.
004510     MOVE TBL-STD-MATCH-PTS(WS-IX)    TO STD-MATCH-PTS.
004520     MOVE TBL-STD-GAME-PTS(WS-IX)     TO STD-GAME-PTS.
004530     MOVE TBL-STD-MWP(WS-IX)          TO STD-MWP.
004540     MOVE TBL-STD-GWP(WS-IX)          TO STD-GWP.
004550     MOVE TBL-STD-OMWP(WS-IX)         TO STD-OMWP.
004560     MOVE TBL-STD-OGWP(WS-IX)         TO STD-OGWP.
004570     MOVE TBL-STD-RANK(WS-IX)         TO STD-RANK.
004580     MOVE TBL-STD-ACTIVE(WS-IX)       TO STD-ACTIVE.
004590     MOVE TBL-STD-HAD-BYE(WS-IX)      TO STD-HAD-BYE.
004600     WRITE FS-STANDING-REC FROM WS-STANDING-REC.
004610*
004620 6310-WRITE-STANDING-ROW-FIN.
004630     EXIT.
004640*
004650 6310-WRITE-ZERO-STANDINGS-DEB.
004660*
004670*    ** CR-0192 - EVERY REGISTERED PLAYER GETS A ZEROED STANDING AT
004680*    ** TOURNAMENT START, NO ACTIVE/INACTIVE TEST - PLAYER-ACTIVE IS
004690*    ** A REGISTRATION-TIME FLAG, NOT THE IN-TOURNAMENT DROP/
004700*    ** REINSTATE STD-ACTIVE TRACKS FROM HERE ON.  A PLAYER LEFT OUT
004710*    ** HERE WOULD BE INVISIBLE TO PAIRING AND RESULT POSTING FOR
004720*    ** THE REST OF THE TOURNAMENT.
004730     MOVE TBL-PLYR-ID(WS-IX)          TO STD-PLAYER-ID.
004740     MOVE ZERO                        TO STD-MATCHES-PLYD.
004750     MOVE ZERO                        TO STD-MATCH-PTS.
004760     MOVE ZERO                        TO STD-GAME-PTS.
004770     MOVE ZERO                        TO STD-MWP.
004780     MOVE ZERO                        TO STD-GWP.
004790     MOVE ZERO                        TO STD-OMWP.
004800     MOVE ZERO                        TO STD-OGWP.
004810     MOVE ZERO                        TO STD-RANK.
004820     MOVE TBL-PLYR-ACTIVE(WS-IX)       TO STD-ACTIVE.
004830     MOVE 'N'                         TO STD-HAD-BYE.
004840     WRITE FS-STANDING-REC FROM WS-STANDING-REC.
004850*
004860 6310-WRITE-ZERO-STANDINGS-FIN.
004870     EXIT.
004880*
004890 1010-LOAD-PLAYER-DEB.
004900*
004910     OPEN INPUT F-PLAYER.
004920     MOVE ZERO TO WS-PLYR-COUNT.
004930     PERFORM 6110-READ-PLAYER-DEB   THRU 6110-READ-PLAYER-FIN.
004940     PERFORM 1015-STORE-PLAYER-DEB  THRU 1015-STORE-PLAYER-FIN
004950             UNTIL PLAYER-EOF.
004960     CLOSE F-PLAYER.
004970*
004980 1010-LOAD-PLAYER-FIN.
004990     EXIT.
005000*
005010 1015-STORE-PLAYER-DEB.
005020*
005030     ADD 1 TO WS-PLYR-COUNT.
005040     MOVE PLYR-ID     TO TBL-PLYR-ID(WS-PLYR-COUNT).
005050     MOVE PLYR-ACTIVE TO TBL-PLYR-ACTIVE(WS-PLYR-COUNT).
005060     PERFORM 6110-READ-PLAYER-DEB   THRU 6110-READ-PLAYER-FIN.
005070*
005080 1015-STORE-PLAYER-FIN.
005090     EXIT.
005100*
005110 6110-READ-PLAYER-DEB.
005120*
005130     READ F-PLAYER INTO WS-PLAYER-REC.
005140*
005150 6110-READ-PLAYER-FIN.
005160     EXIT.
005170*
005180 1020-LOAD-STANDING-DEB.
005190*
005200     OPEN INPUT F-STANDING.
005210     MOVE ZERO TO WS-STD-COUNT.
005220     PERFORM 6120-READ-STANDING-DEB THRU 6120-READ-STANDING-FIN.
005230     PERFORM 1025-STORE-STANDING-DEB THRU 1025-STORE-STANDING-FIN
005240             UNTIL STANDING-EOF.
005250     CLOSE F-STANDING.
005260*
005270 1020-LOAD-STANDING-FIN.
005280     EXIT.
005290*
005300 1025-STORE-STANDING-DEB.
005310*
005320     ADD 1 TO WS-STD-COUNT.
005330     MOVE STD-PLAYER-ID    TO TBL-STD-PLAYER-ID(WS-STD-COUNT).
005340     MOVE STD-MATCHES-PLYD TO TBL-STD-MATCHES-PLYD(WS-STD-COUNT).
005350     MOVE STD-MATCH-PTS    TO TBL-STD-MATCH-PTS(WS-STD-COUNT).
005360     MOVE STD-GAME-PTS     TO TBL-STD-GAME-PTS(WS-STD-COUNT).
005370     MOVE STD-MWP          TO TBL-STD-MWP(WS-STD-COUNT).
005380     MOVE STD-GWP          TO TBL-STD-GWP(WS-STD-COUNT).
005390     MOVE STD-OMWP         TO TBL-STD-OMWP(WS-STD-COUNT).
005400     MOVE STD-OGWP         TO TBL-STD-OGWP(WS-STD-COUNT).
005410     MOVE STD-RANK         TO TBL-STD-RANK(WS-STD-COUNT).
005420     MOVE STD-ACTIVE       TO TBL-STD-ACTIVE(WS-STD-COUNT).
005430     MOVE STD-HAD-BYE      TO TBL-STD-HAD-BYE(WS-STD-COUNT).
005440     PERFORM 6120-READ-STANDING-DEB THRU 6120-READ-STANDING-FIN.
005450*
005460 1025-STORE-STANDING-FIN.
005470     EXIT.
005480*
005490 6120-READ-STANDING-DEB.
005500*
005510     READ F-STANDING INTO WS-STANDING-REC.
005520*
005530 6120-READ-STANDING-FIN.
005540     EXIT.
005550*
005560 1030-LOAD-MATCH-ROUND-DEB.
005570*
005580     OPEN INPUT F-MATCH.
005590     MOVE ZERO TO WS-MATCH-COUNT-RND.
005600     MOVE ZERO TO WS-MATCH-INCOMPLETE-CT.
005610     PERFORM 6130-READ-MATCH-DEB    THRU 6130-READ-MATCH-FIN.
005620     PERFORM 1035-TEST-MATCH-ROUND-DEB
005630             THRU 1035-TEST-MATCH-ROUND-FIN
005640             UNTIL MATCH-EOF.
005650     CLOSE F-MATCH.
005660*
005670 1030-LOAD-MATCH-ROUND-FIN.
005680     EXIT.
005690*
005700 1035-TEST-MATCH-ROUND-DEB.
005710*
005720     IF MTCH-ROUND = TCTL-ROUND
005730         ADD 1 TO WS-MATCH-COUNT-RND
005740         IF NOT MTCH-COMPLETE
005750             ADD 1 TO WS-MATCH-INCOMPLETE-CT
005760         END-IF
005770     END-IF.
005780     PERFORM 6130-READ-MATCH-DEB    THRU 6130-READ-MATCH-FIN.
005790*
005800 1035-TEST-MATCH-ROUND-FIN.
005810     EXIT.
005820*
005830 6130-READ-MATCH-DEB.
005840*
005850     READ F-MATCH INTO WS-MATCH-REC.
005860*
005870 6130-READ-MATCH-FIN.
005880     EXIT.
005890*
005900*=================================================================*
005910* 7XXX - CALCULATIONS, EDITS AND ERROR HANDLING                  *
005920*=================================================================*
005930*
005940 7040-ERR-VIDE-DEB.
005950*
005960     MOVE 'Y' TO WS-ERR-FLAG.
005970     DISPLAY '*** SWP0511 - FEWER THAN 2 PLAYERS REGISTERED  ***'.
005980*
005990 7040-ERR-VIDE-FIN.
006000     EXIT.
006010*
006020 7060-ERR-ETAT-INVALIDE-DEB.
006030*
006040     MOVE 'Y' TO WS-ERR-FLAG.
006050     DISPLAY '*** SWP0511 - COMMAND INVALID FOR CURRENT STATUS ***'.
006060*
006070 7060-ERR-ETAT-INVALIDE-FIN.
006080     EXIT.
006090*
006100 7070-FIND-STD-ROW-DEB.
006110*
006120*    ** CR-0129 - WS-FOUND-IX IS CAPTURED INSIDE THE SCAN BODY,
006130*    ** NOT TAKEN FROM WS-IX AFTER THE LOOP, SINCE PERFORM VARYING
006140*    ** BUMPS THE INDEX ONE PAST THE MATCHING ROW BEFORE THE
006150*    ** UNTIL TEST STOPS THE LOOP.
006160     MOVE 'N' TO WS-FOUND-FLAG.
006170     MOVE ZERO TO WS-FOUND-IX.
006180     PERFORM 7075-SCAN-STD-ROW-DEB THRU 7075-SCAN-STD-ROW-FIN
006190             VARYING WS-IX FROM 1 BY 1
006200             UNTIL WS-IX > WS-STD-COUNT OR WS-ROW-WAS-FOUND.
006210*
006220 7070-FIND-STD-ROW-FIN.
006230     EXIT.
006240*
006250 7075-SCAN-STD-ROW-DEB.
006260*
006270     IF TBL-STD-PLAYER-ID(WS-IX) = SY-PLAYER-ID
006280         MOVE 'Y'  TO WS-FOUND-FLAG
006290         MOVE WS-IX TO WS-FOUND-IX
006300     END-IF.
006310*
006320 7075-SCAN-STD-ROW-FIN.
006330     EXIT.
006340*
006350 7080-ERR-ROUND-OPEN-DEB.
006360*
006370     MOVE 'Y' TO WS-ERR-FLAG.
006380     DISPLAY '*** SWP0511 - CURRENT ROUND NOT YET COMPLETED   ***'.
006390*
006400 7080-ERR-ROUND-OPEN-FIN.
006410     EXIT.
006420*
006430 7090-ERR-BAD-CODE-DEB.
006440*
006450     MOVE 'Y' TO WS-ERR-FLAG.
006460     DISPLAY '*** SWP0511 - INVALID COMMAND CODE - ' SY-COMMAND.
006470*
006480 7090-ERR-BAD-CODE-FIN.
006490     EXIT.
006500*
006510 7100-ERR-NOT-FOUND-DEB.
006520*
006530     MOVE 'Y' TO WS-ERR-FLAG.
006540     DISPLAY '*** SWP0511 - PLAYER NOT FOUND IN STANDINGS     ***'.
006550*
006560 7100-ERR-NOT-FOUND-FIN.
006570     EXIT.
006580*
006590 7110-VERIF-ROUND-COMPLET-DEB.
006600*
006610*    ** CR-0119 - A ROUND WITH ZERO MATCHES HAS NEVER BEEN PAIRED
006620*    ** AND IS THEREFORE NOT YET COMPLETE.
006630     MOVE 'N' TO WS-ERR-FLAG.
006640     PERFORM 1030-LOAD-MATCH-ROUND-DEB
006650             THRU 1030-LOAD-MATCH-ROUND-FIN.
006660     IF WS-MATCH-COUNT-RND = ZERO OR WS-MATCH-INCOMPLETE-CT > ZERO
006670         MOVE 'Y' TO WS-ERR-FLAG
006680     END-IF.
006690*
006700 7110-VERIF-ROUND-COMPLET-FIN.
006710     EXIT.
006720*
006730 7120-CALC-ROUND-COUNT-DEB.
006740*
006750*    ** BUSINESS RULE - RECOMMENDED ROUND COUNT FROM PLAYER COUNT
006760*    ** WHEN THE SYSIN CARD DID NOT PRESET ONE.
006770     EVALUATE TRUE
006780         WHEN WS-PLYR-COUNT <= 8
006790             MOVE 3 TO TCTL-ROUND-COUNT
006800         WHEN WS-PLYR-COUNT <= 16
006810             MOVE 4 TO TCTL-ROUND-COUNT
006820         WHEN WS-PLYR-COUNT <= 32
006830             MOVE 5 TO TCTL-ROUND-COUNT
006840         WHEN WS-PLYR-COUNT <= 64
006850             MOVE 6 TO TCTL-ROUND-COUNT
006860         WHEN WS-PLYR-COUNT <= 128
006870             MOVE 7 TO TCTL-ROUND-COUNT
006880         WHEN OTHER
006890             MOVE 8 TO TCTL-ROUND-COUNT
006900     END-EVALUATE.
006910*
006920 7120-CALC-ROUND-COUNT-FIN.
006930     EXIT.
006940*
006950 8999-PROGRAM-STATISTICS-DEB.
006960*
006970     DISPLAY '************************************************'
006980     DISPLAY '*   RUN STATISTICS - PROGRAM SWP0511             *'
006990     DISPLAY '*   ==========================               *'
007000     DISPLAY '************************************************'.
007010*
007020 8999-PROGRAM-STATISTICS-FIN.
007030     EXIT.
007040*
007050 9999-END-OF-PROGRAM-DEB.
007060*
007070     DISPLAY '*==============================================*'
007080     DISPLAY '*   NORMAL END OF PROGRAM SWP0511                *'
007090     DISPLAY '*==============================================*'.
007100*
007110 9999-END-OF-PROGRAM-FIN.
007120     STOP RUN.
007130*
007140 9999-ABEND-PROGRAM-DEB.
007150*
007160     DISPLAY '*==============================================*'
007170     DISPLAY '*   ANOMALY DETECTED                           *'
007180     DISPLAY '*   ABNORMAL END OF PROGRAM SWP0511              *'
007190     DISPLAY '*==============================================*'
007200     MOVE 12 TO RETURN-CODE.
007210*
007220 9999-ABEND-PROGRAM-FIN.
007230     STOP RUN.
