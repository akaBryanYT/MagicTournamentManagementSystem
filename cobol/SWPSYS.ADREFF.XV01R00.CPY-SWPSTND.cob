000010*----------------------------------------------------------------*
000020* SWPSTND   -  STANDING RECORD LAYOUT (STANDINGS FILE)
000030*----------------------------------------------------------------*
000040* ALL FOUR PERCENTAGES ARE 0-1 FRACTIONS CARRIED TO 4 DECIMALS.
000050* STD-RANK IS SET BY SWP0611 AFTER THE STANDINGS SORT RUNS.
000060*----------------------------------------------------------------*
000070*
000080 01  WS-STANDING-REC.
000090     05  STD-PLAYER-ID            PIC 9(5).
000100     05  STD-MATCHES-PLYD         PIC 9(2).
000110     05  STD-MATCH-PTS            PIC 9(3).
000120     05  STD-GAME-PTS             PIC 9(3).
000130     05  STD-MWP                  PIC V9(4).
000140     05  STD-GWP                  PIC V9(4).
000150     05  STD-OMWP                 PIC V9(4).
000160     05  STD-OGWP                 PIC V9(4).
000170     05  STD-RANK                 PIC 9(3).
000180     05  STD-RANK-ALPHA REDEFINES STD-RANK
000190                                  PIC X(3).
000200     05  STD-ACTIVE               PIC X(1).
000210         88  STD-IS-ACTIVE            VALUE 'Y'.
000220         88  STD-IS-DROPPED           VALUE 'N'.
000230     05  STD-HAD-BYE              PIC X(1).
000240         88  STD-BYE-TAKEN            VALUE 'Y'.
000250     05  FILLER                   PIC X(4).
