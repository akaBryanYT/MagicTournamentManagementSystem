000010*=================================================================*
000020*--                GENERAL INFORMATION                        --*
000030*-----------------------------------------------------------------*
000040*  PROGRAM NAME     : SWP0111                                  *
000050*  WRITTEN BY       : K. BRESSON                               *
000060*  INSTALLATION     : CARDHAVEN LEAGUE DATA CENTER             *
000070*  DATE WRITTEN     : 06/02/1996                               *
000080*-----------------------------------------------------------------*
000090*--                PROGRAM OBJECTIVE                          --*
000100*-----------------------------------------------------------------*
000110* DECK LIST PARSER / EXPORTER.  A SYSIN COMMAND CODE SELECTS THE
000120* DIRECTION FOR ONE DECK: P READS FREE-TEXT LINES OFF DECKTXT AND
000130* APPENDS THE PARSED CARD LINES TO DECKCRDS; X READS THE CARD
000140* LINES FOR ONE DECK OFF DECKCRDS AND WRITES A PRINTABLE FREE-TEXT
000150* DECK LIST BACK OUT TO DECKTXT.
000160*-----------------------------------------------------------------*
000170*--                MAINTENANCE HISTORY                        --*
000180*-----------------------------------------------------------------*
000190* DATE      BY    REQUEST     DESCRIPTION                      *
000200*-----------------------------------------------------------------*
000210*
000220* 06/02/96 KBR INIT-0007 ORIGINAL PROGRAM - PARSE DIRECTION       INIT-000
000230* 08/21/96 KBR CR-0101   EXPORT DIRECTION ADDED                   CR-0101 
000240* 01/14/97 LAA CR-0108   SB: PREFIX LINE HANDLING                 CR-0108 
000250* 06/30/97 LAA CR-0118   SET CODE IN PARENS STRIPPED FROM NAME    CR-0118 
000260* 09/11/98 MXF Y2K-0007  Y2K REVIEW - NO DATE FIELDS IN USE       Y2K-0007
000270* 03/02/99 PSZ CR-0139   MAYBEBOARD/COMMANDER/COMPANION SKIP      CR-0139 
000280* 10/05/99 PSZ CR-0151   REPEATED CARD NAMES ACCUMULATE           CR-0151 
000290* 09/25/00 RMM CR-0179   OPTIONAL X AFTER QUANTITY ACCEPTED       CR-0179 
000300*=================================================================*
000310*
000320**************************
000330 IDENTIFICATION DIVISION.
000340**************************
000350 PROGRAM-ID.      SWP0111.
000360 AUTHOR.          K. BRESSON.
000370 INSTALLATION.    CARDHAVEN LEAGUE DATA CENTER.
000380 DATE-WRITTEN.    06/02/1996.
000390 DATE-COMPILED.
000400 SECURITY.        NONE.
000410*
000420*                  ==============================               *
000430*=================<  ENVIRONMENT      DIVISION   >==============*
000440*                  ==============================               *
000450*-----------------------------------------------------------------*
000460***********************
000470 ENVIRONMENT DIVISION.
000480***********************
000490*
000500*========================
000510 CONFIGURATION SECTION.
000520*========================
000530*
000540*--------------
000550 SPECIAL-NAMES.
000560*--------------
000570     C01 IS TOP-OF-FORM
000580     CLASS PAIR-DIGIT IS '0' THRU '9'
000590     UPSI-0 ON STATUS IS SWP0111-RERUN-FLAG.
000600*
000610*=====================
000620 INPUT-OUTPUT SECTION.
000630*=====================
000640*
000650*-------------
000660 FILE-CONTROL.
000670*-------------
000680*
000690*                      ---------------------------------------------
000700*                      F-DECKTXT : FREE-TEXT DECK LIST, EITHER
000710*                      DIRECTION (INPUT ON PARSE, OUTPUT ON EXPORT)
000720*                      ---------------------------------------------
000730     SELECT  F-DECKTXT          ASSIGN TO DECKTXT
000740             FILE STATUS       IS WS-FS-DECKTXT.
000750*                      ---------------------------------------------
000760*                      F-DECKCRDS : DECK-CARD RECORDS, EITHER
000770*                      DIRECTION (EXTEND ON PARSE, INPUT ON EXPORT)
000780*                      ---------------------------------------------
000790     SELECT  F-DECKCRDS         ASSIGN TO DECKCRDS
000800             FILE STATUS       IS WS-FS-DECKCRDS.
000810*
000820*                  ==============================               *
000830*=================<       DATA        DIVISION   >==============*
000840*                  ==============================               *
000850*   DDNAME : DECKTXT / DECKCRDS
000860*-----------------------------------------------------------------*
000870****************
000880 DATA DIVISION.
000890****************
000900*
000910*=============
000920 FILE SECTION.
000930*=============
000940*
000950 FD  F-DECKTXT
000960     RECORD CONTAINS 80 CHARACTERS
000970     RECORDING MODE IS F.
000980 01  FS-DECKTXT-REC               PIC X(80).
000990*
001000 FD  F-DECKCRDS
001010     RECORD CONTAINS 49 CHARACTERS
001020     RECORDING MODE IS F.
001030 01  FS-DECKCRDS-REC              PIC X(49).
001040*
001050*========================
001060 WORKING-STORAGE SECTION.
001070*========================
001080*
001090*-----------------------------------------------------------------*
001100* COPY MEMBER                                                    *
001110*-----------------------------------------------------------------*
001120     COPY SWPDECK.
001130*
001140*-----------------------------------------------------------------*
001150* FILE STATUS FIELDS                                             *
001160*-----------------------------------------------------------------*
001170 77  WS-FS-DECKTXT               PIC X(2).
001180     88  DECKTXT-EOF                  VALUE '10'.
001190 77  WS-FS-DECKCRDS              PIC X(2).
001200     88  DECKCRDS-EOF                 VALUE '10'.
001210*
001220*-----------------------------------------------------------------*
001230* SYSIN COMMAND CARD                                             *
001240*-----------------------------------------------------------------*
001250 01  WS-SYSIN-CARD.
001260     05  SY-COMMAND               PIC X(1).
001270         88  SY-CMD-PARSE             VALUE 'P'.
001280         88  SY-CMD-EXPORT            VALUE 'X'.
001290         88  SY-CMD-EOJ               VALUE 'Q'.
001300     05  SY-DECK-ID               PIC 9(5).
001310     05  SY-DECK-ID-ALPHA REDEFINES SY-DECK-ID
001320                                  PIC X(5).
001330     05  FILLER                   PIC X(74).
001340*
001350*-----------------------------------------------------------------*
001360* TEXT LINE WORK AREAS                                           *
001370*-----------------------------------------------------------------*
001380 01  WS-TXT-LINE                 PIC X(80).
001390 01  WS-TXT-LINE-GRP REDEFINES WS-TXT-LINE.
001400     05  TX-FIRST2               PIC X(2).
001410     05  TX-REST                 PIC X(78).
001420 01  WS-TXT-LINE-UC               PIC X(80).
001430*
001440 01  WS-EXPORT-LINE.
001450     05  EXP-QTY                  PIC ZZ9.
001460     05  EXP-QTY-ALPHA REDEFINES EXP-QTY
001470                                  PIC X(3).
001480     05  FILLER                   PIC X(1)  VALUE SPACE.
001490     05  EXP-NAME                 PIC X(40).
001500     05  FILLER                   PIC X(36) VALUE SPACE.
001510*
001520 01  WS-EXPORT-SEP-LINE           PIC X(80) VALUE '// SIDEBOARD'.
001530*
001540*-----------------------------------------------------------------*
001550* SCAN / PARSE WORK FIELDS                                       *
001560*-----------------------------------------------------------------*
001570 77  WS-SCAN-IX                  PIC S9(4) COMP VALUE ZERO.
001580 77  WS-FIRST-COL                PIC S9(4) COMP VALUE ZERO.
001590 77  WS-QTY-COL                  PIC S9(4) COMP VALUE ZERO.
001600 77  WS-NAME-COL                 PIC S9(4) COMP VALUE ZERO.
001610 77  WS-NAME-END-COL             PIC S9(4) COMP VALUE ZERO.
001620 77  WS-PAREN-COL                PIC S9(4) COMP VALUE ZERO.
001630 77  WS-NAME-LEN                 PIC S9(4) COMP VALUE ZERO.
001640 77  WS-QTY-DIGIT-CT             PIC S9(4) COMP VALUE ZERO.
001650 77  WS-DIGIT-1                  PIC 9(1)        VALUE ZERO.
001660 77  WS-PARSE-QTY                PIC S9(3) COMP-3 VALUE ZERO.
001670 01  WS-PARSE-NAME               PIC X(40) VALUE SPACE.
001680*
001690 77  WS-SCAN-FOUND-FLAG          PIC X(1)  VALUE 'N'.
001700     88  WS-SCAN-WAS-FOUND           VALUE 'Y'.
001710 77  WS-PARSE-OK-FLAG            PIC X(1)  VALUE 'N'.
001720     88  WS-PARSE-WAS-OK             VALUE 'Y'.
001730 77  WS-CARD-FOUND-FLAG          PIC X(1)  VALUE 'N'.
001740     88  WS-CARD-WAS-FOUND           VALUE 'Y'.
001750 77  WS-CARD-FOUND-IX            PIC S9(4) COMP VALUE ZERO.
001760 77  WS-IN-SIDE-FLAG             PIC X(1)  VALUE 'N'.
001770     88  WS-IN-SIDEBOARD              VALUE 'Y'.
001780*
001790*-----------------------------------------------------------------*
001800* RUN COUNTERS                                                   *
001810*-----------------------------------------------------------------*
001820 77  WS-NB-LINE                  PIC S9(4) COMP VALUE ZERO.
001830 77  WS-NB-SKIP                  PIC S9(4) COMP VALUE ZERO.
001840 77  WS-NB-CARTE-OUT             PIC S9(4) COMP VALUE ZERO.
001850*
001860*                  ==============================               *
001870*=================<   PROCEDURE       DIVISION   >==============*
001880*                  ==============================               *
001890*-----------------------------------------------------------------*
001900*********************
001910 PROCEDURE           DIVISION.
001920*********************
001930*
001940*=================================================================*
001950* PARAGRAPH STRUCTURE OF THIS PROGRAM                            *
001960*-----------------------------------------------------------------*
001970*  0000-  : MAIN LINE                                            *
001980*  1XXX-  : ITERATIVE / CONTROL-BREAK PROCESSING                 *
001990*  2XXX-  : TRANSACTION-CODE PROCESSING                          *
002000*  6XXX-  : FILE OPEN / READ / WRITE / CLOSE                     *
002010*  7XXX-  : CALCULATIONS AND EDITS                               *
002020*  8XXX-  : REPORT / PRINT LINE HANDLING                         *
002030*  9XXX-  : SUBPROGRAM CALLS / PROGRAM TERMINATION                *
002040*=================================================================*
002050*
002060 0000-MAIN-DEB.
002070*
002080     ACCEPT WS-SYSIN-CARD FROM SYSIN.
002090     PERFORM 1000-TRT-SYSIN-DEB THRU 1000-TRT-SYSIN-FIN
002100             UNTIL SY-CMD-EOJ.
002110*
002120     DISPLAY 'LINES READ       - ' WS-NB-LINE      UPON CONSOLE.
002130     DISPLAY 'LINES SKIPPED    - ' WS-NB-SKIP      UPON CONSOLE.
002140     DISPLAY 'CARD LINES OUT   - ' WS-NB-CARTE-OUT UPON CONSOLE.
002150*
002160     PERFORM 8999-PROGRAM-STATISTICS-DEB
002170             THRU 8999-PROGRAM-STATISTICS-FIN.
002180     PERFORM 9999-END-OF-PROGRAM-DEB  THRU 9999-END-OF-PROGRAM-FIN.
002190*
002200 0000-MAIN-FIN.
002210     EXIT.
002220*
002230*=================================================================*
002240* 1XXX - SYSIN COMMAND DISPATCH                                  *
002250*=================================================================*
002260*
002270 1000-TRT-SYSIN-DEB.
002280*
002290     EVALUATE TRUE
002300         WHEN SY-CMD-PARSE
002310             PERFORM 2000-CODE-PARSE-DEB  THRU 2000-CODE-PARSE-FIN
002320         WHEN SY-CMD-EXPORT
002330             PERFORM 2010-CODE-EXPORT-DEB THRU 2010-CODE-EXPORT-FIN
002340         WHEN SY-CMD-EOJ
002350             CONTINUE
002360         WHEN OTHER
002370             PERFORM 7090-ERR-BAD-CODE-DEB THRU 7090-ERR-BAD-CODE-FIN
002380     END-EVALUATE.
002390*
002400     IF NOT SY-CMD-EOJ
002410         ACCEPT WS-SYSIN-CARD FROM SYSIN
002420     END-IF.
002430*
002440 1000-TRT-SYSIN-FIN.
002450     EXIT.
002460*
002470*=================================================================*
002480* 2XXX - DIRECTION PROCESSING (PARSE / EXPORT)                   *
002490*=================================================================*
002500*
002510 2000-CODE-PARSE-DEB.
002520*
002530     MOVE ZERO TO WS-CARD-COUNT.
002540     MOVE 'N'  TO WS-IN-SIDE-FLAG.
002550*
002560     OPEN INPUT F-DECKTXT.
002570     PERFORM 6110-READ-DECKTXT-DEB THRU 6110-READ-DECKTXT-FIN.
002580     PERFORM 1010-TRT-LIGNE-DEB    THRU 1010-TRT-LIGNE-FIN
002590             UNTIL DECKTXT-EOF.
002600     CLOSE F-DECKTXT.
002610*
002620     OPEN EXTEND F-DECKCRDS.
002630     PERFORM 7030-FLUSH-CARTES-DEB THRU 7030-FLUSH-CARTES-FIN
002640             VARYING CRD-IX FROM 1 BY 1
002650             UNTIL CRD-IX > WS-CARD-COUNT.
002660     CLOSE F-DECKCRDS.
002670*
002680 2000-CODE-PARSE-FIN.
002690     EXIT.
002700*
002710 2010-CODE-EXPORT-DEB.
002720*
002730     MOVE ZERO TO WS-CARD-COUNT.
002740*
002750     OPEN INPUT F-DECKCRDS.
002760     PERFORM 6120-READ-DECKCRDS-DEB THRU 6120-READ-DECKCRDS-FIN.
002770     PERFORM 1020-SCAN-EXPORT-DEB   THRU 1020-SCAN-EXPORT-FIN
002780             UNTIL DECKCRDS-EOF.
002790     CLOSE F-DECKCRDS.
002800*
002810     OPEN OUTPUT F-DECKTXT.
002820     PERFORM 8000-EXPORT-MAIN-DEB      THRU 8000-EXPORT-MAIN-FIN
002830             VARYING CRD-IX FROM 1 BY 1
002840             UNTIL CRD-IX > WS-CARD-COUNT.
002850     WRITE FS-DECKTXT-REC FROM WS-EXPORT-SEP-LINE.
002860     PERFORM 8010-EXPORT-SIDEBOARD-DEB THRU 8010-EXPORT-SIDEBOARD-FIN
002870             VARYING CRD-IX FROM 1 BY 1
002880             UNTIL CRD-IX > WS-CARD-COUNT.
002890     CLOSE F-DECKTXT.
002900*
002910 2010-CODE-EXPORT-FIN.
002920     EXIT.
002930*
002940*=================================================================*
002950* 1XXX - ONE TEXT LINE / ONE EXPORT-SIDE CARD RECORD              *
002960*=================================================================*
002970*
002980 1010-TRT-LIGNE-DEB.
002990*
003000     ADD 1 TO WS-NB-LINE.
003010     MOVE WS-TXT-LINE TO WS-TXT-LINE-UC.
003020     INSPECT WS-TXT-LINE-UC CONVERTING
003030             'abcdefghijklmnopqrstuvwxyz'
003040          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003050     PERFORM 7000-FIND-FIRST-COL-DEB THRU 7000-FIND-FIRST-COL-FIN.
003060*
003070     IF WS-FIRST-COL NOT = ZERO
003080         PERFORM 7040-CLASSIFY-LIGNE-DEB THRU 7040-CLASSIFY-LIGNE-FIN
003090     ELSE
003100         ADD 1 TO WS-NB-SKIP
003110     END-IF.
003120*
003130     PERFORM 6110-READ-DECKTXT-DEB THRU 6110-READ-DECKTXT-FIN.
003140*
003150 1010-TRT-LIGNE-FIN.
003160     EXIT.
003170*
003180 1020-SCAN-EXPORT-DEB.
003190*
003200     IF DCKC-DECK-ID = SY-DECK-ID
003210         MOVE DCKC-CARD-NAME TO WS-PARSE-NAME
003220         MOVE DCKC-QUANTITY  TO WS-PARSE-QTY
003230         IF DCKC-IS-SIDEBOARD
003240             MOVE 'Y' TO WS-IN-SIDE-FLAG
003250         ELSE
003260             MOVE 'N' TO WS-IN-SIDE-FLAG
003270         END-IF
003280         PERFORM 7020-ACCUM-CARTE-DEB THRU 7020-ACCUM-CARTE-FIN
003290     END-IF.
003300*
003310     PERFORM 6120-READ-DECKCRDS-DEB THRU 6120-READ-DECKCRDS-FIN.
003320*
003330 1020-SCAN-EXPORT-FIN.
003340     EXIT.
003350*
003360*=================================================================*
003370* 6XXX - FILE I/O                                                *
003380*=================================================================*
003390*
003400 6110-READ-DECKTXT-DEB.
003410*
003420     READ F-DECKTXT INTO WS-TXT-LINE
003430         AT END
003440             MOVE '10' TO WS-FS-DECKTXT
003450     END-READ.
003460*
003470 6110-READ-DECKTXT-FIN.
003480     EXIT.
003490*
003500 6120-READ-DECKCRDS-DEB.
003510*
003520     READ F-DECKCRDS INTO WS-DECK-CARD
003530         AT END
003540             MOVE '10' TO WS-FS-DECKCRDS
003550     END-READ.
003560*
003570 6120-READ-DECKCRDS-FIN.
003580     EXIT.
003590*
003600*=================================================================*
003610* 7XXX - LINE CLASSIFICATION, PARSE AND TABLE MAINTENANCE        *
003620*=================================================================*
003630*
003640 7000-FIND-FIRST-COL-DEB.
003650*
003660     MOVE ZERO TO WS-FIRST-COL.
003670     MOVE 'N'  TO WS-SCAN-FOUND-FLAG.
003680     PERFORM 7005-SCAN-FIRST-COL-DEB THRU 7005-SCAN-FIRST-COL-FIN
003690             VARYING WS-SCAN-IX FROM 1 BY 1
003700             UNTIL WS-SCAN-IX > 80 OR WS-SCAN-WAS-FOUND.
003710*
003720 7000-FIND-FIRST-COL-FIN.
003730     EXIT.
003740*
003750 7005-SCAN-FIRST-COL-DEB.
003760*
003770     IF WS-TXT-LINE-UC(WS-SCAN-IX:1) NOT = SPACE
003780         MOVE WS-SCAN-IX TO WS-FIRST-COL
003790         MOVE 'Y'        TO WS-SCAN-FOUND-FLAG
003800     END-IF.
003810*
003820 7005-SCAN-FIRST-COL-FIN.
003830     EXIT.
003840*
003850**    ** CR-0108 - SIDEBOARD-TRIGGER LINES CHECKED AHEAD OF THE
003860**    ** GENERIC COMMENT/SKIP LINES SO '// SIDEBOARD' AND 'SB:'
003870**    ** ARE NOT MISTAKEN FOR ORDINARY COMMENT TEXT.
003880 7040-CLASSIFY-LIGNE-DEB.
003890*
003900     EVALUATE TRUE
003910*
003920         WHEN WS-FIRST-COL <= 79 AND
003930              WS-TXT-LINE-UC(WS-FIRST-COL:2) = '//'
003940             PERFORM 7060-SCAN-SIDEBOARD-DEB
003950                     THRU 7060-SCAN-SIDEBOARD-FIN
003960             IF WS-SCAN-WAS-FOUND
003970                 MOVE 'Y' TO WS-IN-SIDE-FLAG
003980             END-IF
003990             ADD 1 TO WS-NB-SKIP
004000*
004010         WHEN WS-TXT-LINE-UC(WS-FIRST-COL:1) = '#'
004020             ADD 1 TO WS-NB-SKIP
004030*
004040         WHEN WS-FIRST-COL <= 78 AND
004050              WS-TXT-LINE-UC(WS-FIRST-COL:3) = 'SB:'
004060             MOVE 'Y' TO WS-IN-SIDE-FLAG
004070             PERFORM 7080-FIND-COL-AFTER-SB-DEB
004080                     THRU 7080-FIND-COL-AFTER-SB-FIN
004090             IF WS-FIRST-COL = ZERO
004100                 ADD 1 TO WS-NB-SKIP
004110             ELSE
004120                 PERFORM 7050-PARSE-AND-ACCUM-DEB
004130                         THRU 7050-PARSE-AND-ACCUM-FIN
004140             END-IF
004150*
004160         WHEN WS-TXT-LINE-UC(WS-FIRST-COL:) = 'SIDEBOARD'
004170             MOVE 'Y' TO WS-IN-SIDE-FLAG
004180             ADD 1 TO WS-NB-SKIP
004190*
004200         WHEN WS-TXT-LINE-UC(WS-FIRST-COL:) = 'COMMANDER'
004210             ADD 1 TO WS-NB-SKIP
004220*
004230         WHEN WS-TXT-LINE-UC(WS-FIRST-COL:) = 'COMPANION'
004240             ADD 1 TO WS-NB-SKIP
004250*
004260         WHEN OTHER
004270             PERFORM 7070-SCAN-MAYBEBOARD-DEB
004280                     THRU 7070-SCAN-MAYBEBOARD-FIN
004290             IF WS-SCAN-WAS-FOUND
004300                 ADD 1 TO WS-NB-SKIP
004310             ELSE
004320                 PERFORM 7050-PARSE-AND-ACCUM-DEB
004330                         THRU 7050-PARSE-AND-ACCUM-FIN
004340             END-IF
004350*
004360     END-EVALUATE.
004370*
004380 7040-CLASSIFY-LIGNE-FIN.
004390     EXIT.
004400*
004410 7050-PARSE-AND-ACCUM-DEB.
004420*
004430     PERFORM 7010-PARSE-QTE-NOM-DEB THRU 7010-PARSE-QTE-NOM-FIN.
004440     IF WS-PARSE-WAS-OK
004450         PERFORM 7020-ACCUM-CARTE-DEB THRU 7020-ACCUM-CARTE-FIN
004460     ELSE
004470         ADD 1 TO WS-NB-SKIP
004480     END-IF.
004490*
004500 7050-PARSE-AND-ACCUM-FIN.
004510     EXIT.
004520*
004530 7060-SCAN-SIDEBOARD-DEB.
004540*
004550     MOVE 'N' TO WS-SCAN-FOUND-FLAG.
004560     PERFORM 7065-SCAN-SIDEBOARD-STEP-DEB
004570             THRU 7065-SCAN-SIDEBOARD-STEP-FIN
004580             VARYING WS-SCAN-IX FROM 1 BY 1
004590             UNTIL WS-SCAN-IX > 72 OR WS-SCAN-WAS-FOUND.
004600*
004610 7060-SCAN-SIDEBOARD-FIN.
004620     EXIT.
004630*
004640 7065-SCAN-SIDEBOARD-STEP-DEB.
004650*
004660     IF WS-TXT-LINE-UC(WS-SCAN-IX:9) = 'SIDEBOARD'
004670         MOVE 'Y' TO WS-SCAN-FOUND-FLAG
004680     END-IF.
004690*
004700 7065-SCAN-SIDEBOARD-STEP-FIN.
004710     EXIT.
004720*
004730 7070-SCAN-MAYBEBOARD-DEB.
004740*
004750     MOVE 'N' TO WS-SCAN-FOUND-FLAG.
004760     PERFORM 7075-SCAN-MAYBEBOARD-STEP-DEB
004770             THRU 7075-SCAN-MAYBEBOARD-STEP-FIN
004780             VARYING WS-SCAN-IX FROM 1 BY 1
004790             UNTIL WS-SCAN-IX > 71 OR WS-SCAN-WAS-FOUND.
004800*
004810 7070-SCAN-MAYBEBOARD-FIN.
004820     EXIT.
004830*
004840 7075-SCAN-MAYBEBOARD-STEP-DEB.
004850*
004860     IF WS-TXT-LINE-UC(WS-SCAN-IX:10) = 'MAYBEBOARD'
004870         MOVE 'Y' TO WS-SCAN-FOUND-FLAG
004880     END-IF.
004890*
004900 7075-SCAN-MAYBEBOARD-STEP-FIN.
004910     EXIT.
004920*
004930 7080-FIND-COL-AFTER-SB-DEB.
004940*
004950     COMPUTE WS-SCAN-IX = WS-FIRST-COL + 3.
004960     MOVE ZERO TO WS-FIRST-COL.
004970     MOVE 'N'  TO WS-SCAN-FOUND-FLAG.
004980     PERFORM 7085-FIND-COL-AFTER-SB-STEP-DEB
004990             THRU 7085-FIND-COL-AFTER-SB-STEP-FIN
005000             VARYING WS-SCAN-IX FROM WS-SCAN-IX BY 1
005010             UNTIL WS-SCAN-IX > 80 OR WS-SCAN-WAS-FOUND.
005020*
005030 7080-FIND-COL-AFTER-SB-FIN.
005040     EXIT.
005050*
005060 7085-FIND-COL-AFTER-SB-STEP-DEB.
005070*
005080     IF WS-TXT-LINE-UC(WS-SCAN-IX:1) NOT = SPACE
005090         MOVE WS-SCAN-IX TO WS-FIRST-COL
005100         MOVE 'Y'        TO WS-SCAN-FOUND-FLAG
005110     END-IF.
005120*
005130 7085-FIND-COL-AFTER-SB-STEP-FIN.
005140     EXIT.
005150*
005160**    ** CR-0179 - QUANTITY, OPTIONAL X, NAME, OPTIONAL (SET CODE).
005170**    ** NO INTRINSIC FUNCTIONS USED - DIGITS ARE CONVERTED BY A
005180**    ** STRAIGHT MOVE OF EACH ZONED DIGIT INTO A PIC 9(1) CELL.
005190 7010-PARSE-QTE-NOM-DEB.
005200*
005210     MOVE 'N'    TO WS-PARSE-OK-FLAG.
005220     MOVE ZERO   TO WS-PARSE-QTY.
005230     MOVE ZERO   TO WS-QTY-DIGIT-CT.
005240     MOVE SPACE  TO WS-PARSE-NAME.
005250     MOVE WS-FIRST-COL TO WS-QTY-COL.
005260*
005270     PERFORM 7012-SCAN-DIGITS-DEB THRU 7012-SCAN-DIGITS-FIN
005280             UNTIL WS-QTY-COL > 80
005290                OR WS-TXT-LINE-UC(WS-QTY-COL:1) IS NOT PAIR-DIGIT.
005300*
005310     IF WS-QTY-DIGIT-CT = ZERO
005320         GO TO 7010-PARSE-QTE-NOM-FIN
005330     END-IF.
005340*
005350     IF WS-QTY-COL <= 80 AND WS-TXT-LINE-UC(WS-QTY-COL:1) = 'X'
005360         ADD 1 TO WS-QTY-COL
005370     END-IF.
005380*
005390     IF WS-QTY-COL > 80
005400        OR WS-TXT-LINE-UC(WS-QTY-COL:1) NOT = SPACE
005410         GO TO 7010-PARSE-QTE-NOM-FIN
005420     END-IF.
005430*
005440     PERFORM 7014-SKIP-SPACES-DEB THRU 7014-SKIP-SPACES-FIN
005450             UNTIL WS-QTY-COL > 80
005460                OR WS-TXT-LINE-UC(WS-QTY-COL:1) NOT = SPACE.
005470*
005480     IF WS-QTY-COL > 80
005490         GO TO 7010-PARSE-QTE-NOM-FIN
005500     END-IF.
005510*
005520     MOVE WS-QTY-COL TO WS-NAME-COL.
005530     PERFORM 7016-FIND-PAREN-DEB THRU 7016-FIND-PAREN-FIN.
005540*
005550     IF WS-PAREN-COL = ZERO
005560         MOVE 80 TO WS-NAME-END-COL
005570     ELSE
005580         COMPUTE WS-NAME-END-COL = WS-PAREN-COL - 1
005590     END-IF.
005600     PERFORM 7018-RTRIM-NAME-DEB THRU 7018-RTRIM-NAME-FIN.
005610*
005620     IF WS-NAME-END-COL < WS-NAME-COL
005630         GO TO 7010-PARSE-QTE-NOM-FIN
005640     END-IF.
005650*
005660     COMPUTE WS-NAME-LEN = WS-NAME-END-COL - WS-NAME-COL + 1.
005670     IF WS-NAME-LEN > 40
005680         MOVE 40 TO WS-NAME-LEN
005690     END-IF.
005700     MOVE WS-TXT-LINE(WS-NAME-COL:WS-NAME-LEN) TO WS-PARSE-NAME.
005710     MOVE 'Y' TO WS-PARSE-OK-FLAG.
005720*
005730 7010-PARSE-QTE-NOM-FIN.
005740     EXIT.
005750*
005760 7012-SCAN-DIGITS-DEB.
005770*
005780     MOVE WS-TXT-LINE-UC(WS-QTY-COL:1) TO WS-DIGIT-1.
005790     COMPUTE WS-PARSE-QTY = WS-PARSE-QTY * 10 + WS-DIGIT-1.
005800     ADD 1 TO WS-QTY-COL.
005810     ADD 1 TO WS-QTY-DIGIT-CT.
005820*
005830 7012-SCAN-DIGITS-FIN.
005840     EXIT.
005850*
005860 7014-SKIP-SPACES-DEB.
005870*
005880     ADD 1 TO WS-QTY-COL.
005890*
005900 7014-SKIP-SPACES-FIN.
005910     EXIT.
005920*
005930 7016-FIND-PAREN-DEB.
005940*
005950     MOVE ZERO TO WS-PAREN-COL.
005960     MOVE 'N'  TO WS-SCAN-FOUND-FLAG.
005970     PERFORM 7017-FIND-PAREN-STEP-DEB THRU 7017-FIND-PAREN-STEP-FIN
005980             VARYING WS-SCAN-IX FROM WS-NAME-COL BY 1
005990             UNTIL WS-SCAN-IX > 80 OR WS-SCAN-WAS-FOUND.
006000*
006010 7016-FIND-PAREN-FIN.
006020     EXIT.
006030*
006040 7017-FIND-PAREN-STEP-DEB.
006050*
006060     IF WS-TXT-LINE(WS-SCAN-IX:1) = '('
006070         MOVE WS-SCAN-IX TO WS-PAREN-COL
006080         MOVE 'Y'        TO WS-SCAN-FOUND-FLAG
006090     END-IF.
006100*
006110 7017-FIND-PAREN-STEP-FIN.
006120     EXIT.
006130*
006140 7018-RTRIM-NAME-DEB.
006150*
006160     PERFORM 7019-RTRIM-NAME-STEP-DEB THRU 7019-RTRIM-NAME-STEP-FIN
006170             UNTIL WS-NAME-END-COL < WS-NAME-COL
006180                OR WS-TXT-LINE(WS-NAME-END-COL:1) NOT = SPACE.
006190*
006200 7018-RTRIM-NAME-FIN.
006210     EXIT.
006220*
006230 7019-RTRIM-NAME-STEP-DEB.
006240*
006250     SUBTRACT 1 FROM WS-NAME-END-COL.
006260*
006270 7019-RTRIM-NAME-STEP-FIN.
006280     EXIT.
006290*
006300**    ** CR-0151 - REPEATED CARD NAMES WITHIN A SECTION ACCUMULATE
006310**    ** QUANTITIES AGAINST THE SAME SWPDECK TABLE ROW.
006320 7020-ACCUM-CARTE-DEB.
006330*
006340     PERFORM 7022-FIND-CARD-ROW-DEB THRU 7022-FIND-CARD-ROW-FIN.
006350     IF WS-CARD-WAS-FOUND
006360         IF WS-IN-SIDEBOARD
006370             ADD WS-PARSE-QTY TO WT-SIDE-QTY(WS-CARD-FOUND-IX)
006380         ELSE
006390             ADD WS-PARSE-QTY TO WT-MAIN-QTY(WS-CARD-FOUND-IX)
006400         END-IF
006410     ELSE
006420         PERFORM 7024-ADD-CARD-ROW-DEB THRU 7024-ADD-CARD-ROW-FIN
006430     END-IF.
006440*
006450 7020-ACCUM-CARTE-FIN.
006460     EXIT.
006470*
006480 7022-FIND-CARD-ROW-DEB.
006490*
006500     MOVE 'N' TO WS-CARD-FOUND-FLAG.
006510     IF WS-CARD-COUNT > ZERO
006520         PERFORM 7023-SCAN-CARD-ROW-DEB THRU 7023-SCAN-CARD-ROW-FIN
006530                 VARYING CRD-IX FROM 1 BY 1
006540                 UNTIL CRD-IX > WS-CARD-COUNT OR WS-CARD-WAS-FOUND
006550     END-IF.
006560*
006570 7022-FIND-CARD-ROW-FIN.
006580     EXIT.
006590*
006600**    ** CR-0131 - THE MATCHING INDEX MUST BE CAPTURED HERE, INSIDE
006610**    ** THE SCAN BODY, NOT READ FROM CRD-IX AFTER THE PERFORM
006620**    ** RETURNS - CRD-IX IS ALREADY STEPPED PAST THE MATCH BY THEN.
006630 7023-SCAN-CARD-ROW-DEB.
006640*
006650     IF WT-CARD-NAME(CRD-IX) = WS-PARSE-NAME
006660         MOVE CRD-IX TO WS-CARD-FOUND-IX
006670         MOVE 'Y'    TO WS-CARD-FOUND-FLAG
006680     END-IF.
006690*
006700 7023-SCAN-CARD-ROW-FIN.
006710     EXIT.
006720*
006730 7024-ADD-CARD-ROW-DEB.
006740*
006750     ADD 1 TO WS-CARD-COUNT.
006760     MOVE WS-PARSE-NAME TO WT-CARD-NAME(WS-CARD-COUNT).
006770     MOVE ZERO          TO WT-MAIN-QTY(WS-CARD-COUNT).
006780     MOVE ZERO          TO WT-SIDE-QTY(WS-CARD-COUNT).
006790     MOVE 'N'           TO WT-IS-BASIC-LAND(WS-CARD-COUNT).
006800     IF WS-IN-SIDEBOARD
006810         MOVE WS-PARSE-QTY TO WT-SIDE-QTY(WS-CARD-COUNT)
006820     ELSE
006830         MOVE WS-PARSE-QTY TO WT-MAIN-QTY(WS-CARD-COUNT)
006840     END-IF.
006850*
006860 7024-ADD-CARD-ROW-FIN.
006870     EXIT.
006880*
006890 7030-FLUSH-CARTES-DEB.
006900*
006910     IF WT-MAIN-QTY(CRD-IX) > ZERO
006920         MOVE SY-DECK-ID           TO DCKC-DECK-ID
006930         MOVE WT-CARD-NAME(CRD-IX) TO DCKC-CARD-NAME
006940         MOVE WT-MAIN-QTY(CRD-IX)  TO DCKC-QUANTITY
006950         MOVE 'N'                  TO DCKC-SIDEBOARD
006960         WRITE FS-DECKCRDS-REC FROM WS-DECK-CARD.
006970         ADD 1 TO WS-NB-CARTE-OUT
006980     END-IF.
006990*
007000     IF WT-SIDE-QTY(CRD-IX) > ZERO
007010         MOVE SY-DECK-ID           TO DCKC-DECK-ID
007020         MOVE WT-CARD-NAME(CRD-IX) TO DCKC-CARD-NAME
007030         MOVE WT-SIDE-QTY(CRD-IX)  TO DCKC-QUANTITY
007040         MOVE 'Y'                  TO DCKC-SIDEBOARD
007050         WRITE FS-DECKCRDS-REC FROM WS-DECK-CARD.
007060         ADD 1 TO WS-NB-CARTE-OUT
007070     END-IF.
007080*
007090 7030-FLUSH-CARTES-FIN.
007100     EXIT.
007110*
007120 7090-ERR-BAD-CODE-DEB.
007130*
007140     DISPLAY '***** SWP0111 - INVALID SYSIN COMMAND CODE - '
007150             SY-COMMAND UPON CONSOLE.
007160*
007170 7090-ERR-BAD-CODE-FIN.
007180     EXIT.
007190*
007200*=================================================================*
007210* 8XXX - DECK LIST TEXT EXPORT                                   *
007220*=================================================================*
007230*
007240 8000-EXPORT-MAIN-DEB.
007250*
007260     IF WT-MAIN-QTY(CRD-IX) > ZERO
007270         MOVE WT-MAIN-QTY(CRD-IX)  TO EXP-QTY
007280         MOVE WT-CARD-NAME(CRD-IX) TO EXP-NAME
007290         WRITE FS-DECKTXT-REC FROM WS-EXPORT-LINE
007300     END-IF.
007310*
007320 8000-EXPORT-MAIN-FIN.
007330     EXIT.
007340*
007350 8010-EXPORT-SIDEBOARD-DEB.
007360*
007370     IF WT-SIDE-QTY(CRD-IX) > ZERO
007380         MOVE WT-SIDE-QTY(CRD-IX)  TO EXP-QTY
007390         MOVE WT-CARD-NAME(CRD-IX) TO EXP-NAME
007400         WRITE FS-DECKTXT-REC FROM WS-EXPORT-LINE
007410     END-IF.
007420*
007430 8010-EXPORT-SIDEBOARD-FIN.
007440     EXIT.
007450*
007460*=================================================================*
007470* 8999/9999 - RUN STATISTICS AND END OF PROGRAM                  *
007480*=================================================================*
007490*
007500 8999-PROGRAM-STATISTICS-DEB.
007510*
007520     DISPLAY '************************************************'
007530     DISPLAY '*   RUN STATISTICS - PROGRAM SWP0111             *'
007540     DISPLAY '*   ==========================               *'
007550     DISPLAY '************************************************'.
007560*
007570 8999-PROGRAM-STATISTICS-FIN.
007580     EXIT.
007590*
007600 9999-END-OF-PROGRAM-DEB.
007610*
007620     DISPLAY '*==============================================*'
007630     DISPLAY '*   NORMAL END OF PROGRAM SWP0111                *'
007640     DISPLAY '*==============================================*'.
007650*
007660 9999-END-OF-PROGRAM-FIN.
007670     STOP RUN.
007680*
007690 9999-ABEND-PROGRAM-DEB.
007700*
007710     DISPLAY '*==============================================*'
007720     DISPLAY '*   ANOMALY DETECTED                           *'
007730     DISPLAY '*   ABNORMAL END OF PROGRAM SWP0111              *'
007740     DISPLAY '*==============================================*'
007750     MOVE 12 TO RETURN-CODE.
007760*
007770 9999-ABEND-PROGRAM-FIN.
007780     STOP RUN.
