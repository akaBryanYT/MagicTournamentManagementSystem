000010*=================================================================*
000020*--                GENERAL INFORMATION                        --*
000030*-----------------------------------------------------------------*
000040*  PROGRAM NAME     : SWP0001                                  *
000050*  WRITTEN BY       : R. MERCER                                *
000060*  INSTALLATION     : CARDHAVEN LEAGUE DATA CENTER             *
000070*  DATE WRITTEN     : 03/11/1994                               *
000080*-----------------------------------------------------------------*
000090*--                PROGRAM OBJECTIVE                          --*
000100*-----------------------------------------------------------------*
000110* PRODUCES THE PAIRINGS FOR THE NEXT SWISS ROUND OF A
000120* SANCTIONED TOURNAMENT.  READS THE CURRENT STANDINGS
000130* (ACTIVE PLAYERS ONLY) AND THE FULL MATCH HISTORY,
000140* ASSIGNS A BYE IF THE FIELD IS ODD, THEN PAIRS PLAYERS
000150* TOP-DOWN AVOIDING REPEAT OPPONENTS WHERE POSSIBLE.
000160* A BYE IS POSTED IMMEDIATELY AS A COMPLETED 2-0 WIN.
000170*-----------------------------------------------------------------*
000180*--                MAINTENANCE HISTORY                        --*
000190*-----------------------------------------------------------------*
000200* DATE      BY    REQUEST     DESCRIPTION                      *
000210*-----------------------------------------------------------------*
000220* 11/03/94 RMM INIT-0001 ORIGINAL PROGRAM - BASIC PAIRING LOGIC   INIT-000
000230* 02/19/95 RMM CR-0042   ADDED BYE-AVOIDANCE FLAG STD-HAD-BYE     CR-0042 
000240* 08/07/95 DTO CR-0058   FIXED FALLBACK OPPONENT IF ALL PLAYED    CR-0058 
000250* 01/22/96 DTO CR-0071   CORRECTED TABLE NUMBERING - BYE = TBL 1  CR-0071 
000260* 06/14/96 PSZ CR-0089   REWRITE STANDINGS AFTER BYE POSTED       CR-0089 
000270* 11/03/96 PSZ CR-0103   STANDING TABLE INCREASED TO 500 ENTRIES  CR-0103 
000280* 04/02/97 LAA CR-0118   ADDED MATCH HISTORY TABLE SIZE CHECK     CR-0118 
000290* 09/30/97 LAA CR-0126   WARN WHEN HISTORY TABLE IS FULL          CR-0126 
000300* 03/11/98 MXF CR-0140   CLEANED UP PAIR-LOOP EXIT CONDITION      CR-0140 
000310* 08/19/98 MXF CR-0147   Y2K - RUN DATE NOW 4-DIGIT YEAR          CR-0147 
000320* 12/29/98 MXF Y2K-0003  Y2K REVIEW - NO OTHER 2-DIGIT YEARS      Y2K-0003
000330* 05/06/99 KBR CR-0155   BYE SCAN NOW BOTTOM-UP PER RULEBOOK      CR-0155 
000340* 02/14/00 KBR CR-0162   REWRITE NOW INCLUDES DROPPED PLAYERS     CR-0162 
000350* 07/03/01 KBR CR-0171   TIGHTENED 7020 OPPONENT SEARCH LOOP      CR-0171 
000360*=================================================================*
000370*
000380**************************
000390 IDENTIFICATION DIVISION.
000400**************************
000410 PROGRAM-ID.      SWP0001.
000420 AUTHOR.          R. MERCER.
000430 INSTALLATION.    CARDHAVEN LEAGUE DATA CENTER.
000440 DATE-WRITTEN.    03/11/1994.
000450 DATE-COMPILED.
000460 SECURITY.        NONE.
000470*
000480*                  ==============================               *
000490*=================<  ENVIRONMENT      DIVISION   >==============*
000500*                  ==============================               *
000510*-----------------------------------------------------------------*
000520***********************
000530 ENVIRONMENT DIVISION.
000540***********************
000550*
000560*========================
000570 CONFIGURATION SECTION.
000580*========================
000590*
000600*--------------
000610 SPECIAL-NAMES.
000620*--------------
000630     C01 IS TOP-OF-FORM
000640     CLASS PAIR-DIGIT IS '0' THRU '9'
000650     UPSI-0 ON STATUS IS SWP0001-RERUN-FLAG.
000660*
000670*=====================
000680 INPUT-OUTPUT SECTION.
000690*=====================
000700*
000710*-------------
000720 FILE-CONTROL.
000730*-------------
000740*
000750*                      ---------------------------------------------
000760*                      F-STANDING : CURRENT STANDINGS FILE
000770*                      ---------------------------------------------
000780     SELECT  F-STANDING        ASSIGN TO STANDING
000790             FILE STATUS       IS WS-FS-STANDING.
000800*                      ---------------------------------------------
000810*                      F-MATCH : FULL MATCH HISTORY FILE
000820*                      ---------------------------------------------
000830     SELECT  F-MATCH           ASSIGN TO MATCHFIL
000840             FILE STATUS       IS WS-FS-MATCH.
000850*                      ---------------------------------------------
000860*                      F-PAIRING : NEXT-ROUND PAIRINGS OUTPUT
000870*                      ---------------------------------------------
000880     SELECT  F-PAIRING         ASSIGN TO PAIRING
000890             FILE STATUS       IS WS-FS-PAIRING.
000900*
000910*                  ==============================               *
000920*=================<       DATA        DIVISION   >==============*
000930*                  ==============================               *
000940*   DDNAME : STANDING / MATCHFIL / PAIRING
000950*-----------------------------------------------------------------*
000960****************
000970 DATA DIVISION.
000980****************
000990*
001000*=============
001010 FILE SECTION.
001020*=============
001030*
001040 FD  F-STANDING
001050     RECORD CONTAINS 38 CHARACTERS
001060     RECORDING MODE IS F.
001070 01  FS-STANDING-REC            PIC X(38).
001080*
001090 FD  F-MATCH
001100     RECORD CONTAINS 29 CHARACTERS
001110     RECORDING MODE IS F.
001120 01  FS-MATCH-REC               PIC X(29).
001130*
001140 FD  F-PAIRING
001150     RECORD CONTAINS 16 CHARACTERS
001160     RECORDING MODE IS F.
001170 01  FS-PAIRING-REC             PIC X(16).
001180*
001190*========================
001200 WORKING-STORAGE SECTION.
001210*========================
001220*
001230*-----------------------------------------------------------------*
001240* COPY MEMBERS - CURRENT-RECORD STAGING AREAS                    *
001250*-----------------------------------------------------------------*
001260     COPY SWPSTND.
001270     COPY SWPMTCH.
001280*
001290*-----------------------------------------------------------------*
001300* SYSIN CONTROL CARD - ROUND NUMBER BEING PAIRED                 *
001310*-----------------------------------------------------------------*
001320 01  WS-SYSIN-CARD.
001330     05  WS-ROUND-NO              PIC 9(2).
001335     05  WS-ROUND-NO-ALPHA REDEFINES WS-ROUND-NO
001336                                  PIC X(2).
001340     05  FILLER                   PIC X(78).
001350*
001360*-----------------------------------------------------------------*
001370* FILE STATUS FIELDS                                             *
001380*-----------------------------------------------------------------*
001390 01  WS-FS-STANDING               PIC X(2).
001400     88  STANDING-EOF                 VALUE '10'.
001410 01  WS-FS-MATCH                  PIC X(2).
001420     88  MATCH-EOF                    VALUE '10'.
001430 01  WS-FS-PAIRING                PIC X(2).
001440*
001450*-----------------------------------------------------------------*
001460* PAIRING OUTPUT RECORD (LOCAL - NO SHOP-WIDE COPYBOOK EXISTS)    *
001470*-----------------------------------------------------------------*
001480 01  WS-PAIRING-REC.
001490     05  PAIR-ROUND               PIC 9(2).
001500     05  PAIR-TABLE               PIC 9(3).
001505     05  PAIR-TABLE-ALPHA REDEFINES PAIR-TABLE
001506                                  PIC X(3).
001510     05  PAIR-P1-ID               PIC 9(5).
001520     05  PAIR-P2-ID               PIC 9(5).
001530     05  FILLER                   PIC X(1).
001540*
001550*-----------------------------------------------------------------*
001560* IN-MEMORY STANDINGS TABLE (ALL PLAYERS, ACTIVE AND DROPPED)    *
001570*-----------------------------------------------------------------*
001580 01  WS-STD-TABLE.
001590     05  WS-STD-COUNT             PIC S9(4) COMP VALUE ZERO.
001600     05  WS-STD-ENTRY OCCURS 500 TIMES.
001610         10  TBL-STD-PLAYER-ID      PIC 9(5).
001620         10  TBL-STD-MATCHES-PLYD   PIC 9(2).
001630         10  TBL-STD-MATCH-PTS      PIC 9(3).
001640         10  TBL-STD-GAME-PTS       PIC 9(3).
001650         10  TBL-STD-MWP            PIC V9(4).
001660         10  TBL-STD-GWP            PIC V9(4).
001670         10  TBL-STD-OMWP           PIC V9(4).
001680         10  TBL-STD-OGWP           PIC V9(4).
001690         10  TBL-STD-RANK           PIC 9(3).
001700         10  TBL-STD-ACTIVE         PIC X(1).
001710         10  TBL-STD-HAD-BYE        PIC X(1).
001720*
001730*-----------------------------------------------------------------*
001740* PAIRING ORDER TABLE - ONE ENTRY PER ACTIVE PLAYER, SORTED       *
001750* DESCENDING BY MATCH-PTS/OMWP/GWP/OGWP.  TBL-ORDER-STD-IX        *
001760* POINTS BACK INTO WS-STD-TABLE ABOVE.                            *
001770*-----------------------------------------------------------------*
001780 01  WS-ORDER-TABLE.
001790     05  WS-ORDER-COUNT           PIC S9(4) COMP VALUE ZERO.
001800     05  WS-ORDER-ENTRY OCCURS 500 TIMES.
001810         10  TBL-ORDER-STD-IX       PIC S9(4) COMP.
001820         10  TBL-ORDER-USED         PIC X(1) VALUE 'N'.
001830*
001840*-----------------------------------------------------------------*
001850* MATCH-HISTORY TABLE (NON-BYE MATCHES ONLY) FOR REMATCH CHECKS  *
001860*-----------------------------------------------------------------*
001870 01  WS-HIST-TABLE.
001880     05  WS-HIST-COUNT            PIC S9(4) COMP VALUE ZERO.
001890     05  WS-HIST-ENTRY OCCURS 2000 TIMES.
001900         10  TBL-HIST-P1-ID         PIC 9(5).
001910         10  TBL-HIST-P2-ID         PIC 9(5).
001920*
001930*-----------------------------------------------------------------*
001940* WORKING COUNTERS AND SUBSCRIPTS                                *
001950*-----------------------------------------------------------------*
001960 77  WS-IX                        PIC S9(4) COMP VALUE ZERO.
001970 77  WS-JX                        PIC S9(4) COMP VALUE ZERO.
001980 77  WS-KX                        PIC S9(4) COMP VALUE ZERO.
001990 77  WS-P-IX                      PIC S9(4) COMP VALUE ZERO.
002000 77  WS-Q-IX                      PIC S9(4) COMP VALUE ZERO.
002010 77  WS-HOLD-IX                   PIC S9(4) COMP VALUE ZERO.
002020 77  WS-P1-ID-VAL                 PIC 9(5)  VALUE ZERO.
002030 77  WS-Q-ID-VAL                  PIC 9(5)  VALUE ZERO.
002040 77  WS-P1-ORDER-POS              PIC S9(4) COMP VALUE ZERO.
002050 77  WS-P1-STD-IX                 PIC S9(4) COMP VALUE ZERO.
002060 77  WS-P2-ORDER-POS              PIC S9(4) COMP VALUE ZERO.
002070 77  WS-P2-STD-IX                 PIC S9(4) COMP VALUE ZERO.
002080 77  WS-BYE-ORDER-POS             PIC S9(4) COMP VALUE ZERO.
002090 77  WS-BYE-STD-IX                PIC S9(4) COMP VALUE ZERO.
002100 77  WS-REMAINING                 PIC S9(4) COMP VALUE ZERO.
002110 77  WS-TABLE-NO                  PIC 9(3)  VALUE ZERO.
002120 77  WS-TABLE-NO-ALPHA REDEFINES WS-TABLE-NO
002130                                  PIC X(3).
002140 77  WS-HALF                      PIC S9(4) COMP VALUE ZERO.
002150 77  WS-ORDER-REM                 PIC S9(1) COMP VALUE ZERO.
002160 77  WS-SWAP-FLAG                 PIC X(1)  VALUE 'N'.
002170 77  WS-ALREADY-PLAYED            PIC X(1)  VALUE 'N'.
002180     88  WS-PLAYED                    VALUE 'Y'.
002190 77  WS-BYE-POSTED                PIC X(1)  VALUE 'N'.
002200     88  WS-BYE-WAS-POSTED            VALUE 'Y'.
002210*
002220*                  ==============================               *
002230*=================<   PROCEDURE       DIVISION   >==============*
002240*                  ==============================               *
002250*-----------------------------------------------------------------*
002260*********************
002270 PROCEDURE           DIVISION.
002280*********************
002290*
002300*=================================================================*
002310* PARAGRAPH STRUCTURE OF THIS PROGRAM                            *
002320*-----------------------------------------------------------------*
002330*  0000-  : MAIN LINE                                            *
002340*  1XXX-  : ITERATIVE / CONTROL-BREAK PROCESSING                 *
002350*  2XXX-  : TRANSACTION-CODE PROCESSING                          *
002360*  6XXX-  : FILE OPEN / READ / WRITE / CLOSE                     *
002370*  7XXX-  : CALCULATIONS AND EDITS                               *
002380*  8XXX-  : REPORT / PRINT LINE HANDLING                         *
002390*  9XXX-  : SUBPROGRAM CALLS / PROGRAM TERMINATION                *
002400*=================================================================*
002410*
002420 0000-MAIN-DEB.
002430*
002440     ACCEPT WS-SYSIN-CARD FROM SYSIN.
002450     PERFORM 6000-OPEN-INPUT-DEB    THRU 6000-OPEN-INPUT-FIN.
002460     PERFORM 1000-LOAD-STANDING-DEB THRU 1000-LOAD-STANDING-FIN.
002470     PERFORM 1010-LOAD-MATCH-HIST-DEB
002480             THRU 1010-LOAD-MATCH-HIST-FIN.
002490     PERFORM 6010-CLOSE-INPUT-DEB   THRU 6010-CLOSE-INPUT-FIN.
002500*
002510     PERFORM 2000-BUILD-ORDER-DEB   THRU 2000-BUILD-ORDER-FIN.
002520     PERFORM 2010-SORT-ORDER-DEB    THRU 2010-SORT-ORDER-FIN.
002530     MOVE WS-ORDER-COUNT TO WS-REMAINING.
002540*
002550     PERFORM 6020-OPEN-OUTPUT-DEB   THRU 6020-OPEN-OUTPUT-FIN.
002560*
002570*    ** CR-0155 - A BYE IS REQUIRED ONLY WHEN THE FIELD OF ACTIVE
002580*    ** PLAYERS BEING PAIRED IS AN ODD NUMBER.
002590     DIVIDE WS-ORDER-COUNT BY 2 GIVING WS-HALF
002600             REMAINDER WS-ORDER-REM.
002610     IF WS-ORDER-REM = 1
002620         PERFORM 2100-ASSIGN-BYE-DEB THRU 2100-ASSIGN-BYE-FIN
002630     END-IF.
002640*
002650     PERFORM 2200-PAIR-LOOP-DEB THRU 2200-PAIR-LOOP-FIN
002660             UNTIL WS-REMAINING = ZERO.
002670*
002680     IF WS-BYE-WAS-POSTED
002690         PERFORM 6300-REWRITE-STANDING-DEB
002700                 THRU 6300-REWRITE-STANDING-FIN
002710     END-IF.
002720*
002730     PERFORM 6030-CLOSE-OUTPUT-DEB  THRU 6030-CLOSE-OUTPUT-FIN.
002740     PERFORM 8999-PROGRAM-STATISTICS-DEB
002750             THRU 8999-PROGRAM-STATISTICS-FIN.
002760     PERFORM 9999-END-OF-PROGRAM-DEB THRU 9999-END-OF-PROGRAM-FIN.
002770*
002780 0000-MAIN-FIN.
002790     EXIT.
002800*
002810*=================================================================*
002820* 1XXX - LOAD STANDINGS AND MATCH HISTORY INTO WORKING STORAGE    *
002830*=================================================================*
002840*
002850 1000-LOAD-STANDING-DEB.
002860*
002870     MOVE ZERO TO WS-STD-COUNT.
002880     PERFORM 6100-READ-STANDING-DEB THRU 6100-READ-STANDING-FIN.
002890     PERFORM 1005-STORE-STANDING-DEB THRU 1005-STORE-STANDING-FIN
002900             UNTIL STANDING-EOF.
002910*
002920 1000-LOAD-STANDING-FIN.
002930     EXIT.
002940*
002950 1005-STORE-STANDING-DEB.
002960*
002970     ADD 1 TO WS-STD-COUNT.
002980     MOVE STD-PLAYER-ID    TO TBL-STD-PLAYER-ID(WS-STD-COUNT).
002990     MOVE STD-MATCHES-PLYD TO TBL-STD-MATCHES-PLYD(WS-STD-COUNT).
003000     MOVE STD-MATCH-PTS    TO TBL-STD-MATCH-PTS(WS-STD-COUNT).
003010     MOVE STD-GAME-PTS     TO TBL-STD-GAME-PTS(WS-STD-COUNT).
003020     MOVE STD-MWP          TO TBL-STD-MWP(WS-STD-COUNT).
003030     MOVE STD-GWP          TO TBL-STD-GWP(WS-STD-COUNT).
003040     MOVE STD-OMWP         TO TBL-STD-OMWP(WS-STD-COUNT).
003050     MOVE STD-OGWP         TO TBL-STD-OGWP(WS-STD-COUNT).
003060     MOVE STD-RANK         TO TBL-STD-RANK(WS-STD-COUNT).
003070     MOVE STD-ACTIVE       TO TBL-STD-ACTIVE(WS-STD-COUNT).
003080     MOVE STD-HAD-BYE      TO TBL-STD-HAD-BYE(WS-STD-COUNT).
003090     PERFORM 6100-READ-STANDING-DEB THRU 6100-READ-STANDING-FIN.
003100*
003110 1005-STORE-STANDING-FIN.
003120     EXIT.
003130*
003140 1010-LOAD-MATCH-HIST-DEB.
003150*
003160     MOVE ZERO TO WS-HIST-COUNT.
003170     PERFORM 6110-READ-MATCH-DEB THRU 6110-READ-MATCH-FIN.
003180     PERFORM 1015-STORE-HIST-DEB THRU 1015-STORE-HIST-FIN
003190             UNTIL MATCH-EOF.
003200*
003210 1010-LOAD-MATCH-HIST-FIN.
003220     EXIT.
003230*
003240 1015-STORE-HIST-DEB.
003250*
003260*    ** CR-0118/CR-0126 - A BYE IS NOT A REMATCH CANDIDATE, SO IT
003270*    ** IS LEFT OUT OF THE HISTORY TABLE ENTIRELY.
003280     IF NOT MTCH-P2-IS-BYE
003290         ADD 1 TO WS-HIST-COUNT
003300         MOVE MTCH-P1-ID TO TBL-HIST-P1-ID(WS-HIST-COUNT)
003310         MOVE MTCH-P2-ID TO TBL-HIST-P2-ID(WS-HIST-COUNT)
003320     END-IF.
003330     PERFORM 6110-READ-MATCH-DEB THRU 6110-READ-MATCH-FIN.
003340*
003350 1015-STORE-HIST-FIN.
003360     EXIT.
003370*
003380*=================================================================*
003390* 2XXX - BUILD PAIRING ORDER, ASSIGN BYE, PAIR PLAYERS            *
003400*=================================================================*
003410*
003420 2000-BUILD-ORDER-DEB.
003430*
003440     MOVE ZERO TO WS-ORDER-COUNT.
003450     PERFORM 2005-BUILD-ORDER-ENTRY-DEB THRU
003460             2005-BUILD-ORDER-ENTRY-FIN
003470             VARYING WS-IX FROM 1 BY 1
003480             UNTIL WS-IX > WS-STD-COUNT.
003490*
003500 2000-BUILD-ORDER-FIN.
003510     EXIT.
003520*
003530 2005-BUILD-ORDER-ENTRY-DEB.
003540*
003550     IF TBL-STD-ACTIVE(WS-IX) = 'Y'
003560         ADD 1 TO WS-ORDER-COUNT
003570         MOVE WS-IX TO TBL-ORDER-STD-IX(WS-ORDER-COUNT)
003580         MOVE 'N'   TO TBL-ORDER-USED(WS-ORDER-COUNT)
003590     END-IF.
003600*
003610 2005-BUILD-ORDER-ENTRY-FIN.
003620     EXIT.
003630*
003640 2010-SORT-ORDER-DEB.
003650*
003660*    ** CR-0103 - SIMPLE BUBBLE COMPARE, TABLE IS NEVER BIG ENOUGH
003670*    ** TO JUSTIFY ANYTHING FANCIER.
003680     MOVE 'Y' TO WS-SWAP-FLAG.
003690     PERFORM 2015-SORT-PASS-DEB THRU 2015-SORT-PASS-FIN
003700             UNTIL WS-SWAP-FLAG = 'N'.
003710*
003720 2010-SORT-ORDER-FIN.
003730     EXIT.
003740*
003750 2015-SORT-PASS-DEB.
003760*
003770     MOVE 'N' TO WS-SWAP-FLAG.
003780     PERFORM 2020-SORT-COMPARE-DEB THRU 2020-SORT-COMPARE-FIN
003790             VARYING WS-IX FROM 1 BY 1
003800             UNTIL WS-IX > WS-ORDER-COUNT - 1.
003810*
003820 2015-SORT-PASS-FIN.
003830     EXIT.
003840*
003850 2020-SORT-COMPARE-DEB.
003860*
003870     COMPUTE WS-JX = WS-IX + 1.
003880     MOVE TBL-ORDER-STD-IX(WS-IX) TO WS-P-IX.
003890     MOVE TBL-ORDER-STD-IX(WS-JX) TO WS-Q-IX.
003900     IF (TBL-STD-MATCH-PTS(WS-Q-IX) > TBL-STD-MATCH-PTS(WS-P-IX))
003910        OR (TBL-STD-MATCH-PTS(WS-Q-IX) = TBL-STD-MATCH-PTS(WS-P-IX)
003920            AND TBL-STD-OMWP(WS-Q-IX) > TBL-STD-OMWP(WS-P-IX))
003930        OR (TBL-STD-MATCH-PTS(WS-Q-IX) = TBL-STD-MATCH-PTS(WS-P-IX)
003940            AND TBL-STD-OMWP(WS-Q-IX) = TBL-STD-OMWP(WS-P-IX)
003950            AND TBL-STD-GWP(WS-Q-IX) > TBL-STD-GWP(WS-P-IX))
003960        OR (TBL-STD-MATCH-PTS(WS-Q-IX) = TBL-STD-MATCH-PTS(WS-P-IX)
003970            AND TBL-STD-OMWP(WS-Q-IX) = TBL-STD-OMWP(WS-P-IX)
003980            AND TBL-STD-GWP(WS-Q-IX) = TBL-STD-GWP(WS-P-IX)
003990            AND TBL-STD-OGWP(WS-Q-IX) > TBL-STD-OGWP(WS-P-IX))
004000         MOVE TBL-ORDER-STD-IX(WS-IX) TO WS-HOLD-IX
004010         MOVE TBL-ORDER-STD-IX(WS-JX) TO TBL-ORDER-STD-IX(WS-IX)
004020         MOVE WS-HOLD-IX TO TBL-ORDER-STD-IX(WS-JX)
004030         MOVE 'Y' TO WS-SWAP-FLAG
004040     END-IF.
004050*
004060 2020-SORT-COMPARE-FIN.
004070     EXIT.
004080*
004090 2100-ASSIGN-BYE-DEB.
004100*
004110*    ** CR-0155 - SCAN BOTTOM-UP FOR THE LOWEST-STANDING PLAYER WHO
004120*    ** HAS NOT YET HAD A BYE.  IF EVERY PLAYER HAS HAD ONE ALREADY,
004130*    ** FALL BACK TO THE LOWEST-STANDING PLAYER REGARDLESS.
004140     MOVE ZERO TO WS-BYE-ORDER-POS.
004150     PERFORM 2110-SCAN-BYE-DEB THRU 2110-SCAN-BYE-FIN
004160             VARYING WS-IX FROM WS-ORDER-COUNT BY -1
004170             UNTIL WS-IX < 1 OR WS-BYE-ORDER-POS NOT = ZERO.
004180     IF WS-BYE-ORDER-POS = ZERO
004190         MOVE WS-ORDER-COUNT TO WS-BYE-ORDER-POS
004200     END-IF.
004210     MOVE TBL-ORDER-STD-IX(WS-BYE-ORDER-POS) TO WS-BYE-STD-IX.
004220     MOVE 'Y' TO TBL-ORDER-USED(WS-BYE-ORDER-POS).
004230     SUBTRACT 1 FROM WS-REMAINING.
004240     ADD 1 TO WS-TABLE-NO.
004250     PERFORM 6210-WRITE-PAIRING-BYE-DEB
004260             THRU 6210-WRITE-PAIRING-BYE-FIN.
004270     PERFORM 2150-POST-BYE-WIN-DEB THRU 2150-POST-BYE-WIN-FIN.
004280*
004290 2100-ASSIGN-BYE-FIN.
004300     EXIT.
004310*
004320 2110-SCAN-BYE-DEB.
004330*
004340     MOVE TBL-ORDER-STD-IX(WS-IX) TO WS-P-IX.
004350     IF TBL-ORDER-USED(WS-IX) = 'N'
004360        AND TBL-STD-HAD-BYE(WS-P-IX) = 'N'
004370         MOVE WS-IX TO WS-BYE-ORDER-POS
004380     END-IF.
004390*
004400 2110-SCAN-BYE-FIN.
004410     EXIT.
004420*
004430 2150-POST-BYE-WIN-DEB.
004440*
004450*    ** CR-0042 - A BYE COUNTS AS AN IMMEDIATE COMPLETED 2-0 WIN
004460*    ** FOR MATCH POINTS AND GAME POINTS, PER THE RULEBOOK.
004470     ADD 1 TO TBL-STD-MATCHES-PLYD(WS-BYE-STD-IX).
004480     ADD 3 TO TBL-STD-MATCH-PTS(WS-BYE-STD-IX).
004490     ADD 2 TO TBL-STD-GAME-PTS(WS-BYE-STD-IX).
004500     MOVE 'Y' TO TBL-STD-HAD-BYE(WS-BYE-STD-IX).
004510     MOVE 'Y' TO WS-BYE-POSTED.
004520*
004530     MOVE ZERO   TO WS-MATCH-REC.
004540     COMPUTE MTCH-ID = WS-HIST-COUNT + WS-TABLE-NO.
004550     MOVE WS-ROUND-NO TO MTCH-ROUND.
004560     MOVE WS-TABLE-NO TO MTCH-TABLE.
004570     MOVE TBL-STD-PLAYER-ID(WS-BYE-STD-IX) TO MTCH-P1-ID.
004580     MOVE ZERO   TO MTCH-P2-ID.
004590     MOVE 2      TO MTCH-P1-WINS.
004600     MOVE ZERO   TO MTCH-P2-WINS.
004610     MOVE ZERO   TO MTCH-DRAWS.
004620     MOVE 'C'    TO MTCH-STATUS.
004630     MOVE 'W'    TO MTCH-RESULT.
004640     WRITE FS-MATCH-REC FROM WS-MATCH-REC.
004650*
004660 2150-POST-BYE-WIN-FIN.
004670     EXIT.
004680*
004690 2200-PAIR-LOOP-DEB.
004700*
004710     PERFORM 7010-FIND-P1-DEB THRU 7010-FIND-P1-FIN.
004720     PERFORM 7020-FIND-P2-DEB THRU 7020-FIND-P2-FIN.
004730     MOVE 'Y' TO TBL-ORDER-USED(WS-P1-ORDER-POS).
004740     MOVE 'Y' TO TBL-ORDER-USED(WS-P2-ORDER-POS).
004750     SUBTRACT 2 FROM WS-REMAINING.
004760     ADD 1 TO WS-TABLE-NO.
004770     PERFORM 6220-WRITE-PAIRING-DEB THRU 6220-WRITE-PAIRING-FIN.
004780*
004790 2200-PAIR-LOOP-FIN.
004800     EXIT.
004810*
004820*=================================================================*
004830* 6XXX - FILE OPEN / READ / WRITE / CLOSE                        *
004840*=================================================================*
004850*
004860 6000-OPEN-INPUT-DEB.
004870*
004880     OPEN INPUT F-STANDING F-MATCH.
004890*
004900 6000-OPEN-INPUT-FIN.
004910     EXIT.
004920*
004930 6010-CLOSE-INPUT-DEB.
004940*
004950     CLOSE F-STANDING F-MATCH.
004960*
004970 6010-CLOSE-INPUT-FIN.
004980     EXIT.
004990*
005000 6020-OPEN-OUTPUT-DEB.
005010*
005020     OPEN EXTEND F-MATCH.
005030     OPEN OUTPUT F-PAIRING.
005040*
005050 6020-OPEN-OUTPUT-FIN.
005060     EXIT.
005070*
005080 6030-CLOSE-OUTPUT-DEB.
005090*
005100     CLOSE F-MATCH F-PAIRING.
005110*
005120 6030-CLOSE-OUTPUT-FIN.
005130     EXIT.
005140*
005150 6100-READ-STANDING-DEB.
005160*
005170     READ F-STANDING INTO WS-STANDING-REC.
005180*
005190 6100-READ-STANDING-FIN.
005200     EXIT.
005210*
005220 6110-READ-MATCH-DEB.
005230*
005240     READ F-MATCH INTO WS-MATCH-REC.
005250*
005260 6110-READ-MATCH-FIN.
005270     EXIT.
005280*
005290 6210-WRITE-PAIRING-BYE-DEB.
005300*
005310     MOVE WS-ROUND-NO TO PAIR-ROUND.
005320     MOVE WS-TABLE-NO TO PAIR-TABLE.
005330     MOVE TBL-STD-PLAYER-ID(WS-BYE-STD-IX) TO PAIR-P1-ID.
005340     MOVE ZERO TO PAIR-P2-ID.
005350     WRITE FS-PAIRING-REC FROM WS-PAIRING-REC.
005360*
005370 6210-WRITE-PAIRING-BYE-FIN.
005380     EXIT.
005390*
005400 6220-WRITE-PAIRING-DEB.
005410*
005420     MOVE WS-ROUND-NO TO PAIR-ROUND.
005430     MOVE WS-TABLE-NO TO PAIR-TABLE.
005440     MOVE TBL-STD-PLAYER-ID(WS-P1-STD-IX) TO PAIR-P1-ID.
005450     MOVE TBL-STD-PLAYER-ID(WS-P2-STD-IX) TO PAIR-P2-ID.
005460     WRITE FS-PAIRING-REC FROM WS-PAIRING-REC.
005470*
005480 6220-WRITE-PAIRING-FIN.
005490     EXIT.
005500*
005510 6300-REWRITE-STANDING-DEB.
005520*
005530*    ** CR-0089/CR-0162 - STANDINGS MUST GO BACK OUT WITH THE BYE
005540*    ** PLAYER'S UPDATED POINTS, INCLUDING ANY DROPPED PLAYERS WHO
005550*    ** WERE SKIPPED OVER WHEN THE ORDER TABLE WAS BUILT.
005560     CLOSE F-STANDING.
005570     OPEN OUTPUT F-STANDING.
005580     PERFORM 6310-WRITE-STANDING-DEB THRU 6310-WRITE-STANDING-FIN
005590             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
005600     CLOSE F-STANDING.
005610*
005620 6300-REWRITE-STANDING-FIN.
005630     EXIT.
005640*
005650 6310-WRITE-STANDING-DEB.
005660*
005670     MOVE TBL-STD-PLAYER-ID(WS-IX)    TO STD-PLAYER-ID.
005680     MOVE TBL-STD-MATCHES-PLYD(WS-IX) TO STD-MATCHES-PLYD.
005690     MOVE TBL-STD-MATCH-PTS(WS-IX)    TO STD-MATCH-PTS.
005700     MOVE TBL-STD-GAME-PTS(WS-IX)     TO STD-GAME-PTS.
005710     MOVE TBL-STD-MWP(WS-IX)          TO STD-MWP.
005720     MOVE TBL-STD-GWP(WS-IX)          TO STD-GWP.
005730     MOVE TBL-STD-OMWP(WS-IX)         TO STD-OMWP.
005740     MOVE TBL-STD-OGWP(WS-IX)         TO STD-OGWP.
005750     MOVE TBL-STD-RANK(WS-IX)         TO STD-RANK.
005760     MOVE TBL-STD-ACTIVE(WS-IX)       TO STD-ACTIVE.
005770     MOVE TBL-STD-HAD-BYE(WS-IX)      TO STD-HAD-BYE.
005780     WRITE FS-STANDING-REC FROM WS-STANDING-REC.
005790*
005800 6310-WRITE-STANDING-FIN.
005810     EXIT.
005820*
005830*=================================================================*
005840* 7XXX - OPPONENT SEARCH AND REMATCH CHECK                       *
005850*=================================================================*
005860*
005870 7010-FIND-P1-DEB.
005880*
005890     MOVE ZERO TO WS-P1-ORDER-POS.
005900     PERFORM 7011-SCAN-P1-DEB THRU 7011-SCAN-P1-FIN
005910             VARYING WS-IX FROM 1 BY 1
005920             UNTIL WS-IX > WS-ORDER-COUNT
005930             OR WS-P1-ORDER-POS NOT = ZERO.
005940     MOVE TBL-ORDER-STD-IX(WS-P1-ORDER-POS) TO WS-P1-STD-IX.
005950*
005960 7010-FIND-P1-FIN.
005970     EXIT.
005980*
005990 7011-SCAN-P1-DEB.
006000*
006010     IF TBL-ORDER-USED(WS-IX) = 'N'
006020         MOVE WS-IX TO WS-P1-ORDER-POS
006030     END-IF.
006040*
006050 7011-SCAN-P1-FIN.
006060     EXIT.
006070*
006080 7020-FIND-P2-DEB.
006090*
006100*    ** CR-0171 - FIRST PASS AVOIDS ANY OPPONENT ALREADY MET.  IF
006110*    ** NONE IS FREE, 7030 FALLS BACK TO THE NEXT UNUSED PLAYER
006120*    ** REGARDLESS OF PRIOR HISTORY.
006130     MOVE ZERO TO WS-P2-ORDER-POS.
006140     COMPUTE WS-JX = WS-P1-ORDER-POS + 1.
006150     PERFORM 7021-SCAN-P2-DEB THRU 7021-SCAN-P2-FIN
006160             VARYING WS-JX FROM WS-JX BY 1
006170             UNTIL WS-JX > WS-ORDER-COUNT
006180             OR WS-P2-ORDER-POS NOT = ZERO.
006190     IF WS-P2-ORDER-POS = ZERO
006200         PERFORM 7030-FALLBACK-P2-DEB THRU 7030-FALLBACK-P2-FIN
006210     END-IF.
006220     MOVE TBL-ORDER-STD-IX(WS-P2-ORDER-POS) TO WS-P2-STD-IX.
006230*
006240 7020-FIND-P2-FIN.
006250     EXIT.
006260*
006270 7021-SCAN-P2-DEB.
006280*
006290     IF TBL-ORDER-USED(WS-JX) = 'N'
006300         MOVE TBL-ORDER-STD-IX(WS-JX) TO WS-Q-IX
006310         MOVE TBL-STD-PLAYER-ID(WS-P1-STD-IX) TO WS-P1-ID-VAL
006320         MOVE TBL-STD-PLAYER-ID(WS-Q-IX) TO WS-Q-ID-VAL
006330         PERFORM 7040-CHECK-PLAYED-DEB THRU 7040-CHECK-PLAYED-FIN
006340         IF NOT WS-PLAYED
006350             MOVE WS-JX TO WS-P2-ORDER-POS
006360         END-IF
006370     END-IF.
006380*
006390 7021-SCAN-P2-FIN.
006400     EXIT.
006410*
006420 7030-FALLBACK-P2-DEB.
006430*
006440     COMPUTE WS-JX = WS-P1-ORDER-POS + 1.
006450     PERFORM 7031-SCAN-FALLBACK-DEB THRU 7031-SCAN-FALLBACK-FIN
006460             VARYING WS-JX FROM WS-JX BY 1
006470             UNTIL WS-JX > WS-ORDER-COUNT
006480             OR WS-P2-ORDER-POS NOT = ZERO.
006490*
006500 7030-FALLBACK-P2-FIN.
006510     EXIT.
006520*
006530 7031-SCAN-FALLBACK-DEB.
006540*
006550     IF TBL-ORDER-USED(WS-JX) = 'N'
006560         MOVE WS-JX TO WS-P2-ORDER-POS
006570     END-IF.
006580*
006590 7031-SCAN-FALLBACK-FIN.
006600     EXIT.
006610*
006620 7040-CHECK-PLAYED-DEB.
006630*
006640     MOVE 'N' TO WS-ALREADY-PLAYED.
006650     PERFORM 7041-SCAN-HIST-DEB THRU 7041-SCAN-HIST-FIN
006660             VARYING WS-KX FROM 1 BY 1
006670             UNTIL WS-KX > WS-HIST-COUNT OR WS-PLAYED.
006680*
006690 7040-CHECK-PLAYED-FIN.
006700     EXIT.
006710*
006720 7041-SCAN-HIST-DEB.
006730*
006740     IF (TBL-HIST-P1-ID(WS-KX) = WS-P1-ID-VAL
006750         AND TBL-HIST-P2-ID(WS-KX) = WS-Q-ID-VAL)
006760        OR (TBL-HIST-P1-ID(WS-KX) = WS-Q-ID-VAL
006770         AND TBL-HIST-P2-ID(WS-KX) = WS-P1-ID-VAL)
006780         MOVE 'Y' TO WS-ALREADY-PLAYED
006790     END-IF.
006800*
006810 7041-SCAN-HIST-FIN.
006820     EXIT.
006830*
006840*=================================================================*
006850* 8XXX / 9XXX - RUN STATISTICS AND PROGRAM TERMINATION           *
006860*=================================================================*
006870*
006880 8999-PROGRAM-STATISTICS-DEB.
006890*
006900     DISPLAY '************************************************'
006910     DISPLAY '*   RUN STATISTICS - PROGRAM SWP0001             *'
006920     DISPLAY '*   ==========================               *'
006930     DISPLAY '************************************************'.
006940*
006950 8999-PROGRAM-STATISTICS-FIN.
006960     EXIT.
006970*
006980 9999-END-OF-PROGRAM-DEB.
006990*
007000     DISPLAY '*==============================================*'
007010     DISPLAY '*   NORMAL END OF PROGRAM SWP0001                *'
007020     DISPLAY '*==============================================*'.
007030*
007040 9999-END-OF-PROGRAM-FIN.
007050     STOP RUN.
007060*
007070 9999-ABEND-PROGRAM-DEB.
007080*
007090     DISPLAY '*==============================================*'
007100     DISPLAY '*   ANOMALY DETECTED                           *'
007110     DISPLAY '*   ABNORMAL END OF PROGRAM SWP0001              *'
007120     DISPLAY '*==============================================*'
007130     MOVE 12 TO RETURN-CODE.
007140*
007150 9999-ABEND-PROGRAM-FIN.
007160     STOP RUN.
