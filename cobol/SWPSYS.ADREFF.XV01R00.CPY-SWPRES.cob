000010*----------------------------------------------------------------*
000020* SWPRES    -  RESULT TRANSACTION LAYOUT (RESULTS FILE)
000030*----------------------------------------------------------------*
000040*
000050 01  WS-RESULT-TRX.
000060     05  RES-MATCH-ID             PIC 9(5).
000070     05  RES-P1-WINS              PIC S9(2).
000080     05  RES-P2-WINS              PIC S9(2).
000090     05  RES-DRAWS                PIC S9(2).
000100     05  FILLER                   PIC X(20).
