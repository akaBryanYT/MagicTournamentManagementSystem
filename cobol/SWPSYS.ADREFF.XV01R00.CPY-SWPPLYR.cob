000010*----------------------------------------------------------------*
000020* SWPPLYR   -  PLAYER RECORD LAYOUT (PLAYERS FILE)
000030*----------------------------------------------------------------*
000040* PLYR-SEED = INITIAL TOURNAMENT SEED POSITION, 1 = TOP SEED.
000050* PLYR-ACTIVE IS SET TO 'N' WHEN THE PLAYER HAS BEEN DROPPED.
000060*----------------------------------------------------------------*
000070*
000080 01  WS-PLAYER-REC.
000090     05  PLYR-ID                  PIC 9(5).
000100     05  PLYR-ID-ALPHA REDEFINES PLYR-ID
000110                                  PIC X(5).
000120     05  PLYR-NAME                PIC X(30).
000130     05  PLYR-EMAIL               PIC X(30).
000140     05  PLYR-DCI                 PIC X(10).
000150     05  PLYR-ACTIVE              PIC X(1).
000160         88  PLYR-IS-ACTIVE           VALUE 'Y'.
000170         88  PLYR-IS-DROPPED          VALUE 'N'.
000180     05  PLYR-SEED                PIC 9(3).
000190     05  FILLER                   PIC X(5).
