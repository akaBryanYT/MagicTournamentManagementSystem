000010*------------------------------------------------------------------
000020* SWPCTL    -  TOURNAMENT CONTROL RECORD (TOURNCTL FILE, ONE
000030*             RECORD PER RUN).  HOLDS THE LIFECYCLE STATUS AND
000040*             CURRENT ROUND NUMBER SINCE THE SOURCE SYSTEM HAS
000050*             NO SEPARATE TOURNAMENT MASTER FILE - SWP0511
000060*             MAINTAINS THIS AS A ONE-RECORD CONTROL FILE.
000070*------------------------------------------------------------------
000080*
000090 01  WS-TOURN-CTL.
000100     05  TCTL-NAME                PIC X(20).
000110     05  TCTL-ROUND               PIC 9(2).
000120     05  TCTL-ROUND-ALPHA REDEFINES TCTL-ROUND
000130                                  PIC X(2).
000140     05  TCTL-ROUND-COUNT         PIC 9(2).
000150     05  TCTL-STATUS              PIC X(1).
000160         88  TCTL-PLANNED             VALUE 'P'.
000170         88  TCTL-ACTIVE              VALUE 'A'.
000180         88  TCTL-COMPLETED           VALUE 'C'.
000190     05  FILLER                   PIC X(15).
