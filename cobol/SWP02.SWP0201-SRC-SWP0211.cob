000010*=================================================================*
000020*--                GENERAL INFORMATION                        --*
000030*-----------------------------------------------------------------*
000040*  PROGRAM NAME     : SWP0211                                  *
000050*  WRITTEN BY       : R. MAGNIER                               *
000060*  INSTALLATION     : CARDHAVEN LEAGUE DATA CENTER             *
000070*  DATE WRITTEN     : 03/14/1996                               *
000080*-----------------------------------------------------------------*
000090*--                PROGRAM OBJECTIVE                          --*
000100*-----------------------------------------------------------------*
000110* DECK VALIDATOR.  READS THE DECKHDRS/DECKCRDS PAIR, GROUPS THE
000120* CARD LINES UNDER EACH DECK HEADER, TOTALS MAIN DECK AND
000130* SIDEBOARD QUANTITIES, APPLIES THE CONSTRUCTION RULE FOR THE
000140* DECK'S FORMAT AND THE COPY-LIMIT AND LEGALITY RULES PER CARD,
000150* THEN EDITS ONE RESULT LINE PER DECK ON DECKRPT.
000160*-----------------------------------------------------------------*
000170*--                MAINTENANCE HISTORY                        --*
000180*-----------------------------------------------------------------*
000190* DATE      BY    REQUEST     DESCRIPTION                      *
000200*-----------------------------------------------------------------*
000210*
000220* 03/14/96 RMM INIT-0006 ORIGINAL PROGRAM                         INIT-000
000230* 09/02/96 RMM CR-0098   COMMANDER FORMAT - EXACT 100, 1 COPY     CR-0098 
000240* 05/19/97 LAA CR-0112   LIMITED/DRAFT/SEALED RULE ADDED          CR-0112 
000250* 11/03/97 LAA CR-0121   BASIC LANDS EXEMPT FROM COPY LIMIT       CR-0121 
000260* 02/17/98 PSZ CR-0131   LEGALITY STUB TABLE ADDED PER CARD       CR-0131 
000270* 08/14/98 MXF CR-0147   Y2K - NO DATE FIELDS HELD ON DECKRPT     CR-0147 
000280* 12/30/98 MXF Y2K-0006  Y2K REVIEW - RUN DATE FROM ACCEPT ONLY   Y2K-0006
000290* 07/19/99 KBR CR-0163   UNKNOWN FORMAT - MAIN DECK NON-EMPTY     CR-0163 
000300* 02/08/00 KBR CR-0170   FIRST ERROR MESSAGE ONLY ON DECKRPT      CR-0170 
000310* 09/25/00 RMM CR-0178   DECK TRAILER COUNTS ADDED                CR-0178 
000320*=================================================================*
000330*
000340**************************
000350 IDENTIFICATION DIVISION.
000360**************************
000370 PROGRAM-ID.      SWP0211.
000380 AUTHOR.          R. MAGNIER.
000390 INSTALLATION.    CARDHAVEN LEAGUE DATA CENTER.
000400 DATE-WRITTEN.    03/14/1996.
000410 DATE-COMPILED.
000420 SECURITY.        NONE.
000430*
000440*                  ==============================               *
000450*=================<  ENVIRONMENT      DIVISION   >==============*
000460*                  ==============================               *
000470*-----------------------------------------------------------------*
000480***********************
000490 ENVIRONMENT DIVISION.
000500***********************
000510*
000520*========================
000530 CONFIGURATION SECTION.
000540*========================
000550*
000560*--------------
000570 SPECIAL-NAMES.
000580*--------------
000590     C01 IS TOP-OF-FORM
000600     CLASS PAIR-DIGIT IS '0' THRU '9'
000610     UPSI-0 ON STATUS IS SWP0211-RERUN-FLAG.
000620*
000630*=====================
000640 INPUT-OUTPUT SECTION.
000650*=====================
000660*
000670*-------------
000680 FILE-CONTROL.
000690*-------------
000700*
000710*                      ---------------------------------------------
000720*                      F-DECKHDRS : ONE RECORD PER DECK HEADER
000730*                      ---------------------------------------------
000740     SELECT  F-DECKHDRS         ASSIGN TO DECKHDRS
000750             FILE STATUS       IS WS-FS-DECKHDRS.
000760*                      ---------------------------------------------
000770*                      F-DECKCRDS : CARD LINES, GROUPED BY DECK ID
000780*                      ---------------------------------------------
000790     SELECT  F-DECKCRDS         ASSIGN TO DECKCRDS
000800             FILE STATUS       IS WS-FS-DECKCRDS.
000810*                      ---------------------------------------------
000820*                      F-DECKRPT : VALIDATION RESULTS, ONE PER DECK
000830*                      ---------------------------------------------
000840     SELECT  F-DECKRPT          ASSIGN TO DECKRPT
000850             FILE STATUS       IS WS-FS-DECKRPT.
000860*
000870*                  ==============================               *
000880*=================<       DATA        DIVISION   >==============*
000890*                  ==============================               *
000900*   DDNAME : DECKHDRS / DECKCRDS / DECKRPT
000910*-----------------------------------------------------------------*
000920****************
000930 DATA DIVISION.
000940****************
000950*
000960*=============
000970 FILE SECTION.
000980*=============
000990*
001000 FD  F-DECKHDRS
001010     RECORD CONTAINS 23 CHARACTERS
001020     RECORDING MODE IS F.
001030 01  FS-DECKHDRS-REC              PIC X(23).
001040*
001050 FD  F-DECKCRDS
001060     RECORD CONTAINS 49 CHARACTERS
001070     RECORDING MODE IS F.
001080 01  FS-DECKCRDS-REC              PIC X(49).
001090*
001100 FD  F-DECKRPT
001110     RECORD CONTAINS 132 CHARACTERS
001120     RECORDING MODE IS F.
001130 01  FS-DECKRPT-REC               PIC X(132).
001140*
001150*========================
001160 WORKING-STORAGE SECTION.
001170*========================
001180*
001190*-----------------------------------------------------------------*
001200* COPY MEMBER                                                    *
001210*-----------------------------------------------------------------*
001220     COPY SWPDECK.
001230*
001240*-----------------------------------------------------------------*
001250* FILE STATUS FIELDS                                             *
001260*-----------------------------------------------------------------*
001270 77  WS-FS-DECKHDRS              PIC X(2).
001280     88  DECKHDRS-EOF                 VALUE '10'.
001290 77  WS-FS-DECKCRDS              PIC X(2).
001300     88  DECKCRDS-EOF                 VALUE '10'.
001310 77  WS-FS-DECKRPT               PIC X(2).
001320*
001330*-----------------------------------------------------------------*
001340* LEGALITY STUB TABLE - CR-0131 (SAMPLE CARDS, NOT A FULL CATALOG)*
001350*-----------------------------------------------------------------*
001360 01  WS-LEGAL-TABLE.
001370     05  FILLER PIC X(20) VALUE 'LIGHTNING BOLT      '.
001380     05  FILLER PIC X(11) VALUE 'MODERN     '.
001390     05  FILLER PIC X(20) VALUE 'LIGHTNING BOLT      '.
001400     05  FILLER PIC X(11) VALUE 'LEGACY     '.
001410     05  FILLER PIC X(20) VALUE 'LIGHTNING BOLT      '.
001420     05  FILLER PIC X(11) VALUE 'VINTAGE    '.
001430     05  FILLER PIC X(20) VALUE 'SOL RING            '.
001440     05  FILLER PIC X(11) VALUE 'COMMANDER  '.
001450     05  FILLER PIC X(20) VALUE 'BLACK LOTUS         '.
001460     05  FILLER PIC X(11) VALUE 'VINTAGE    '.
001470     05  FILLER PIC X(20) VALUE 'COUNTERSPELL        '.
001480     05  FILLER PIC X(11) VALUE 'LEGACY     '.
001490     05  FILLER PIC X(20) VALUE 'TARMOGOYF           '.
001500     05  FILLER PIC X(11) VALUE 'MODERN     '.
001510     05  FILLER PIC X(20) VALUE 'BRAINSTORM          '.
001520     05  FILLER PIC X(11) VALUE 'LEGACY     '.
001530*
001540 01  WS-LEGAL-TABLE-R REDEFINES WS-LEGAL-TABLE.
001550     05  LGL-ENTRY OCCURS 8 TIMES.
001560         10  LGL-CARD-NAME        PIC X(20).
001570         10  LGL-FORMAT           PIC X(11).
001580*
001590*-----------------------------------------------------------------*
001600* RUN DATE, COUNTERS, SWITCHES                                   *
001610*-----------------------------------------------------------------*
001620 01  WS-RUN-DATE-ALPHA.
001630     05  WS-RUN-YYYY              PIC 9(4).
001640     05  WS-RUN-MM                PIC 9(2).
001650     05  WS-RUN-DD                PIC 9(2).
001660*
001670 77  WS-CARD-FOUND-IX            PIC S9(4) COMP VALUE ZERO.
001680 77  WS-LGL-IX                   PIC S9(4) COMP VALUE ZERO.
001690 77  WS-COPY-LIMIT               PIC S9(4) COMP VALUE ZERO.
001700 77  WS-NB-DECK                  PIC S9(4) COMP VALUE ZERO.
001710 77  WS-NB-VALID                 PIC S9(4) COMP VALUE ZERO.
001720 77  WS-NB-INVALID               PIC S9(4) COMP VALUE ZERO.
001730 77  WS-TOT-MAIN                 PIC S9(4) COMP VALUE ZERO.
001740 77  WS-TOT-SIDE                 PIC S9(4) COMP VALUE ZERO.
001750 77  WS-CARD-FOUND-FLAG          PIC X(1)  VALUE 'N'.
001760     88  WS-CARD-WAS-FOUND           VALUE 'Y'.
001770 77  WS-LGL-FOUND-FLAG           PIC X(1)  VALUE 'N'.
001780     88  WS-CARD-IS-LEGAL            VALUE 'Y'.
001790 77  WS-ERR-FLAG                 PIC X(1)  VALUE 'N'.
001800     88  WS-HAS-ERROR                VALUE 'Y'.
001810 01  WS-ERR-MSG                  PIC X(40) VALUE SPACE.
001820 01  WS-NEW-ERR-MSG              PIC X(40) VALUE SPACE.
001830*
001840*-----------------------------------------------------------------*
001850* DECKRPT REPORT LINES                                           *
001860*-----------------------------------------------------------------*
001870 01  WS-HDR-LINE.
001880     05  FILLER                   PIC X(20) VALUE
001890                                  'CARDHAVEN LEAGUE -'.
001900     05  FILLER                   PIC X(27) VALUE
001910                                  ' DECK VALIDATION RESULTS'.
001920     05  FILLER                   PIC X(11) VALUE '   RUN DT '.
001930     05  HDR-MM                   PIC 99.
001940     05  FILLER                   PIC X(1)  VALUE '/'.
001950     05  HDR-DD                   PIC 99.
001960     05  FILLER                   PIC X(1)  VALUE '/'.
001970     05  HDR-YYYY                 PIC 9(4).
001980     05  FILLER                   PIC X(65) VALUE SPACE.
001990*
002000 01  WS-COL-LINE.
002010     05  FILLER                   PIC X(44) VALUE
002020                                  'DECK  PLAYER FORMAT       MAIN SIDE'.
002030     05  FILLER                   PIC X(44) VALUE
002040                                  ' RESULT  ERROR MESSAGE'.
002050     05  FILLER                   PIC X(44) VALUE SPACE.
002060*
002070 01  WS-DET-LINE.
002080     05  DET-DECK-ID              PIC 9(5).
002090     05  DET-DECK-ID-ALPHA REDEFINES DET-DECK-ID
002100                                  PIC X(5).
002110     05  FILLER                   PIC X(1)  VALUE SPACE.
002120     05  DET-PLAYER-ID            PIC 9(5).
002130     05  DET-PLAYER-ID-ALPHA REDEFINES DET-PLAYER-ID
002140                                  PIC X(5).
002150     05  FILLER                   PIC X(1)  VALUE SPACE.
002160     05  DET-FORMAT               PIC X(11).
002170     05  FILLER                   PIC X(1)  VALUE SPACE.
002180     05  DET-MAIN-CT              PIC ZZZ9.
002190     05  FILLER                   PIC X(1)  VALUE SPACE.
002200     05  DET-SIDE-CT              PIC ZZZ9.
002210     05  FILLER                   PIC X(2)  VALUE SPACE.
002220     05  DET-RESULT               PIC X(7).
002230     05  FILLER                   PIC X(1)  VALUE SPACE.
002240     05  DET-ERR-MSG              PIC X(40).
002250     05  FILLER                   PIC X(51) VALUE SPACE.
002260*
002270 01  WS-TRL-LINE.
002280     05  FILLER                   PIC X(16) VALUE 'DECKS READ    '.
002290     05  TRL-NB-DECK              PIC ZZZ9.
002300     05  FILLER                   PIC X(4)  VALUE SPACE.
002310     05  FILLER                   PIC X(16) VALUE 'DECKS VALID   '.
002320     05  TRL-NB-VALID             PIC ZZZ9.
002330     05  FILLER                   PIC X(4)  VALUE SPACE.
002340     05  FILLER                   PIC X(16) VALUE 'DECKS INVALID '.
002350     05  TRL-NB-INVALID           PIC ZZZ9.
002360     05  FILLER                   PIC X(67) VALUE SPACE.
002370*
002380*                  ==============================               *
002390*=================<   PROCEDURE       DIVISION   >==============*
002400*                  ==============================               *
002410*-----------------------------------------------------------------*
002420*********************
002430 PROCEDURE           DIVISION.
002440*********************
002450*
002460*=================================================================*
002470* PARAGRAPH STRUCTURE OF THIS PROGRAM                            *
002480*-----------------------------------------------------------------*
002490*  0000-  : MAIN LINE                                            *
002500*  1XXX-  : ITERATIVE / CONTROL-BREAK PROCESSING                 *
002510*  2XXX-  : TRANSACTION-CODE PROCESSING                          *
002520*  6XXX-  : FILE OPEN / READ / WRITE / CLOSE                     *
002530*  7XXX-  : CALCULATIONS AND EDITS                               *
002540*  8XXX-  : REPORT / PRINT LINE HANDLING                         *
002550*  9XXX-  : SUBPROGRAM CALLS / PROGRAM TERMINATION                *
002560*=================================================================*
002570*
002580 0000-MAIN-DEB.
002590*
002600     PERFORM 6000-OPEN-FILES-DEB     THRU 6000-OPEN-FILES-FIN.
002610     PERFORM 8000-EDITION-ENTETE-DEB THRU 8000-EDITION-ENTETE-FIN.
002620*
002630     PERFORM 6110-READ-DECKHDRS-DEB  THRU 6110-READ-DECKHDRS-FIN.
002640     PERFORM 6120-READ-DECKCRDS-DEB  THRU 6120-READ-DECKCRDS-FIN.
002650     PERFORM 1000-TRT-DECK-DEB       THRU 1000-TRT-DECK-FIN
002660             UNTIL DECKHDRS-EOF.
002670*
002680     PERFORM 8050-FOOTER-DECKRPT-DEB THRU 8050-FOOTER-DECKRPT-FIN.
002690     PERFORM 6030-CLOSE-FILES-DEB    THRU 6030-CLOSE-FILES-FIN.
002700     PERFORM 8999-PROGRAM-STATISTICS-DEB
002710             THRU 8999-PROGRAM-STATISTICS-FIN.
002720     PERFORM 9999-END-OF-PROGRAM-DEB  THRU 9999-END-OF-PROGRAM-FIN.
002730*
002740 0000-MAIN-FIN.
002750     EXIT.
002760*
002770*=================================================================*
002780* 1XXX - CONTROL BREAK ON DECK ID (HEADER VS. CARD FILE)         *
002790*=================================================================*
002800*
002810 1000-TRT-DECK-DEB.
002820*
002830     ADD 1 TO WS-NB-DECK.
002840     MOVE ZERO  TO WS-CARD-COUNT.
002850     MOVE ZERO  TO WS-TOT-MAIN.
002860     MOVE ZERO  TO WS-TOT-SIDE.
002870     MOVE 'N'   TO WS-ERR-FLAG.
002880     MOVE SPACE TO WS-ERR-MSG.
002890*
002900     PERFORM 1010-ACCUM-CARD-DEB THRU 1010-ACCUM-CARD-FIN
002910             UNTIL DECKCRDS-EOF
002920                OR DCKC-DECK-ID NOT = DCKH-DECK-ID.
002930*
002940     PERFORM 7100-REGLE-FORMAT-DEB  THRU 7100-REGLE-FORMAT-FIN.
002950     PERFORM 7200-REGLE-COPIES-DEB  THRU 7200-REGLE-COPIES-FIN.
002960*
002970     IF WS-HAS-ERROR
002980         MOVE 'I' TO DCKH-VALID-STATUS
002990         ADD  1   TO WS-NB-INVALID
003000     ELSE
003010         MOVE 'V' TO DCKH-VALID-STATUS
003020         ADD  1   TO WS-NB-VALID
003030     END-IF.
003040*
003050     PERFORM 8010-EDITION-DECKRPT-DEB THRU 8010-EDITION-DECKRPT-FIN.
003060     PERFORM 6110-READ-DECKHDRS-DEB   THRU 6110-READ-DECKHDRS-FIN.
003070*
003080 1000-TRT-DECK-FIN.
003090     EXIT.
003100*
003110 1010-ACCUM-CARD-DEB.
003120*
003130     IF DCKC-IS-SIDEBOARD
003140         ADD DCKC-QUANTITY TO WS-TOT-SIDE
003150     ELSE
003160         ADD DCKC-QUANTITY TO WS-TOT-MAIN
003170     END-IF.
003180*
003190     PERFORM 7010-FIND-CARD-ROW-DEB THRU 7010-FIND-CARD-ROW-FIN.
003200*
003210     IF WS-CARD-WAS-FOUND
003220         IF DCKC-IS-SIDEBOARD
003230             ADD DCKC-QUANTITY TO WT-SIDE-QTY(WS-CARD-FOUND-IX)
003240         ELSE
003250             ADD DCKC-QUANTITY TO WT-MAIN-QTY(WS-CARD-FOUND-IX)
003260         END-IF
003270     ELSE
003280         PERFORM 7020-ADD-CARD-ROW-DEB THRU 7020-ADD-CARD-ROW-FIN
003290     END-IF.
003300*
003310     PERFORM 6120-READ-DECKCRDS-DEB THRU 6120-READ-DECKCRDS-FIN.
003320*
003330 1010-ACCUM-CARD-FIN.
003340     EXIT.
003350*
003360*=================================================================*
003370* 6XXX - FILE OPEN / READ / WRITE / CLOSE                        *
003380*=================================================================*
003390*
003400 6000-OPEN-FILES-DEB.
003410*
003420     OPEN INPUT  F-DECKHDRS.
003430     OPEN INPUT  F-DECKCRDS.
003440     OPEN OUTPUT F-DECKRPT.
003450*
003460 6000-OPEN-FILES-FIN.
003470     EXIT.
003480*
003490 6030-CLOSE-FILES-DEB.
003500*
003510     CLOSE F-DECKHDRS.
003520     CLOSE F-DECKCRDS.
003530     CLOSE F-DECKRPT.
003540*
003550 6030-CLOSE-FILES-FIN.
003560     EXIT.
003570*
003580 6110-READ-DECKHDRS-DEB.
003590*
003600     READ F-DECKHDRS INTO WS-DECK-HDR.
003610     IF NOT (WS-FS-DECKHDRS = '00' OR WS-FS-DECKHDRS = '10')
003620         DISPLAY '*** SWP0211 - READ ERROR ON F-DECKHDRS, FS='
003630                 WS-FS-DECKHDRS
003640         PERFORM 9999-ABEND-PROGRAM-DEB THRU 9999-ABEND-PROGRAM-FIN
003650     END-IF.
003660*
003670 6110-READ-DECKHDRS-FIN.
003680     EXIT.
003690*
003700 6120-READ-DECKCRDS-DEB.
003710*
003720     READ F-DECKCRDS INTO WS-DECK-CARD.
003730     IF NOT (WS-FS-DECKCRDS = '00' OR WS-FS-DECKCRDS = '10')
003740         DISPLAY '*** SWP0211 - READ ERROR ON F-DECKCRDS, FS='
003750                 WS-FS-DECKCRDS
003760         PERFORM 9999-ABEND-PROGRAM-DEB THRU 9999-ABEND-PROGRAM-FIN
003770     END-IF.
003780*
003790 6120-READ-DECKCRDS-FIN.
003800     EXIT.
003810*
003820*=================================================================*
003830* 7XXX - CALCULATIONS, TABLE SEARCH AND BUSINESS RULE EDITS      *
003840*=================================================================*
003850*
003860 7010-FIND-CARD-ROW-DEB.
003870*
003880*    ** CR-0131 - WS-CARD-FOUND-IX IS CAPTURED INSIDE THE SCAN
003890*    ** BODY, NOT TAKEN FROM CRD-IX AFTER THE LOOP (SEE SWP0511,
003900*    ** CR-0129, FOR WHY - PERFORM VARYING BUMPS THE INDEX ONE
003910*    ** PAST THE MATCHING ROW BEFORE THE UNTIL TEST STOPS IT).
003920     MOVE 'N'  TO WS-CARD-FOUND-FLAG.
003930     MOVE ZERO TO WS-CARD-FOUND-IX.
003940     PERFORM 7015-SCAN-CARD-ROW-DEB THRU 7015-SCAN-CARD-ROW-FIN
003950             VARYING CRD-IX FROM 1 BY 1
003960             UNTIL CRD-IX > WS-CARD-COUNT OR WS-CARD-WAS-FOUND.
003970*
003980 7010-FIND-CARD-ROW-FIN.
003990     EXIT.
004000*
004010 7015-SCAN-CARD-ROW-DEB.
004020*
004030     IF WT-CARD-NAME(CRD-IX) = DCKC-CARD-NAME
004040         MOVE 'Y'   TO WS-CARD-FOUND-FLAG
004050         MOVE CRD-IX TO WS-CARD-FOUND-IX
004060     END-IF.
004070*
004080 7015-SCAN-CARD-ROW-FIN.
004090     EXIT.
004100*
004110 7020-ADD-CARD-ROW-DEB.
004120*
004130     ADD 1 TO WS-CARD-COUNT.
004140     MOVE DCKC-CARD-NAME TO WT-CARD-NAME(WS-CARD-COUNT).
004150     MOVE ZERO           TO WT-MAIN-QTY(WS-CARD-COUNT).
004160     MOVE ZERO           TO WT-SIDE-QTY(WS-CARD-COUNT).
004170     IF DCKC-IS-SIDEBOARD
004180         MOVE DCKC-QUANTITY TO WT-SIDE-QTY(WS-CARD-COUNT)
004190     ELSE
004200         MOVE DCKC-QUANTITY TO WT-MAIN-QTY(WS-CARD-COUNT)
004210     END-IF.
004220*
004230*    ** CR-0121 - BASIC LANDS ARE EXEMPT FROM THE COPY LIMIT.
004240     IF DCKC-CARD-NAME = 'PLAINS'   OR DCKC-CARD-NAME = 'ISLAND'
004250        OR DCKC-CARD-NAME = 'SWAMP'    OR DCKC-CARD-NAME = 'MOUNTAIN'
004260        OR DCKC-CARD-NAME = 'FOREST'   OR DCKC-CARD-NAME = 'WASTES'
004270         MOVE 'Y' TO WT-IS-BASIC-LAND(WS-CARD-COUNT)
004280     ELSE
004290         MOVE 'N' TO WT-IS-BASIC-LAND(WS-CARD-COUNT)
004300     END-IF.
004310*
004320     PERFORM 7300-LEGALITE-CARTE-DEB THRU 7300-LEGALITE-CARTE-FIN.
004330*
004340 7020-ADD-CARD-ROW-FIN.
004350     EXIT.
004360*
004370 7100-REGLE-FORMAT-DEB.
004380*
004390*    ** BUSINESS RULE - DECK CONSTRUCTION MINIMUMS/MAXIMUMS BY
004400*    ** FORMAT FAMILY.  FIRST VIOLATION ONLY IS KEPT FOR THE
004410*    ** REPORT LINE (CR-0170).
004420     EVALUATE TRUE
004430         WHEN DCKH-FORMAT = 'STANDARD'  OR DCKH-FORMAT = 'MODERN'
004440           OR DCKH-FORMAT = 'LEGACY'    OR DCKH-FORMAT = 'VINTAGE'
004450           OR DCKH-FORMAT = 'PIONEER'   OR DCKH-FORMAT = 'PAUPER'
004460             IF WS-TOT-MAIN < 60
004470                 MOVE 'MAIN DECK BELOW 60 CARDS' TO WS-NEW-ERR-MSG
004480                 PERFORM 7400-SET-ERR-DEB THRU 7400-SET-ERR-FIN
004490             END-IF
004500             IF WS-TOT-SIDE > 15
004510                 MOVE 'SIDEBOARD OVER 15 CARDS' TO WS-NEW-ERR-MSG
004520                 PERFORM 7400-SET-ERR-DEB THRU 7400-SET-ERR-FIN
004530             END-IF
004540         WHEN DCKH-FORMAT = 'COMMANDER'
004550             IF WS-TOT-MAIN NOT = 100
004560                 MOVE 'MAIN DECK NOT EXACTLY 100 CARDS'
004570                                         TO WS-NEW-ERR-MSG
004580                 PERFORM 7400-SET-ERR-DEB THRU 7400-SET-ERR-FIN
004590             END-IF
004600             IF WS-TOT-SIDE > ZERO
004610                 MOVE 'COMMANDER ALLOWS NO SIDEBOARD'
004620                                         TO WS-NEW-ERR-MSG
004630                 PERFORM 7400-SET-ERR-DEB THRU 7400-SET-ERR-FIN
004640             END-IF
004650         WHEN DCKH-FORMAT = 'LIMITED'  OR DCKH-FORMAT = 'DRAFT'
004660           OR DCKH-FORMAT = 'SEALED'
004670             IF WS-TOT-MAIN < 40
004680                 MOVE 'MAIN DECK BELOW 40 CARDS' TO WS-NEW-ERR-MSG
004690                 PERFORM 7400-SET-ERR-DEB THRU 7400-SET-ERR-FIN
004700             END-IF
004710         WHEN OTHER
004720             IF WS-TOT-MAIN = ZERO
004730                 MOVE 'MAIN DECK IS EMPTY' TO WS-NEW-ERR-MSG
004740                 PERFORM 7400-SET-ERR-DEB THRU 7400-SET-ERR-FIN
004750             END-IF
004760     END-EVALUATE.
004770*
004780 7100-REGLE-FORMAT-FIN.
004790     EXIT.
004800*
004810 7200-REGLE-COPIES-DEB.
004820*
004830*    ** BUSINESS RULE - MAX 4 COPIES (STANDARD FAMILY) OR 1 COPY
004840*    ** (COMMANDER) OF ANY NAMED CARD, BASIC LANDS EXEMPT.
004850*    ** LIMITED/DRAFT/SEALED AND UNKNOWN FORMATS HAVE NO LIMIT.
004860     IF DCKH-FORMAT = 'COMMANDER'
004870         MOVE 1 TO WS-COPY-LIMIT
004880         PERFORM 7210-SCAN-COPIES-DEB THRU 7210-SCAN-COPIES-FIN
004890                 VARYING CRD-IX FROM 1 BY 1
004900                 UNTIL CRD-IX > WS-CARD-COUNT
004910     ELSE
004920         IF DCKH-FORMAT = 'STANDARD' OR DCKH-FORMAT = 'MODERN'
004930            OR DCKH-FORMAT = 'LEGACY'  OR DCKH-FORMAT = 'VINTAGE'
004940            OR DCKH-FORMAT = 'PIONEER' OR DCKH-FORMAT = 'PAUPER'
004950             MOVE 4 TO WS-COPY-LIMIT
004960             PERFORM 7210-SCAN-COPIES-DEB THRU 7210-SCAN-COPIES-FIN
004970                     VARYING CRD-IX FROM 1 BY 1
004980                     UNTIL CRD-IX > WS-CARD-COUNT
004990         END-IF
005000     END-IF.
005010*
005020 7200-REGLE-COPIES-FIN.
005030     EXIT.
005040*
005050 7210-SCAN-COPIES-DEB.
005060*
005070     IF NOT WT-BASIC-LAND(CRD-IX)
005080         IF (WT-MAIN-QTY(CRD-IX) + WT-SIDE-QTY(CRD-IX)) > WS-COPY-LIMIT
005090             MOVE 'CARD OVER THE COPY LIMIT' TO WS-NEW-ERR-MSG
005100             PERFORM 7400-SET-ERR-DEB THRU 7400-SET-ERR-FIN
005110         END-IF
005120     END-IF.
005130*
005140 7210-SCAN-COPIES-FIN.
005150     EXIT.
005160*
005170 7300-LEGALITE-CARTE-DEB.
005180*
005190*    ** CR-0131 - LOOK UP THE NEW CARD IN THE LEGALITY STUB TABLE
005200*    ** FOR THE DECK'S FORMAT.  A MISSING CARD OR MISSING FORMAT
005210*    ** ENTRY IS REPORTED ILLEGAL PER THE BUSINESS RULE - EXCEPT
005220*    ** BASIC LANDS, WHICH ARE LEGAL EVERYWHERE.
005230     MOVE 'N' TO WS-LGL-FOUND-FLAG.
005240     IF WT-IS-BASIC-LAND(WS-CARD-COUNT) = 'Y'
005250         MOVE 'Y' TO WS-LGL-FOUND-FLAG
005260     ELSE
005270         PERFORM 7310-SCAN-LEGAL-DEB THRU 7310-SCAN-LEGAL-FIN
005280                 VARYING WS-LGL-IX FROM 1 BY 1
005290                 UNTIL WS-LGL-IX > 8 OR WS-CARD-IS-LEGAL
005300     END-IF.
005310*
005320     IF NOT WS-CARD-IS-LEGAL
005330         MOVE 'CARD NOT LEGAL IN FORMAT' TO WS-NEW-ERR-MSG
005340         PERFORM 7400-SET-ERR-DEB THRU 7400-SET-ERR-FIN
005350     END-IF.
005360*
005370 7300-LEGALITE-CARTE-FIN.
005380     EXIT.
005390*
005400 7310-SCAN-LEGAL-DEB.
005410*
005420     IF LGL-CARD-NAME(WS-LGL-IX) = DCKC-CARD-NAME(1:20)
005430        AND LGL-FORMAT(WS-LGL-IX) = DCKH-FORMAT
005440         MOVE 'Y' TO WS-LGL-FOUND-FLAG
005450     END-IF.
005460*
005470 7310-SCAN-LEGAL-FIN.
005480     EXIT.
005490*
005500 7400-SET-ERR-DEB.
005510*
005520*    ** CR-0170 - ONLY THE FIRST VIOLATION MESSAGE SEEN FOR THE
005530*    ** DECK IS KEPT FOR THE REPORT LINE.
005540     IF NOT WS-HAS-ERROR
005550         MOVE WS-NEW-ERR-MSG TO WS-ERR-MSG
005560     END-IF.
005570     MOVE 'Y' TO WS-ERR-FLAG.
005580*
005590 7400-SET-ERR-FIN.
005600     EXIT.
005610*
005620*=================================================================*
005630* 8XXX - DECKRPT PRINT LINE HANDLING                             *
005640*=================================================================*
005650*
005660 8000-EDITION-ENTETE-DEB.
005670*
005680     ACCEPT WS-RUN-DATE-ALPHA FROM DATE YYYYMMDD.
005690     MOVE WS-RUN-MM   TO HDR-MM.
005700     MOVE WS-RUN-DD   TO HDR-DD.
005710     MOVE WS-RUN-YYYY TO HDR-YYYY.
005720     WRITE FS-DECKRPT-REC FROM WS-HDR-LINE AFTER ADVANCING
005730             TOP-OF-FORM.
005740     WRITE FS-DECKRPT-REC FROM WS-COL-LINE.
005750*
005760 8000-EDITION-ENTETE-FIN.
005770     EXIT.
005780*
005790 8010-EDITION-DECKRPT-DEB.
005800*
005810     MOVE DCKH-DECK-ID     TO DET-DECK-ID.
005820     MOVE DCKH-PLAYER-ID   TO DET-PLAYER-ID.
005830     MOVE DCKH-FORMAT      TO DET-FORMAT.
005840     MOVE WS-TOT-MAIN      TO DET-MAIN-CT.
005850     MOVE WS-TOT-SIDE      TO DET-SIDE-CT.
005860     IF WS-HAS-ERROR
005870         MOVE 'INVALID' TO DET-RESULT
005880         MOVE WS-ERR-MSG TO DET-ERR-MSG
005890     ELSE
005900         MOVE 'VALID  ' TO DET-RESULT
005910         MOVE SPACE     TO DET-ERR-MSG
005920     END-IF.
005930     WRITE FS-DECKRPT-REC FROM WS-DET-LINE.
005940*
005950 8010-EDITION-DECKRPT-FIN.
005960     EXIT.
005970*
005980 8050-FOOTER-DECKRPT-DEB.
005990*
006000     MOVE WS-NB-DECK    TO TRL-NB-DECK.
006010     MOVE WS-NB-VALID   TO TRL-NB-VALID.
006020     MOVE WS-NB-INVALID TO TRL-NB-INVALID.
006030     WRITE FS-DECKRPT-REC FROM WS-TRL-LINE.
006040*
006050 8050-FOOTER-DECKRPT-FIN.
006060     EXIT.
006070*
006080 8999-PROGRAM-STATISTICS-DEB.
006090*
006100     DISPLAY '************************************************'
006110     DISPLAY '*   RUN STATISTICS - PROGRAM SWP0211             *'
006120     DISPLAY '*   ==========================               *'
006130     DISPLAY '************************************************'.
006140*
006150 8999-PROGRAM-STATISTICS-FIN.
006160     EXIT.
006170*
006180 9999-END-OF-PROGRAM-DEB.
006190*
006200     DISPLAY '*==============================================*'
006210     DISPLAY '*   NORMAL END OF PROGRAM SWP0211                *'
006220     DISPLAY '*==============================================*'.
006230*
006240 9999-END-OF-PROGRAM-FIN.
006250     STOP RUN.
006260*
006270 9999-ABEND-PROGRAM-DEB.
006280*
006290     DISPLAY '*==============================================*'
006300     DISPLAY '*   ANOMALY DETECTED                           *'
006310     DISPLAY '*   ABNORMAL END OF PROGRAM SWP0211              *'
006320     DISPLAY '*==============================================*'
006330     MOVE 12 TO RETURN-CODE.
006340*
006350 9999-ABEND-PROGRAM-FIN.
006360     STOP RUN.
