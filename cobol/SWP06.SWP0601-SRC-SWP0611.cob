000010*=================================================================*
000020*--                GENERAL INFORMATION                        --*
000030*-----------------------------------------------------------------*
000040*  PROGRAM NAME     : SWP0611                                  *
000050*  WRITTEN BY       : L. ANCEAUX                               *
000060*  INSTALLATION     : CARDHAVEN LEAGUE DATA CENTER             *
000070*  DATE WRITTEN     : 10/11/1995                               *
000080*-----------------------------------------------------------------*
000090*--                PROGRAM OBJECTIVE                          --*
000100*-----------------------------------------------------------------*
000110* SORTS THE STANDINGS FILE DESCENDING BY MATCH POINTS, OMWP,
000120* GWP AND OGWP, ASSIGNS RANK 1..N, REWRITES THE STANDINGS FILE
000130* WITH THE NEW RANK, AND PRODUCES THE STDRPT STANDINGS LISTING
000140* (RANK / NAME / PTS / MP / MWP / GWP / OMWP / OGWP / STATUS).
000150*-----------------------------------------------------------------*
000160*--                MAINTENANCE HISTORY                        --*
000170*-----------------------------------------------------------------*
000180* DATE      BY    REQUEST     DESCRIPTION                      *
000190*-----------------------------------------------------------------*
000200*
000210* 10/11/95 LAA INIT-0004 ORIGINAL PROGRAM - SORT AND LIST         INIT-000
000220* 03/02/96 LAA CR-0082   ADDED OMWP/OGWP AS 2ND/4TH SORT KEY      CR-0082 
000230* 09/18/96 PSZ CR-0099   REPORT NOW SHOWS DROPPED STATUS          CR-0099 
000240* 02/27/97 PSZ CR-0115   RANK TIES BROKEN BY SORT STABILITY       CR-0115 
000250* 07/09/97 LAA CR-0124   PLAYER NAME PULLED FROM PLAYERS FILE     CR-0124 
000260* 12/15/97 MXF CR-0135   TRAILER LINE ADDED - COUNTS              CR-0135 
000270* 08/19/98 MXF CR-0148   Y2K - RUN DATE NOW 4-DIGIT YEAR          CR-0148 
000280* 12/29/98 MXF Y2K-0004  Y2K REVIEW - NO OTHER 2-DIGIT YEARS      Y2K-0004
000290* 06/02/99 KBR CR-0157   PERCENTAGES EDITED AS ZZ9.99 PERCENT     CR-0157 
000300* 01/11/00 KBR CR-0165   STANDINGS REWRITE CARRIES NEW RANK       CR-0165 
000310*=================================================================*
000320*
000330**************************
000340 IDENTIFICATION DIVISION.
000350**************************
000360 PROGRAM-ID.      SWP0611.
000370 AUTHOR.          L. ANCEAUX.
000380 INSTALLATION.    CARDHAVEN LEAGUE DATA CENTER.
000390 DATE-WRITTEN.    10/11/1995.
000400 DATE-COMPILED.
000410 SECURITY.        NONE.
000420*
000430*                  ==============================               *
000440*=================<  ENVIRONMENT      DIVISION   >==============*
000450*                  ==============================               *
000460*-----------------------------------------------------------------*
000470***********************
000480 ENVIRONMENT DIVISION.
000490***********************
000500*
000510*========================
000520 CONFIGURATION SECTION.
000530*========================
000540*
000550*--------------
000560 SPECIAL-NAMES.
000570*--------------
000580     C01 IS TOP-OF-FORM
000590     CLASS PAIR-DIGIT IS '0' THRU '9'
000600     UPSI-0 ON STATUS IS SWP0611-RERUN-FLAG.
000610*
000620*=====================
000630 INPUT-OUTPUT SECTION.
000640*=====================
000650*
000660*-------------
000670 FILE-CONTROL.
000680*-------------
000690*
000700*                      ---------------------------------------------
000710*                      F-STANDING : STANDINGS, SORTED THEN REWRITTEN
000720*                      ---------------------------------------------
000730     SELECT  F-STANDING         ASSIGN TO STANDING
000740             FILE STATUS       IS WS-FS-STANDING.
000750*                      ---------------------------------------------
000760*                      F-PLAYER : PLAYER NAMES FOR THE LISTING
000770*                      ---------------------------------------------
000780     SELECT  F-PLAYER           ASSIGN TO PLAYERS
000790             FILE STATUS       IS WS-FS-PLAYER.
000800*                      ---------------------------------------------
000810*                      F-STDRPT : STANDINGS REPORT, PRINT LINE
000820*                      ---------------------------------------------
000830     SELECT  F-STDRPT           ASSIGN TO STDRPT
000840             FILE STATUS       IS WS-FS-STDRPT.
000850*
000860*                  ==============================               *
000870*=================<       DATA        DIVISION   >==============*
000880*                  ==============================               *
000890*   DDNAME : STANDING / PLAYERS / STDRPT (PRINT)
000900*-----------------------------------------------------------------*
000910****************
000920 DATA DIVISION.
000930****************
000940*
000950*=============
000960 FILE SECTION.
000970*=============
000980*
000990 FD  F-STANDING
001000     RECORD CONTAINS 38 CHARACTERS
001010     RECORDING MODE IS F.
001020 01  FS-STANDING-REC              PIC X(38).
001030*
001040 FD  F-PLAYER
001050     RECORD CONTAINS 84 CHARACTERS
001060     RECORDING MODE IS F.
001070 01  FS-PLAYER-REC                PIC X(84).
001080*
001090 FD  F-STDRPT
001100     RECORD CONTAINS 132 CHARACTERS
001110     RECORDING MODE IS F.
001120 01  FS-STDRPT-LINE               PIC X(132).
001130*
001140*========================
001150 WORKING-STORAGE SECTION.
001160*========================
001170*
001180*-----------------------------------------------------------------*
001190* COPY MEMBERS                                                   *
001200*-----------------------------------------------------------------*
001210     COPY SWPSTND.
001220     COPY SWPPLYR.
001230*
001240*-----------------------------------------------------------------*
001250* FILE STATUS FIELDS                                             *
001260*-----------------------------------------------------------------*
001270 77  WS-FS-STANDING              PIC X(2).
001280     88  STANDING-EOF                 VALUE '10'.
001290 77  WS-FS-PLAYER                PIC X(2).
001300     88  PLAYER-EOF                   VALUE '10'.
001310 77  WS-FS-STDRPT                PIC X(2).
001320*
001330*-----------------------------------------------------------------*
001340* WHOLE-FILE STANDINGS TABLE, SORTED IN PLACE AND REWRITTEN      *
001350*-----------------------------------------------------------------*
001360 01  WS-STD-TABLE.
001370     05  WS-STD-COUNT             PIC S9(4) COMP VALUE ZERO.
001380     05  WS-STD-ENTRY OCCURS 500 TIMES.
001390         10  TBL-STD-PLAYER-ID      PIC 9(5).
001400         10  TBL-STD-MATCHES-PLYD   PIC 9(2).
001410         10  TBL-STD-MATCH-PTS      PIC 9(3).
001420         10  TBL-STD-GAME-PTS       PIC 9(3).
001430         10  TBL-STD-MWP            PIC V9(4).
001440         10  TBL-STD-GWP            PIC V9(4).
001450         10  TBL-STD-OMWP           PIC V9(4).
001460         10  TBL-STD-OGWP           PIC V9(4).
001470         10  TBL-STD-RANK           PIC 9(3).
001480         10  TBL-STD-RANK-ALPHA REDEFINES TBL-STD-RANK
001490                                PIC X(3).
001500         10  TBL-STD-ACTIVE         PIC X(1).
001510         10  TBL-STD-HAD-BYE        PIC X(1).
001520         10  TBL-STD-NAME           PIC X(30).
001530*
001540*-----------------------------------------------------------------*
001550* PLAYER NAME TABLE, LOADED ONCE TO DRIVE THE REPORT NAME LOOKUP *
001560*-----------------------------------------------------------------*
001570 01  WS-PLYR-TABLE.
001580     05  WS-PLYR-COUNT            PIC S9(4) COMP VALUE ZERO.
001590     05  WS-PLYR-ENTRY OCCURS 500 TIMES.
001600         10  TBL-PLYR-ID            PIC 9(5).
001610         10  TBL-PLYR-ID-ALPHA REDEFINES TBL-PLYR-ID
001620                                PIC X(5).
001630         10  TBL-PLYR-NAME          PIC X(30).
001640*
001650*-----------------------------------------------------------------*
001660* WORKING COUNTERS, SWAP AREA AND RUN DATE                       *
001670*-----------------------------------------------------------------*
001680 77  WS-IX                       PIC S9(4) COMP VALUE ZERO.
001690 77  WS-JX                       PIC S9(4) COMP VALUE ZERO.
001700 77  WS-PX                       PIC S9(4) COMP VALUE ZERO.
001710 77  WS-SWAP-FLAG                PIC X(1)  VALUE 'N'.
001720     88  WS-A-SWAP-WAS-MADE          VALUE 'Y'.
001730 77  WS-ACTIVE-COUNT             PIC S9(4) COMP VALUE ZERO.
001740*
001750 01  WS-SWAP-ENTRY.
001760     05  SWP-PLAYER-ID            PIC 9(5).
001770     05  SWP-MATCHES-PLYD         PIC 9(2).
001780     05  SWP-MATCH-PTS            PIC 9(3).
001790     05  SWP-GAME-PTS             PIC 9(3).
001800     05  SWP-MWP                  PIC V9(4).
001810     05  SWP-GWP                  PIC V9(4).
001820     05  SWP-OMWP                 PIC V9(4).
001830     05  SWP-OGWP                 PIC V9(4).
001840     05  SWP-RANK                 PIC 9(3).
001850     05  SWP-ACTIVE               PIC X(1).
001860     05  SWP-HAD-BYE              PIC X(1).
001870     05  SWP-NAME                 PIC X(30).
001880*
001890*-----------------------------------------------------------------*
001900* REPORT LINE WORK AREAS - HEADER, COLUMN HEADER, DETAIL, TRAILER*
001910*-----------------------------------------------------------------*
001920 01  WS-RUN-DATE-ALPHA             PIC X(8)  VALUE SPACE.
001930 01  WS-RUN-DATE-ALPHA-R REDEFINES WS-RUN-DATE-ALPHA.
001940     05  WS-RDA-YYYY              PIC 9(4).
001950     05  WS-RDA-MM                PIC 9(2).
001960     05  WS-RDA-DD                PIC 9(2).
001970*
001980 01  WS-HDR-LINE.
001990     05  FILLER                   PIC X(10) VALUE SPACE.
002000     05  FILLER                   PIC X(20) VALUE
002010                                  'CARDHAVEN LEAGUE'.
002020     05  FILLER                   PIC X(23) VALUE
002030                                  'STANDINGS REPORT'.
002040     05  FILLER                   PIC X(5)  VALUE 'DATE:'.
002050     05  HDR-RUN-DATE             PIC X(8).
002060     05  FILLER                   PIC X(66) VALUE SPACE.
002070*
002080 01  WS-COL-LINE.
002090     05  FILLER                   PIC X(44) VALUE
002100                                  'RANK PLAYER NAME               PTS MP'.
002110     05  FILLER                   PIC X(37) VALUE
002120                                  '   MWP    GWP    OMWP   OGWP'.
002130     05  FILLER                   PIC X(51) VALUE 'STATUS'.
002140*
002150 01  WS-DET-LINE.
002160     05  DET-RANK                 PIC ZZ9.
002170     05  FILLER                   PIC X(1)  VALUE SPACE.
002180     05  DET-NAME                 PIC X(30).
002190     05  FILLER                   PIC X(1)  VALUE SPACE.
002200     05  DET-PTS                  PIC ZZ9.
002210     05  FILLER                   PIC X(2)  VALUE SPACE.
002220     05  DET-MP                   PIC Z9.
002230     05  FILLER                   PIC X(3)  VALUE SPACE.
002240     05  DET-MWP                  PIC ZZ9.99.
002250     05  FILLER                   PIC X(1)  VALUE SPACE.
002260     05  DET-GWP                  PIC ZZ9.99.
002270     05  FILLER                   PIC X(1)  VALUE SPACE.
002280     05  DET-OMWP                 PIC ZZ9.99.
002290     05  FILLER                   PIC X(1)  VALUE SPACE.
002300     05  DET-OGWP                 PIC ZZ9.99.
002310     05  FILLER                   PIC X(2)  VALUE SPACE.
002320     05  DET-STATUS               PIC X(7).
002330     05  FILLER                   PIC X(41) VALUE SPACE.
002340*
002350 01  WS-PCT-WORK                 PIC 999V99.
002360*
002370 01  WS-TRL-LINE.
002380     05  FILLER                   PIC X(10) VALUE SPACE.
002390     05  FILLER                   PIC X(14) VALUE 'TOTAL PLAYERS:'.
002400     05  TRL-TOTAL                PIC ZZZ9.
002410     05  FILLER                   PIC X(4)  VALUE SPACE.
002420     05  FILLER                   PIC X(14) VALUE 'ACTIVE PLAYERS:'.
002430     05  TRL-ACTIVE               PIC ZZZ9.
002440     05  FILLER                   PIC X(85) VALUE SPACE.
002450*
002460*                  ==============================               *
002470*=================<   PROCEDURE       DIVISION   >==============*
002480*                  ==============================               *
002490*-----------------------------------------------------------------*
002500*********************
002510 PROCEDURE           DIVISION.
002520*********************
002530*
002540*=================================================================*
002550* PARAGRAPH STRUCTURE OF THIS PROGRAM                            *
002560*-----------------------------------------------------------------*
002570*  0000-  : MAIN LINE                                            *
002580*  1XXX-  : ITERATIVE / CONTROL-BREAK PROCESSING                 *
002590*  2XXX-  : TRANSACTION-CODE PROCESSING                          *
002600*  6XXX-  : FILE OPEN / READ / WRITE / CLOSE                     *
002610*  7XXX-  : CALCULATIONS AND EDITS                               *
002620*  8XXX-  : REPORT / PRINT LINE HANDLING                         *
002630*  9XXX-  : SUBPROGRAM CALLS / PROGRAM TERMINATION                *
002640*=================================================================*
002650*
002660 0000-MAIN-DEB.
002670*
002680     PERFORM 6000-OPEN-FILES-DEB      THRU 6000-OPEN-FILES-FIN.
002690     PERFORM 1000-LOAD-STANDING-DEB   THRU 1000-LOAD-STANDING-FIN.
002700     PERFORM 1010-LOAD-PLAYER-DEB     THRU 1010-LOAD-PLAYER-FIN.
002710     PERFORM 1020-ATTACH-NAMES-DEB    THRU 1020-ATTACH-NAMES-FIN
002720             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
002730*
002740     PERFORM 2000-SORT-STANDINGS-DEB  THRU 2000-SORT-STANDINGS-FIN.
002750     PERFORM 2050-ASSIGN-RANK-DEB     THRU 2050-ASSIGN-RANK-FIN
002760             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
002770*
002780     PERFORM 6300-REWRITE-STANDING-DEB
002790             THRU 6300-REWRITE-STANDING-FIN.
002800*
002810     PERFORM 8000-EDITION-ENTETE-DEB  THRU 8000-EDITION-ENTETE-FIN.
002820     PERFORM 8010-EDITION-DETAIL-DEB  THRU 8010-EDITION-DETAIL-FIN
002830             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
002840     PERFORM 8020-EDITION-TRAILER-DEB THRU 8020-EDITION-TRAILER-FIN.
002850*
002860     PERFORM 6030-CLOSE-FILES-DEB     THRU 6030-CLOSE-FILES-FIN.
002870     PERFORM 8999-PROGRAM-STATISTICS-DEB
002880             THRU 8999-PROGRAM-STATISTICS-FIN.
002890     PERFORM 9999-END-OF-PROGRAM-DEB  THRU 9999-END-OF-PROGRAM-FIN.
002900*
002910 0000-MAIN-FIN.
002920     EXIT.
002930*
002940*=================================================================*
002950* 1XXX - LOAD STANDINGS AND PLAYERS INTO WORKING STORAGE          *
002960*=================================================================*
002970*
002980 1000-LOAD-STANDING-DEB.
002990*
003000     PERFORM 6110-READ-STANDING-DEB  THRU 6110-READ-STANDING-FIN.
003010     PERFORM 1005-STORE-STANDING-DEB THRU 1005-STORE-STANDING-FIN
003020             UNTIL STANDING-EOF.
003030*
003040 1000-LOAD-STANDING-FIN.
003050     EXIT.
003060*
003070 1005-STORE-STANDING-DEB.
003080*
003090     ADD 1 TO WS-STD-COUNT.
003100     MOVE STD-PLAYER-ID    TO TBL-STD-PLAYER-ID(WS-STD-COUNT).
003110     MOVE STD-MATCHES-PLYD TO TBL-STD-MATCHES-PLYD(WS-STD-COUNT).
003120     MOVE STD-MATCH-PTS    TO TBL-STD-MATCH-PTS(WS-STD-COUNT).
003130     MOVE STD-GAME-PTS     TO TBL-STD-GAME-PTS(WS-STD-COUNT).
003140     MOVE STD-MWP          TO TBL-STD-MWP(WS-STD-COUNT).
003150     MOVE STD-GWP          TO TBL-STD-GWP(WS-STD-COUNT).
003160     MOVE STD-OMWP         TO TBL-STD-OMWP(WS-STD-COUNT).
003170     MOVE STD-OGWP         TO TBL-STD-OGWP(WS-STD-COUNT).
003180     MOVE STD-RANK         TO TBL-STD-RANK(WS-STD-COUNT).
003190     MOVE STD-ACTIVE       TO TBL-STD-ACTIVE(WS-STD-COUNT).
003200     MOVE STD-HAD-BYE      TO TBL-STD-HAD-BYE(WS-STD-COUNT).
003210     IF STD-IS-ACTIVE
003220         ADD 1 TO WS-ACTIVE-COUNT
003230     END-IF.
003240     PERFORM 6110-READ-STANDING-DEB  THRU 6110-READ-STANDING-FIN.
003250*
003260 1005-STORE-STANDING-FIN.
003270     EXIT.
003280*
003290 1010-LOAD-PLAYER-DEB.
003300*
003310     PERFORM 6120-READ-PLAYER-DEB    THRU 6120-READ-PLAYER-FIN.
003320     PERFORM 1015-STORE-PLAYER-DEB   THRU 1015-STORE-PLAYER-FIN
003330             UNTIL PLAYER-EOF.
003340*
003350 1010-LOAD-PLAYER-FIN.
003360     EXIT.
003370*
003380 1015-STORE-PLAYER-DEB.
003390*
003400     ADD 1 TO WS-PLYR-COUNT.
003410     MOVE PLYR-ID   TO TBL-PLYR-ID(WS-PLYR-COUNT).
003420     MOVE PLYR-NAME TO TBL-PLYR-NAME(WS-PLYR-COUNT).
003430     PERFORM 6120-READ-PLAYER-DEB    THRU 6120-READ-PLAYER-FIN.
003440*
003450 1015-STORE-PLAYER-FIN.
003460     EXIT.
003470*
003480 1020-ATTACH-NAMES-DEB.
003490*
003500*    ** CR-0124 - ATTACH EACH STANDING ROW'S PLAYER NAME SO THE
003510*    ** REPORT LOOP DOES NOT NEED A SECOND TABLE SEARCH PER LINE.
003520     MOVE SPACE TO TBL-STD-NAME(WS-IX).
003530     PERFORM 1025-SCAN-PLYR-DEB THRU 1025-SCAN-PLYR-FIN
003540             VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX > WS-PLYR-COUNT.
003550*
003560 1020-ATTACH-NAMES-FIN.
003570     EXIT.
003580*
003590 1025-SCAN-PLYR-DEB.
003600*
003610     IF TBL-PLYR-ID(WS-PX) = TBL-STD-PLAYER-ID(WS-IX)
003620         MOVE TBL-PLYR-NAME(WS-PX) TO TBL-STD-NAME(WS-IX)
003630     END-IF.
003640*
003650 1025-SCAN-PLYR-FIN.
003660     EXIT.
003670*
003680*=================================================================*
003690* 2XXX - SORT STANDINGS DESCENDING, ASSIGN RANK                  *
003700*=================================================================*
003710*
003720 2000-SORT-STANDINGS-DEB.
003730*
003740*    ** CR-0082/CR-0115 - BUBBLE COMPARE OVER THE STANDINGS TABLE,
003750*    ** 4 DESCENDING KEYS.  A STABLE SORT (NO SWAP ON EQUAL KEYS)
003760*    ** LEAVES TIES IN THEIR ORIGINAL FILE ORDER PER CR-0115.
003770     MOVE 'Y' TO WS-SWAP-FLAG.
003780     PERFORM 2010-SORT-PASS-DEB THRU 2010-SORT-PASS-FIN
003790             UNTIL NOT WS-A-SWAP-WAS-MADE.
003800*
003810 2000-SORT-STANDINGS-FIN.
003820     EXIT.
003830*
003840 2010-SORT-PASS-DEB.
003850*
003860     MOVE 'N' TO WS-SWAP-FLAG.
003870     PERFORM 2020-SORT-COMPARE-DEB THRU 2020-SORT-COMPARE-FIN
003880             VARYING WS-IX FROM 1 BY 1
003890             UNTIL WS-IX > WS-STD-COUNT - 1.
003900*
003910 2010-SORT-PASS-FIN.
003920     EXIT.
003930*
003940 2020-SORT-COMPARE-DEB.
003950*
003960     COMPUTE WS-JX = WS-IX + 1.
003970     IF TBL-STD-MATCH-PTS(WS-IX) < TBL-STD-MATCH-PTS(WS-JX)
003980         PERFORM 2030-SWAP-ROWS-DEB THRU 2030-SWAP-ROWS-FIN
003990     ELSE
004000     IF TBL-STD-MATCH-PTS(WS-IX) = TBL-STD-MATCH-PTS(WS-JX)
004010        AND TBL-STD-OMWP(WS-IX) < TBL-STD-OMWP(WS-JX)
004020         PERFORM 2030-SWAP-ROWS-DEB THRU 2030-SWAP-ROWS-FIN
004030     ELSE
004040     IF TBL-STD-MATCH-PTS(WS-IX) = TBL-STD-MATCH-PTS(WS-JX)
004050        AND TBL-STD-OMWP(WS-IX) = TBL-STD-OMWP(WS-JX)
004060        AND TBL-STD-GWP(WS-IX) < TBL-STD-GWP(WS-JX)
004070         PERFORM 2030-SWAP-ROWS-DEB THRU 2030-SWAP-ROWS-FIN
004080     ELSE
004090     IF TBL-STD-MATCH-PTS(WS-IX) = TBL-STD-MATCH-PTS(WS-JX)
004100        AND TBL-STD-OMWP(WS-IX) = TBL-STD-OMWP(WS-JX)
004110        AND TBL-STD-GWP(WS-IX) = TBL-STD-GWP(WS-JX)
004120        AND TBL-STD-OGWP(WS-IX) < TBL-STD-OGWP(WS-JX)
004130         PERFORM 2030-SWAP-ROWS-DEB THRU 2030-SWAP-ROWS-FIN
004140     END-IF END-IF END-IF END-IF.
004150*
004160 2020-SORT-COMPARE-FIN.
004170     EXIT.
004180*
004190 2030-SWAP-ROWS-DEB.
004200*
004210     MOVE TBL-STD-PLAYER-ID(WS-IX)    TO SWP-PLAYER-ID.
004220     MOVE TBL-STD-MATCHES-PLYD(WS-IX) TO SWP-MATCHES-PLYD.
004230     MOVE TBL-STD-MATCH-PTS(WS-IX)    TO SWP-MATCH-PTS.
004240     MOVE TBL-STD-GAME-PTS(WS-IX)     TO SWP-GAME-PTS.
004250     MOVE TBL-STD-MWP(WS-IX)          TO SWP-MWP.
004260     MOVE TBL-STD-GWP(WS-IX)          TO SWP-GWP.
004270     MOVE TBL-STD-OMWP(WS-IX)         TO SWP-OMWP.
004280     MOVE TBL-STD-OGWP(WS-IX)         TO SWP-OGWP.
004290     MOVE TBL-STD-RANK(WS-IX)         TO SWP-RANK.
004300     MOVE TBL-STD-ACTIVE(WS-IX)       TO SWP-ACTIVE.
004310     MOVE TBL-STD-HAD-BYE(WS-IX)      TO SWP-HAD-BYE.
004320     MOVE TBL-STD-NAME(WS-IX)         TO SWP-NAME.
004330*
004340     MOVE TBL-STD-PLAYER-ID(WS-JX)    TO TBL-STD-PLAYER-ID(WS-IX).
004350     MOVE TBL-STD-MATCHES-PLYD(WS-JX) TO TBL-STD-MATCHES-PLYD(WS-IX).
004360     MOVE TBL-STD-MATCH-PTS(WS-JX)    TO TBL-STD-MATCH-PTS(WS-IX).
004370     MOVE TBL-STD-GAME-PTS(WS-JX)     TO TBL-STD-GAME-PTS(WS-IX).
004380     MOVE TBL-STD-MWP(WS-JX)          TO TBL-STD-MWP(WS-IX).
004390     MOVE TBL-STD-GWP(WS-JX)          TO TBL-STD-GWP(WS-IX).
004400     MOVE TBL-STD-OMWP(WS-JX)         TO TBL-STD-OMWP(WS-IX).
004410     MOVE TBL-STD-OGWP(WS-JX)         TO TBL-STD-OGWP(WS-IX).
004420     MOVE TBL-STD-RANK(WS-JX)         TO TBL-STD-RANK(WS-IX).
004430     MOVE TBL-STD-ACTIVE(WS-JX)       TO TBL-STD-ACTIVE(WS-IX).
004440     MOVE TBL-STD-HAD-BYE(WS-JX)      TO TBL-STD-HAD-BYE(WS-IX).
004450     MOVE TBL-STD-NAME(WS-JX)         TO TBL-STD-NAME(WS-IX).
004460*
004470     MOVE SWP-PLAYER-ID    TO TBL-STD-PLAYER-ID(WS-JX).
004480     MOVE SWP-MATCHES-PLYD TO TBL-STD-MATCHES-PLYD(WS-JX).
004490     MOVE SWP-MATCH-PTS    TO TBL-STD-MATCH-PTS(WS-JX).
004500     MOVE SWP-GAME-PTS     TO TBL-STD-GAME-PTS(WS-JX).
004510     MOVE SWP-MWP          TO TBL-STD-MWP(WS-JX).
004520     MOVE SWP-GWP          TO TBL-STD-GWP(WS-JX).
004530     MOVE SWP-OMWP         TO TBL-STD-OMWP(WS-JX).
004540     MOVE SWP-OGWP         TO TBL-STD-OGWP(WS-JX).
004550     MOVE SWP-RANK         TO TBL-STD-RANK(WS-JX).
004560     MOVE SWP-ACTIVE       TO TBL-STD-ACTIVE(WS-JX).
004570     MOVE SWP-HAD-BYE      TO TBL-STD-HAD-BYE(WS-JX).
004580     MOVE SWP-NAME         TO TBL-STD-NAME(WS-JX).
004590*
004600     MOVE 'Y' TO WS-SWAP-FLAG.
004610*
004620 2030-SWAP-ROWS-FIN.
004630     EXIT.
004640*
004650 2050-ASSIGN-RANK-DEB.
004660*
004670     MOVE WS-IX TO TBL-STD-RANK(WS-IX).
004680*
004690 2050-ASSIGN-RANK-FIN.
004700     EXIT.
004710*
004720*=================================================================*
004730* 6XXX - FILE OPEN / READ / WRITE / CLOSE                        *
004740*=================================================================*
004750*
004760 6000-OPEN-FILES-DEB.
004770*
004780     OPEN INPUT F-STANDING.
004790     OPEN INPUT F-PLAYER.
004800     OPEN OUTPUT F-STDRPT.
004810*
004820 6000-OPEN-FILES-FIN.
004830     EXIT.
004840*
004850 6030-CLOSE-FILES-DEB.
004860*
004870     CLOSE F-STANDING F-PLAYER F-STDRPT.
004880*
004890 6030-CLOSE-FILES-FIN.
004900     EXIT.
004910*
004920 6110-READ-STANDING-DEB.
004930*
004940     READ F-STANDING INTO WS-STANDING-REC.
004950*
004960 6110-READ-STANDING-FIN.
004970     EXIT.
004980*
004990 6120-READ-PLAYER-DEB.
005000*
005010     READ F-PLAYER INTO WS-PLAYER-REC.
005020*
005030 6120-READ-PLAYER-FIN.
005040     EXIT.
005050*
005060 6300-REWRITE-STANDING-DEB.
005070*
005080     CLOSE F-STANDING.
005090     OPEN OUTPUT F-STANDING.
005100     PERFORM 6310-WRITE-STANDING-DEB THRU 6310-WRITE-STANDING-FIN
005110             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
005120     CLOSE F-STANDING.
005130     OPEN INPUT F-STANDING.
005140*
005150 6300-REWRITE-STANDING-FIN.
005160     EXIT.
005170*
005180 6310-WRITE-STANDING-DEB.
005190*
005200     MOVE TBL-STD-PLAYER-ID(WS-IX)    TO STD-PLAYER-ID.
005210     MOVE TBL-STD-MATCHES-PLYD(WS-IX) TO STD-MATCHES-PLYD.
005220     MOVE TBL-STD-MATCH-PTS(WS-IX)    TO STD-MATCH-PTS.
005230     MOVE TBL-STD-GAME-PTS(WS-IX)     TO STD-GAME-PTS.
005240     MOVE TBL-STD-MWP(WS-IX)          TO STD-MWP.
005250     MOVE TBL-STD-GWP(WS-IX)          TO STD-GWP.
005260     MOVE TBL-STD-OMWP(WS-IX)         TO STD-OMWP.
005270     MOVE TBL-STD-OGWP(WS-IX)         TO STD-OGWP.
005280     MOVE TBL-STD-RANK(WS-IX)         TO STD-RANK.
005290     MOVE TBL-STD-ACTIVE(WS-IX)       TO STD-ACTIVE.
005300     MOVE TBL-STD-HAD-BYE(WS-IX)      TO STD-HAD-BYE.
005310     WRITE FS-STANDING-REC FROM WS-STANDING-REC.
005320*
005330 6310-WRITE-STANDING-FIN.
005340     EXIT.
005350*
005360*=================================================================*
005370* 8XXX - REPORT LINE HANDLING                                    *
005380*=================================================================*
005390*
005400 8000-EDITION-ENTETE-DEB.
005410*
005420     ACCEPT WS-RUN-DATE-ALPHA FROM DATE YYYYMMDD.
005430     MOVE WS-RUN-DATE-ALPHA TO HDR-RUN-DATE.
005440     WRITE FS-STDRPT-LINE FROM WS-HDR-LINE
005450           AFTER ADVANCING TOP-OF-FORM.
005460     WRITE FS-STDRPT-LINE FROM WS-COL-LINE
005470           AFTER ADVANCING 2 LINES.
005480*
005490 8000-EDITION-ENTETE-FIN.
005500     EXIT.
005510*
005520 8010-EDITION-DETAIL-DEB.
005530*
005540     MOVE TBL-STD-RANK(WS-IX)    TO DET-RANK.
005550     MOVE TBL-STD-NAME(WS-IX)    TO DET-NAME.
005560     MOVE TBL-STD-MATCH-PTS(WS-IX) TO DET-PTS.
005570     MOVE TBL-STD-MATCHES-PLYD(WS-IX) TO DET-MP.
005580*
005590*    ** CR-0157 - ALL FOUR PERCENTAGES PRINT AS A WHOLE PERCENT
005600*    ** (FRACTION TIMES 100) CARRIED TO 2 DECIMALS.
005610     COMPUTE WS-PCT-WORK = TBL-STD-MWP(WS-IX) * 100.
005620     MOVE WS-PCT-WORK TO DET-MWP.
005630     COMPUTE WS-PCT-WORK = TBL-STD-GWP(WS-IX) * 100.
005640     MOVE WS-PCT-WORK TO DET-GWP.
005650     COMPUTE WS-PCT-WORK = TBL-STD-OMWP(WS-IX) * 100.
005660     MOVE WS-PCT-WORK TO DET-OMWP.
005670     COMPUTE WS-PCT-WORK = TBL-STD-OGWP(WS-IX) * 100.
005680     MOVE WS-PCT-WORK TO DET-OGWP.
005690*
005700     IF TBL-STD-ACTIVE(WS-IX) = 'Y'
005710         MOVE 'ACTIVE ' TO DET-STATUS
005720     ELSE
005730         MOVE 'DROPPED' TO DET-STATUS
005740     END-IF.
005750     WRITE FS-STDRPT-LINE FROM WS-DET-LINE
005760           AFTER ADVANCING 1 LINES.
005770*
005780 8010-EDITION-DETAIL-FIN.
005790     EXIT.
005800*
005810 8020-EDITION-TRAILER-DEB.
005820*
005830     MOVE WS-STD-COUNT    TO TRL-TOTAL.
005840     MOVE WS-ACTIVE-COUNT TO TRL-ACTIVE.
005850     WRITE FS-STDRPT-LINE FROM WS-TRL-LINE
005860           AFTER ADVANCING 2 LINES.
005870*
005880 8020-EDITION-TRAILER-FIN.
005890     EXIT.
005900*
005910 8999-PROGRAM-STATISTICS-DEB.
005920*
005930     DISPLAY '************************************************'
005940     DISPLAY '*   RUN STATISTICS - PROGRAM SWP0611             *'
005950     DISPLAY '*   ==========================               *'
005960     DISPLAY '************************************************'.
005970*
005980 8999-PROGRAM-STATISTICS-FIN.
005990     EXIT.
006000*
006010 9999-END-OF-PROGRAM-DEB.
006020*
006030     DISPLAY '*==============================================*'
006040     DISPLAY '*   NORMAL END OF PROGRAM SWP0611                *'
006050     DISPLAY '*==============================================*'.
006060*
006070 9999-END-OF-PROGRAM-FIN.
006080     STOP RUN.
006090*
006100 9999-ABEND-PROGRAM-DEB.
006110*
006120     DISPLAY '*==============================================*'
006130     DISPLAY '*   ANOMALY DETECTED                           *'
006140     DISPLAY '*   ABNORMAL END OF PROGRAM SWP0611              *'
006150     DISPLAY '*==============================================*'
006160     MOVE 12 TO RETURN-CODE.
006170*
006180 9999-ABEND-PROGRAM-FIN.
006190     STOP RUN.
