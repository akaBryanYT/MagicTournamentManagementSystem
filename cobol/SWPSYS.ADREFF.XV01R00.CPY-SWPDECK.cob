000010*----------------------------------------------------------------*
000020* SWPDECK   -  DECK-HEADER (DECKHDRS) AND DECK-CARD (DECKCRDS)
000030*             RECORD LAYOUTS, PLUS THE IN-MEMORY CARD WORK
000040*             TABLE SHARED BY SWP0211 (VALIDATION) AND SWP0111
000050*             (DECKLIST TEXT PARSE / EXPORT).
000060*----------------------------------------------------------------*
000070*
000080 01  WS-DECK-HDR.
000090     05  DCKH-DECK-ID             PIC 9(5).
000100     05  DCKH-PLAYER-ID           PIC 9(5).
000110     05  DCKH-FORMAT              PIC X(12).
000120     05  DCKH-VALID-STATUS        PIC X(1).
000130         88  DCKH-PENDING             VALUE 'P'.
000140         88  DCKH-VALID               VALUE 'V'.
000150         88  DCKH-INVALID             VALUE 'I'.
000160     05  FILLER                   PIC X(1).
000170*
000180*
000190 01  WS-DECK-CARD.
000200     05  DCKC-DECK-ID             PIC 9(5).
000210     05  DCKC-CARD-NAME           PIC X(40).
000220     05  DCKC-QUANTITY            PIC 9(3).
000230     05  DCKC-SIDEBOARD           PIC X(1).
000240         88  DCKC-IS-SIDEBOARD        VALUE 'Y'.
000250         88  DCKC-IS-MAINDECK         VALUE 'N'.
000260     05  FILLER                   PIC X(1).
000270*
000280* WORK TABLE - ONE ROW PER DISTINCT CARD NAME SEEN IN THE
000290* CURRENT DECK (MAIN DECK AND SIDEBOARD COUNTED SEPARATELY).
000300 01  WS-CARD-TABLE.
000310     05  WS-CARD-COUNT            PIC S9(4) COMP VALUE ZERO.
000320     05  WS-CARD-ENTRY OCCURS 120 TIMES
000330                       INDEXED BY CRD-IX.
000340         10  WT-CARD-NAME         PIC X(40).
000350         10  WT-MAIN-QTY          PIC S9(3) COMP-3 VALUE ZERO.
000360         10  WT-SIDE-QTY          PIC S9(3) COMP-3 VALUE ZERO.
000370         10  WT-IS-BASIC-LAND     PIC X(1)  VALUE 'N'.
000380             88  WT-BASIC-LAND        VALUE 'Y'.
