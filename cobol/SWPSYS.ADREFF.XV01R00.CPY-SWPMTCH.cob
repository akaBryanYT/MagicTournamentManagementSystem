000010*----------------------------------------------------------------*
000020* SWPMTCH   -  MATCH RECORD LAYOUT (MATCHES FILE)
000030*----------------------------------------------------------------*
000040* MTCH-P2-ID = 00000 FLAGS A BYE.  MTCH-RESULT IS CODED FROM
000050* PLAYER 1'S VIEWPOINT - W=WON L=LOST D=DRAWN SPACE=PENDING.
000060*----------------------------------------------------------------*
000070*
000080 01  WS-MATCH-REC.
000090     05  MTCH-ID                  PIC 9(5).
000100     05  MTCH-ROUND               PIC 9(2).
000110     05  MTCH-TABLE               PIC 9(3).
000120     05  MTCH-P1-ID               PIC 9(5).
000130     05  MTCH-P2-ID               PIC 9(5).
000140         88  MTCH-P2-IS-BYE           VALUE ZERO.
000150     05  MTCH-P2-ID-ALPHA REDEFINES MTCH-P2-ID
000155                                  PIC X(5).
000160     05  MTCH-P1-WINS             PIC 9(2).
000170     05  MTCH-P2-WINS             PIC 9(2).
000180     05  MTCH-DRAWS               PIC 9(2).
000200     05  MTCH-STATUS              PIC X(1).
000210         88  MTCH-PENDING             VALUE 'P'.
000220         88  MTCH-IN-PROGRESS         VALUE 'I'.
000230         88  MTCH-COMPLETE            VALUE 'C'.
000240     05  MTCH-RESULT              PIC X(1).
000250         88  MTCH-P1-WON              VALUE 'W'.
000260         88  MTCH-P1-LOST             VALUE 'L'.
000270         88  MTCH-DRAWN               VALUE 'D'.
000280         88  MTCH-NO-RESULT-YET       VALUE SPACE.
000290     05  FILLER                   PIC X(1).
