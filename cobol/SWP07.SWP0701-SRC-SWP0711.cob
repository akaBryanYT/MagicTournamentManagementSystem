000010*=================================================================*
000020*--                GENERAL INFORMATION                        --*
000030*-----------------------------------------------------------------*
000040*  PROGRAM NAME     : SWP0711                                  *
000050*  WRITTEN BY       : D. TOURNIER                              *
000060*  INSTALLATION     : CARDHAVEN LEAGUE DATA CENTER             *
000070*  DATE WRITTEN     : 09/19/1995                               *
000080*-----------------------------------------------------------------*
000090*--                PROGRAM OBJECTIVE                          --*
000100*-----------------------------------------------------------------*
000110* POSTS ONE MATCH RESULT TRANSACTION AGAINST THE MATCH AND
000120* STANDINGS FILES.  VALIDATES THE TRANSACTION, UPDATES THE
000130* MATCH RECORD TO COMPLETE, ADDS MATCH/GAME POINTS TO BOTH
000140* PLAYERS' STANDING ROWS, THEN LOADS THE WHOLE STANDINGS AND
000150* MATCH TABLE INTO WORKING STORAGE AND CALLS SWP0811 TO
000160* RECOMPUTE EVERY PLAYER'S TIEBREAKERS BEFORE REWRITING
000170* THE STANDINGS FILE.
000180*-----------------------------------------------------------------*
000190*--                MAINTENANCE HISTORY                        --*
000200*-----------------------------------------------------------------*
000210* DATE      BY    REQUEST     DESCRIPTION                      *
000220*-----------------------------------------------------------------*
000230* 09/19/95 DTO INIT-0003 ORIGINAL PROGRAM - SINGLE XACT POST      INIT-000
000240* 02/08/96 DTO CR-0077   ADDED CALL TO SWP0811 AFTER POSTING      CR-0077 
000250* 07/03/96 PSZ CR-0093   REJECT NEGATIVE GAME-WIN COUNTS          CR-0093 
000260* 11/21/96 PSZ CR-0108   REJECT POST AGAINST COMPLETE MATCH       CR-0108 
000270* 04/09/97 LAA CR-0122   DRAW VS BYE IS NOW REJECTED OUTRIGHT     CR-0122 
000280* 10/02/97 LAA CR-0131   STANDING ROW LOOKUP NOW BY PLAYER ID     CR-0131 
000290* 03/14/98 MXF CR-0144   WINNER GETS 3 MATCH PTS, LOSER ZERO      CR-0144 
000300* 08/19/98 MXF CR-0149   Y2K - RUN DATE NOW 4-DIGIT YEAR          CR-0149 
000310* 12/29/98 MXF Y2K-0005  Y2K REVIEW - NO OTHER 2-DIGIT YEARS      Y2K-0005
000320* 05/24/99 KBR CR-0158   DRAW NOW POSTS 1 MATCH PT EACH SIDE      CR-0158 
000330* 01/11/00 KBR CR-0166   STANDING REWRITE USES WHOLE TABLE        CR-0166 
000340* 06/19/01 RMM CR-0173   CALL PARM TABLE SIZE CHECK ADDED         CR-0173 
000341* 03/08/02 RMM CR-0181   GAME PTS = OWN WINS ONLY, NOT + DRAWS    CR-0181 
000342* 03/08/02 RMM CR-0181   (DRAWN GAME ADDED TO BOTH SIDES' PTS)    CR-0181 
000350*=================================================================*
000360*
000370**************************
000380 IDENTIFICATION DIVISION.
000390**************************
000400 PROGRAM-ID.      SWP0711.
000410 AUTHOR.          D. TOURNIER.
000420 INSTALLATION.    CARDHAVEN LEAGUE DATA CENTER.
000430 DATE-WRITTEN.    09/19/1995.
000440 DATE-COMPILED.
000450 SECURITY.        NONE.
000460*
000470*                  ==============================               *
000480*=================<  ENVIRONMENT      DIVISION   >==============*
000490*                  ==============================               *
000500*-----------------------------------------------------------------*
000510***********************
000520 ENVIRONMENT DIVISION.
000530***********************
000540*
000550*========================
000560 CONFIGURATION SECTION.
000570*========================
000580*
000590*--------------
000600 SPECIAL-NAMES.
000610*--------------
000620     C01 IS TOP-OF-FORM
000630     CLASS PAIR-DIGIT IS '0' THRU '9'
000640     UPSI-0 ON STATUS IS SWP0711-RERUN-FLAG.
000650*
000660*=====================
000670 INPUT-OUTPUT SECTION.
000680*=====================
000690*
000700*-------------
000710 FILE-CONTROL.
000720*-------------
000730*
000740*                      ---------------------------------------------
000750*                      F-RESULT : RESULT TRANSACTION INPUT
000760*                      ---------------------------------------------
000770     SELECT  F-RESULT           ASSIGN TO RESULTIN
000780             FILE STATUS       IS WS-FS-RESULT.
000790*                      ---------------------------------------------
000800*                      F-MATCH : MATCH FILE, UPDATED IN PLACE
000810*                      ---------------------------------------------
000820     SELECT  F-MATCH            ASSIGN TO MATCHFIL
000830             ORGANIZATION      IS INDEXED
000840             ACCESS MODE       IS RANDOM
000850             RECORD KEY        IS FM-MATCH-ID
000860             FILE STATUS       IS WS-FS-MATCH.
000870*                      ---------------------------------------------
000880*                      F-STANDING : STANDINGS, REWRITTEN WHOLE
000890*                      ---------------------------------------------
000900     SELECT  F-STANDING         ASSIGN TO STANDING
000910             FILE STATUS       IS WS-FS-STANDING.
000920*
000930*                  ==============================               *
000940*=================<       DATA        DIVISION   >==============*
000950*                  ==============================               *
000960*   DDNAME : RESULTIN / MATCHFIL (INDEXED) / STANDING
000970*-----------------------------------------------------------------*
000980****************
000990 DATA DIVISION.
001000****************
001010*
001020*=============
001030 FILE SECTION.
001040*=============
001050*
001060 FD  F-RESULT
001070     RECORD CONTAINS 29 CHARACTERS
001080     RECORDING MODE IS F.
001090 01  FS-RESULT-REC              PIC X(29).
001100*
001110 FD  F-MATCH
001120     RECORD CONTAINS 29 CHARACTERS.
001130 01  FM-MATCH-REC.
001140     05  FM-MATCH-ID            PIC 9(5).
001145     05  FM-MATCH-ID-ALPHA REDEFINES FM-MATCH-ID
001146                                  PIC X(5).
001150     05  FILLER                 PIC X(24).
001160*
001170 FD  F-STANDING
001180     RECORD CONTAINS 38 CHARACTERS
001190     RECORDING MODE IS F.
001200 01  FS-STANDING-REC            PIC X(38).
001210*
001220*========================
001230 WORKING-STORAGE SECTION.
001240*========================
001250*
001260*-----------------------------------------------------------------*
001270* COPY MEMBERS                                                   *
001280*-----------------------------------------------------------------*
001290     COPY SWPRES.
001300     COPY SWPMTCH.
001310     COPY SWPSTND.
001320     COPY SWPLINK.
001330*
001340*-----------------------------------------------------------------*
001350* FILE STATUS FIELDS                                             *
001360*-----------------------------------------------------------------*
001370 77  WS-FS-RESULT                PIC X(2).
001380     88  RESULT-EOF                   VALUE '10'.
001390 77  WS-FS-MATCH                 PIC X(2).
001400 77  WS-FS-STANDING              PIC X(2).
001410     88  STANDING-EOF                 VALUE '10'.
001420*
001430*-----------------------------------------------------------------*
001440* WHOLE-FILE WORKING TABLES, LOADED ONCE PER RUN FOR SWP0811     *
001450*-----------------------------------------------------------------*
001460 01  WS-STD-TABLE.
001470     05  WS-STD-COUNT             PIC S9(4) COMP VALUE ZERO.
001480     05  WS-STD-ENTRY OCCURS 500 TIMES.
001490         10  TBL-STD-PLAYER-ID      PIC 9(5).
001500         10  TBL-STD-MATCHES-PLYD   PIC 9(2).
001510         10  TBL-STD-MATCH-PTS      PIC 9(3).
001520         10  TBL-STD-GAME-PTS       PIC 9(3).
001530         10  TBL-STD-MWP            PIC V9(4).
001540         10  TBL-STD-GWP            PIC V9(4).
001550         10  TBL-STD-OMWP           PIC V9(4).
001560         10  TBL-STD-OGWP           PIC V9(4).
001570         10  TBL-STD-RANK           PIC 9(3).
001580         10  TBL-STD-ACTIVE         PIC X(1).
001590         10  TBL-STD-HAD-BYE        PIC X(1).
001600*
001610 01  WS-MTCH-TABLE.
001620     05  WS-MTCH-COUNT            PIC S9(4) COMP VALUE ZERO.
001630     05  WS-MTCH-ENTRY OCCURS 1024 TIMES.
001640         10  TBL-MTCH-ID            PIC 9(5).
001645         10  TBL-MTCH-ID-ALPHA REDEFINES TBL-MTCH-ID
001646                                    PIC X(5).
001650         10  TBL-MTCH-P1-ID         PIC 9(5).
001660         10  TBL-MTCH-P2-ID         PIC 9(5).
001670         10  TBL-MTCH-P1-WINS       PIC 9(2).
001680         10  TBL-MTCH-P2-WINS       PIC 9(2).
001690         10  TBL-MTCH-DRAWS         PIC 9(2).
001700         10  TBL-MTCH-STATUS        PIC X(1).
001710*
001720*-----------------------------------------------------------------*
001730* WORKING COUNTERS AND TEMPORARIES                               *
001740*-----------------------------------------------------------------*
001750 77  WS-IX                       PIC S9(4) COMP VALUE ZERO.
001760 77  WS-MX                       PIC S9(4) COMP VALUE ZERO.
001770 77  WS-P1-SX                    PIC S9(4) COMP VALUE ZERO.
001780 77  WS-P2-SX                    PIC S9(4) COMP VALUE ZERO.
001790 77  WS-ERROR-FLAG                PIC X(1)  VALUE 'N'.
001800     88  WS-RESULT-IN-ERROR           VALUE 'Y'.
001810 77  WS-P1-MPTS-EARNED            PIC 9(1)  VALUE ZERO.
001820 77  WS-P2-MPTS-EARNED            PIC 9(1)  VALUE ZERO.
001830 01  WS-RUN-DATE-ALPHA             PIC X(8)  VALUE SPACE.
001840 01  WS-RUN-DATE-ALPHA-R REDEFINES WS-RUN-DATE-ALPHA.
001850     05  WS-RDA-YYYY              PIC 9(4).
001860     05  WS-RDA-MM                PIC 9(2).
001870     05  WS-RDA-DD                PIC 9(2).
001880*
001890*                  ==============================               *
001900*=================<   PROCEDURE       DIVISION   >==============*
001910*                  ==============================               *
001920*-----------------------------------------------------------------*
001930*********************
001940 PROCEDURE           DIVISION.
001950*********************
001960*
001970*=================================================================*
001980* PARAGRAPH STRUCTURE OF THIS PROGRAM                            *
001990*-----------------------------------------------------------------*
002000*  0000-  : MAIN LINE                                            *
002010*  1XXX-  : ITERATIVE / CONTROL-BREAK PROCESSING                 *
002020*  2XXX-  : TRANSACTION-CODE PROCESSING                          *
002030*  6XXX-  : FILE OPEN / READ / WRITE / CLOSE                     *
002040*  7XXX-  : CALCULATIONS AND EDITS                               *
002050*  8XXX-  : REPORT / PRINT LINE HANDLING                         *
002060*  9XXX-  : SUBPROGRAM CALLS / PROGRAM TERMINATION                *
002070*=================================================================*
002080*
002090 0000-MAIN-DEB.
002100*
002110     PERFORM 6000-OPEN-FILES-DEB    THRU 6000-OPEN-FILES-FIN.
002120     PERFORM 1000-LOAD-STANDING-DEB THRU 1000-LOAD-STANDING-FIN.
002130     PERFORM 1010-LOAD-MATCH-DEB    THRU 1010-LOAD-MATCH-FIN.
002140*
002150     PERFORM 6100-READ-RESULT-DEB   THRU 6100-READ-RESULT-FIN.
002160     PERFORM 2000-TRT-RESULT-DEB    THRU 2000-TRT-RESULT-FIN
002170             UNTIL RESULT-EOF.
002180*
002190     MOVE WS-STD-COUNT  TO LS-TBRK-STD-COUNT.
002200     MOVE WS-MTCH-COUNT TO LS-TBRK-MTCH-COUNT.
002210     PERFORM 6400-FILL-LINKAGE-DEB  THRU 6400-FILL-LINKAGE-FIN.
002220     CALL 'SWP0811' USING LS-TBRK-PARM.
002230     IF LS-TBRK-ERROR
002240         DISPLAY 'SWP0711 - SWP0811 RETURNED AN ERROR CODE'
002250     ELSE
002260         PERFORM 6410-UNLOAD-LINKAGE-DEB
002270                 THRU 6410-UNLOAD-LINKAGE-FIN
002280     END-IF.
002290*
002300     PERFORM 6300-REWRITE-STANDING-DEB
002310             THRU 6300-REWRITE-STANDING-FIN.
002320     PERFORM 6030-CLOSE-FILES-DEB   THRU 6030-CLOSE-FILES-FIN.
002330     PERFORM 8999-PROGRAM-STATISTICS-DEB
002340             THRU 8999-PROGRAM-STATISTICS-FIN.
002350     PERFORM 9999-END-OF-PROGRAM-DEB THRU 9999-END-OF-PROGRAM-FIN.
002360*
002370 0000-MAIN-FIN.
002380     EXIT.
002390*
002400*=================================================================*
002410* 1XXX - LOAD STANDINGS AND MATCHES INTO WORKING STORAGE          *
002420*=================================================================*
002430*
002440 1000-LOAD-STANDING-DEB.
002450*
002460     OPEN INPUT F-STANDING.
002470     PERFORM 6110-READ-STANDING-DEB THRU 6110-READ-STANDING-FIN.
002480     PERFORM 1005-STORE-STANDING-DEB THRU 1005-STORE-STANDING-FIN
002490             UNTIL STANDING-EOF.
002500     CLOSE F-STANDING.
002510*
002520 1000-LOAD-STANDING-FIN.
002530     EXIT.
002540*
002550 1005-STORE-STANDING-DEB.
002560*
002570     ADD 1 TO WS-STD-COUNT.
002580     MOVE STD-PLAYER-ID    TO TBL-STD-PLAYER-ID(WS-STD-COUNT).
002590     MOVE STD-MATCHES-PLYD TO TBL-STD-MATCHES-PLYD(WS-STD-COUNT).
002600     MOVE STD-MATCH-PTS    TO TBL-STD-MATCH-PTS(WS-STD-COUNT).
002610     MOVE STD-GAME-PTS     TO TBL-STD-GAME-PTS(WS-STD-COUNT).
002620     MOVE STD-MWP          TO TBL-STD-MWP(WS-STD-COUNT).
002630     MOVE STD-GWP          TO TBL-STD-GWP(WS-STD-COUNT).
002640     MOVE STD-OMWP         TO TBL-STD-OMWP(WS-STD-COUNT).
002650     MOVE STD-OGWP         TO TBL-STD-OGWP(WS-STD-COUNT).
002660     MOVE STD-RANK         TO TBL-STD-RANK(WS-STD-COUNT).
002670     MOVE STD-ACTIVE       TO TBL-STD-ACTIVE(WS-STD-COUNT).
002680     MOVE STD-HAD-BYE      TO TBL-STD-HAD-BYE(WS-STD-COUNT).
002690     PERFORM 6110-READ-STANDING-DEB THRU 6110-READ-STANDING-FIN.
002700*
002710 1005-STORE-STANDING-FIN.
002720     EXIT.
002730*
002740 1010-LOAD-MATCH-DEB.
002750*
002760*    ** CR-0166 - THE FULL MATCH TABLE IS KEPT IN MEMORY SO SWP0811
002770*    ** CAN SCAN IT FOR EVERY PLAYER'S LIST OF OPPONENTS WITHOUT A
002780*    ** SECOND PASS OF THE INDEXED FILE.
002790*    ** F-MATCH IS ALREADY OPEN I-O FROM 6000-OPEN-FILES-DEB.
002800     PERFORM 1020-LOAD-MATCH-ROW-DEB THRU 1020-LOAD-MATCH-ROW-FIN
002810             VARYING WS-IX FROM 1 BY 1
002820             UNTIL WS-IX > 99999.
002830*
002840 1010-LOAD-MATCH-FIN.
002850     EXIT.
002860*
002870 1020-LOAD-MATCH-ROW-DEB.
002880*
002890     MOVE WS-IX TO FM-MATCH-ID.
002900     READ F-MATCH INTO WS-MATCH-REC KEY IS FM-MATCH-ID.
002910     IF WS-FS-MATCH = '00'
002920         ADD 1 TO WS-MTCH-COUNT
002930         MOVE MTCH-ID       TO TBL-MTCH-ID(WS-MTCH-COUNT)
002940         MOVE MTCH-P1-ID    TO TBL-MTCH-P1-ID(WS-MTCH-COUNT)
002950         MOVE MTCH-P2-ID    TO TBL-MTCH-P2-ID(WS-MTCH-COUNT)
002960         MOVE MTCH-P1-WINS  TO TBL-MTCH-P1-WINS(WS-MTCH-COUNT)
002970         MOVE MTCH-P2-WINS  TO TBL-MTCH-P2-WINS(WS-MTCH-COUNT)
002980         MOVE MTCH-DRAWS    TO TBL-MTCH-DRAWS(WS-MTCH-COUNT)
002990         MOVE MTCH-STATUS   TO TBL-MTCH-STATUS(WS-MTCH-COUNT)
003000     END-IF.
003010*
003020 1020-LOAD-MATCH-ROW-FIN.
003030     EXIT.
003040*
003050*=================================================================*
003060* 2XXX - APPLY ONE RESULT TRANSACTION                            *
003070*=================================================================*
003080*
003090 2000-TRT-RESULT-DEB.
003100*
003110     MOVE 'N' TO WS-ERROR-FLAG.
003120     PERFORM 7000-EDIT-RESULT-DEB THRU 7000-EDIT-RESULT-FIN.
003130     IF NOT WS-RESULT-IN-ERROR
003140         PERFORM 3000-POST-MATCH-DEB THRU 3000-POST-MATCH-FIN
003150         PERFORM 3010-POST-STANDINGS-DEB THRU 3010-POST-STANDINGS-FIN
003160     END-IF.
003170     PERFORM 6100-READ-RESULT-DEB THRU 6100-READ-RESULT-FIN.
003180*
003190 2000-TRT-RESULT-FIN.
003200     EXIT.
003210*
003220*=================================================================*
003230* 3XXX - POST THE MATCH RECORD AND BOTH STANDING ROWS            *
003240*=================================================================*
003250*
003260 3000-POST-MATCH-DEB.
003270*
003280     PERFORM 7010-FIND-MATCH-ROW-DEB THRU 7010-FIND-MATCH-ROW-FIN.
003290     MOVE RES-P1-WINS TO TBL-MTCH-P1-WINS(WS-MX).
003300     MOVE RES-P2-WINS TO TBL-MTCH-P2-WINS(WS-MX).
003310     MOVE RES-DRAWS   TO TBL-MTCH-DRAWS(WS-MX).
003320     MOVE 'C'         TO TBL-MTCH-STATUS(WS-MX).
003330*
003340*    ** CR-0144/CR-0158 - REWRITE THE INDEXED MATCH RECORD TO
003350*    ** COMPLETE STATUS, CARRYING THE POSTED GAME COUNTS.
003360     MOVE RES-MATCH-ID TO FM-MATCH-ID.
003370     READ F-MATCH INTO WS-MATCH-REC KEY IS FM-MATCH-ID.
003380     MOVE TBL-MTCH-P1-WINS(WS-MX) TO MTCH-P1-WINS.
003390     MOVE TBL-MTCH-P2-WINS(WS-MX) TO MTCH-P2-WINS.
003400     MOVE TBL-MTCH-DRAWS(WS-MX)   TO MTCH-DRAWS.
003410     MOVE 'C' TO MTCH-STATUS.
003420     IF MTCH-P1-WINS > MTCH-P2-WINS
003430         MOVE 'W' TO MTCH-RESULT
003440     ELSE
003450         IF MTCH-P1-WINS < MTCH-P2-WINS
003460             MOVE 'L' TO MTCH-RESULT
003470         ELSE
003480             MOVE 'D' TO MTCH-RESULT
003490         END-IF
003500     END-IF.
003510     REWRITE FM-MATCH-REC FROM WS-MATCH-REC.
003520*
003530 3000-POST-MATCH-FIN.
003540     EXIT.
003550*
003560 3010-POST-STANDINGS-DEB.
003570*
003580     PERFORM 7020-FIND-STD-ROWS-DEB THRU 7020-FIND-STD-ROWS-FIN.
003590*    ** CR-0144 - WINNER TAKES 3 MATCH PTS, LOSER ZERO, A DRAW
003600*    ** SPLITS 1 MATCH PT EACH SIDE (CR-0158).
003610     IF TBL-MTCH-P1-WINS(WS-MX) > TBL-MTCH-P2-WINS(WS-MX)
003620         MOVE 3 TO WS-P1-MPTS-EARNED
003630         MOVE 0 TO WS-P2-MPTS-EARNED
003640     ELSE
003650         IF TBL-MTCH-P1-WINS(WS-MX) < TBL-MTCH-P2-WINS(WS-MX)
003660             MOVE 0 TO WS-P1-MPTS-EARNED
003670             MOVE 3 TO WS-P2-MPTS-EARNED
003680         ELSE
003690             MOVE 1 TO WS-P1-MPTS-EARNED
003700             MOVE 1 TO WS-P2-MPTS-EARNED
003710         END-IF
003720     END-IF.
003730*
003740     ADD 1 TO TBL-STD-MATCHES-PLYD(WS-P1-SX).
003750     ADD WS-P1-MPTS-EARNED TO TBL-STD-MATCH-PTS(WS-P1-SX).
003760*    ** CR-0181 - GAME PTS ARE OWN GAME WINS ONLY.  A DRAWN GAME
003761*    ** (1-1 OR 0-0 DRAWS) EARNS NEITHER SIDE A GAME POINT, SO
003762*    ** TBL-MTCH-DRAWS IS NOT ADDED HERE.
003763     ADD TBL-MTCH-P1-WINS(WS-MX) TO TBL-STD-GAME-PTS(WS-P1-SX).
003770*
003800     IF TBL-MTCH-P2-ID(WS-MX) NOT = ZERO
003810         ADD 1 TO TBL-STD-MATCHES-PLYD(WS-P2-SX)
003820         ADD WS-P2-MPTS-EARNED TO TBL-STD-MATCH-PTS(WS-P2-SX)
003830         ADD TBL-MTCH-P2-WINS(WS-MX) TO TBL-STD-GAME-PTS(WS-P2-SX)
003860     END-IF.
003870*
003880 3010-POST-STANDINGS-FIN.
003890     EXIT.
003900*
003910*=================================================================*
003920* 6XXX - FILE OPEN / READ / WRITE / CLOSE                        *
003930*=================================================================*
003940*
003950 6000-OPEN-FILES-DEB.
003960*
003970     OPEN INPUT F-RESULT.
003980     OPEN I-O F-MATCH.
003990*
004000 6000-OPEN-FILES-FIN.
004010     EXIT.
004020*
004030 6030-CLOSE-FILES-DEB.
004040*
004050     CLOSE F-RESULT F-MATCH.
004060*
004070 6030-CLOSE-FILES-FIN.
004080     EXIT.
004090*
004100 6100-READ-RESULT-DEB.
004110*
004120     READ F-RESULT INTO WS-RESULT-TRX.
004130*
004140 6100-READ-RESULT-FIN.
004150     EXIT.
004160*
004170 6110-READ-STANDING-DEB.
004180*
004190     READ F-STANDING INTO WS-STANDING-REC.
004200*
004210 6110-READ-STANDING-FIN.
004220     EXIT.
004230*
004240 6300-REWRITE-STANDING-DEB.
004250*
004260     OPEN OUTPUT F-STANDING.
004270     PERFORM 6310-WRITE-STANDING-DEB THRU 6310-WRITE-STANDING-FIN
004280             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
004290     CLOSE F-STANDING.
004300*
004310 6300-REWRITE-STANDING-FIN.
004320     EXIT.
004330*
004340 6310-WRITE-STANDING-DEB.
004350*
004360     MOVE TBL-STD-PLAYER-ID(WS-IX)    TO STD-PLAYER-ID.
004370     MOVE TBL-STD-MATCHES-PLYD(WS-IX) TO STD-MATCHES-PLYD.
004380     MOVE TBL-STD-MATCH-PTS(WS-IX)    TO STD-MATCH-PTS.
004390     MOVE TBL-STD-GAME-PTS(WS-IX)     TO STD-GAME-PTS.
004400     MOVE TBL-STD-MWP(WS-IX)          TO STD-MWP.
004410     MOVE TBL-STD-GWP(WS-IX)          TO STD-GWP.
004420     MOVE TBL-STD-OMWP(WS-IX)         TO STD-OMWP.
004430     MOVE TBL-STD-OGWP(WS-IX)         TO STD-OGWP.
004440     MOVE TBL-STD-RANK(WS-IX)         TO STD-RANK.
004450     MOVE TBL-STD-ACTIVE(WS-IX)       TO STD-ACTIVE.
004460     MOVE TBL-STD-HAD-BYE(WS-IX)      TO STD-HAD-BYE.
004470     WRITE FS-STANDING-REC FROM WS-STANDING-REC.
004480*
004490 6310-WRITE-STANDING-FIN.
004500     EXIT.
004510*
004520 6400-FILL-LINKAGE-DEB.
004530*
004540     PERFORM 6405-FILL-STD-ROW-DEB THRU 6405-FILL-STD-ROW-FIN
004550             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
004560     PERFORM 6406-FILL-MTCH-ROW-DEB THRU 6406-FILL-MTCH-ROW-FIN
004570             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-MTCH-COUNT.
004580*
004590 6400-FILL-LINKAGE-FIN.
004600     EXIT.
004610*
004620 6405-FILL-STD-ROW-DEB.
004630*
004640     MOVE TBL-STD-PLAYER-ID(WS-IX)    TO LS-STD-PLAYER-ID(WS-IX).
004650     MOVE TBL-STD-MATCHES-PLYD(WS-IX) TO LS-STD-MATCHES-PLYD(WS-IX).
004660     MOVE TBL-STD-MATCH-PTS(WS-IX)    TO LS-STD-MATCH-PTS(WS-IX).
004670     MOVE TBL-STD-GAME-PTS(WS-IX)     TO LS-STD-GAME-PTS(WS-IX).
004680     MOVE TBL-STD-MWP(WS-IX)          TO LS-STD-MWP(WS-IX).
004690     MOVE TBL-STD-GWP(WS-IX)          TO LS-STD-GWP(WS-IX).
004700     MOVE TBL-STD-OMWP(WS-IX)         TO LS-STD-OMWP(WS-IX).
004710     MOVE TBL-STD-OGWP(WS-IX)         TO LS-STD-OGWP(WS-IX).
004720*
004730 6405-FILL-STD-ROW-FIN.
004740     EXIT.
004750*
004760 6406-FILL-MTCH-ROW-DEB.
004770*
004780     MOVE TBL-MTCH-P1-ID(WS-IX)   TO LS-MTCH-P1-ID(WS-IX).
004790     MOVE TBL-MTCH-P2-ID(WS-IX)   TO LS-MTCH-P2-ID(WS-IX).
004800     MOVE TBL-MTCH-P1-WINS(WS-IX) TO LS-MTCH-P1-WINS(WS-IX).
004810     MOVE TBL-MTCH-P2-WINS(WS-IX) TO LS-MTCH-P2-WINS(WS-IX).
004820     MOVE TBL-MTCH-DRAWS(WS-IX)   TO LS-MTCH-DRAWS(WS-IX).
004830     MOVE TBL-MTCH-STATUS(WS-IX)  TO LS-MTCH-STATUS(WS-IX).
004840*
004850 6406-FILL-MTCH-ROW-FIN.
004860     EXIT.
004870*
004880 6410-UNLOAD-LINKAGE-DEB.
004890*
004900     PERFORM 6415-UNLOAD-STD-ROW-DEB THRU 6415-UNLOAD-STD-ROW-FIN
004910             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
004920*
004930 6410-UNLOAD-LINKAGE-FIN.
004940     EXIT.
004950*
004960 6415-UNLOAD-STD-ROW-DEB.
004970*
004980     MOVE LS-STD-MWP(WS-IX)  TO TBL-STD-MWP(WS-IX).
004990     MOVE LS-STD-GWP(WS-IX)  TO TBL-STD-GWP(WS-IX).
005000     MOVE LS-STD-OMWP(WS-IX) TO TBL-STD-OMWP(WS-IX).
005010     MOVE LS-STD-OGWP(WS-IX) TO TBL-STD-OGWP(WS-IX).
005020*
005030 6415-UNLOAD-STD-ROW-FIN.
005040     EXIT.
005050*
005060*=================================================================*
005070* 7XXX - RESULT TRANSACTION EDITS AND TABLE LOOKUPS               *
005080*=================================================================*
005090*
005100 7000-EDIT-RESULT-DEB.
005110*
005120     IF RES-P1-WINS < ZERO OR RES-P2-WINS < ZERO
005130        OR RES-DRAWS < ZERO
005140         DISPLAY 'SWP0711 - NEGATIVE GAME COUNT REJECTED'
005150         MOVE 'Y' TO WS-ERROR-FLAG
005160     END-IF.
005170     IF NOT WS-RESULT-IN-ERROR
005180         PERFORM 7010-FIND-MATCH-ROW-DEB THRU 7010-FIND-MATCH-ROW-FIN
005190         IF TBL-MTCH-STATUS(WS-MX) = 'C'
005200             DISPLAY 'SWP0711 - MATCH ALREADY POSTED COMPLETE'
005210             MOVE 'Y' TO WS-ERROR-FLAG
005220         END-IF
005230     END-IF.
005240*
005250*    ** CR-0122 - A BYE ROW (MTCH-P2-ID ZERO) CANNOT BE POSTED AS
005260*    ** A DRAW; THE BYE IS ALREADY A COMPLETED WIN WHEN ASSIGNED.
005270     IF NOT WS-RESULT-IN-ERROR
005280         IF TBL-MTCH-P2-ID(WS-MX) = ZERO
005290            AND RES-P1-WINS = ZERO AND RES-P2-WINS = ZERO
005300             DISPLAY 'SWP0711 - CANNOT POST A DRAW AGAINST A BYE'
005310             MOVE 'Y' TO WS-ERROR-FLAG
005320         END-IF
005330     END-IF.
005340*
005350 7000-EDIT-RESULT-FIN.
005360     EXIT.
005370*
005380 7010-FIND-MATCH-ROW-DEB.
005390*
005400     PERFORM 7015-SCAN-MATCH-DEB THRU 7015-SCAN-MATCH-FIN
005410             VARYING WS-MX FROM 1 BY 1
005420             UNTIL WS-MX > WS-MTCH-COUNT
005430             OR TBL-MTCH-ID(WS-MX) = RES-MATCH-ID.
005440*
005450 7010-FIND-MATCH-ROW-FIN.
005460     EXIT.
005470*
005480 7015-SCAN-MATCH-DEB.
005490*
005500     CONTINUE.
005510*
005520 7015-SCAN-MATCH-FIN.
005530     EXIT.
005540*
005550 7020-FIND-STD-ROWS-DEB.
005560*
005570     MOVE ZERO TO WS-P1-SX WS-P2-SX.
005580     PERFORM 7025-SCAN-STD-DEB THRU 7025-SCAN-STD-FIN
005590             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-STD-COUNT.
005600*
005610 7020-FIND-STD-ROWS-FIN.
005620     EXIT.
005630*
005640 7025-SCAN-STD-DEB.
005650*
005660     IF TBL-STD-PLAYER-ID(WS-IX) = TBL-MTCH-P1-ID(WS-MX)
005670         MOVE WS-IX TO WS-P1-SX
005680     END-IF.
005690     IF TBL-STD-PLAYER-ID(WS-IX) = TBL-MTCH-P2-ID(WS-MX)
005700         MOVE WS-IX TO WS-P2-SX
005710     END-IF.
005720*
005730 7025-SCAN-STD-FIN.
005740     EXIT.
005750*
005760*=================================================================*
005770* 8XXX / 9XXX - RUN STATISTICS AND PROGRAM TERMINATION           *
005780*=================================================================*
005790*
005800 8999-PROGRAM-STATISTICS-DEB.
005810*
005820     DISPLAY '************************************************'
005830     DISPLAY '*   RUN STATISTICS - PROGRAM SWP0711             *'
005840     DISPLAY '*   ==========================               *'
005850     DISPLAY '************************************************'.
005860*
005870 8999-PROGRAM-STATISTICS-FIN.
005880     EXIT.
005890*
005900 9999-END-OF-PROGRAM-DEB.
005910*
005920     DISPLAY '*==============================================*'
005930     DISPLAY '*   NORMAL END OF PROGRAM SWP0711                *'
005940     DISPLAY '*==============================================*'.
005950*
005960 9999-END-OF-PROGRAM-FIN.
005970     STOP RUN.
005980*
005990 9999-ABEND-PROGRAM-DEB.
006000*
006010     DISPLAY '*==============================================*'
006020     DISPLAY '*   ANOMALY DETECTED                           *'
006030     DISPLAY '*   ABNORMAL END OF PROGRAM SWP0711              *'
006040     DISPLAY '*==============================================*'
006050     MOVE 12 TO RETURN-CODE.
006060*
006070 9999-ABEND-PROGRAM-FIN.
006080     STOP RUN.
